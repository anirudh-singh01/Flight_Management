000100******************************************************************        
000200*                                                                *        
000300*   FLTRCPY  --  FLIGHT MAINTENANCE TRANSACTION RECORD           *        
000400*                                                                *        
000500*   ONE TRANSACTION PER FLIGHT ADD/CHANGE/DELETE REQUEST ON      *        
000600*   FLIGHT-TRANS-FILE, READ BY FLGTMSTR.                         *        
000700*                                                                *        
000800*   MAINTENANCE                                                  *        
000900*     02/06/90  D.STOUT    ORIGINAL LAYOUT                        DS9003  
001000*     07/30/96  J.SAYLES   ADDED READ TRAN FOR FLIGHT             JS9616  
001100*                          INQUIRY RUNS (SEE 240-PROCESS-READ)    JS9617  
001200*                                                                *        
001300******************************************************************        
001400 01  WS-FLIGHT-TRAN.                                                      
001500     05  WS-FT-TRAN-CODE             PIC X(08).                           
001600         88  WS-FT-REGISTER          VALUE 'REGISTER'.                    
001700         88  WS-FT-UPDATE            VALUE 'UPDATE  '.                    
001800         88  WS-FT-DELETE            VALUE 'DELETE  '.                    
001900         88  WS-FT-READ              VALUE 'READ    '.                    
002000     05  WS-FT-READ-MODE             PIC X(15).                           
002100         88  WS-FT-RD-BY-ID          VALUE 'BY-ID          '.             
002200         88  WS-FT-RD-ALL            VALUE 'ALL            '.             
002300         88  WS-FT-RD-BY-ORIG-DEST   VALUE 'BY-ORIG-DEST   '.             
002400         88  WS-FT-RD-BY-CARR-ID     VALUE 'BY-CARRIER-ID  '.             
002500         88  WS-FT-RD-BY-ORIGIN      VALUE 'BY-ORIGIN      '.             
002600         88  WS-FT-RD-BY-DEST        VALUE 'BY-DESTINATION '.             
002700         88  WS-FT-RD-BY-CARR-NAME   VALUE 'BY-CARR-NAME   '.             
002800     05  WS-FT-FLIGHT-ID             PIC 9(09).                           
002900     05  WS-FT-CARRIER-ID            PIC 9(09).                           
003000     05  WS-FT-ORIGIN                PIC X(50).                           
003100     05  WS-FT-DESTINATION           PIC X(50).                           
003200     05  WS-FT-AIR-FARE              PIC S9(08)V9(02).                    
003300     05  WS-FT-SEAT-CAP-BUSINESS     PIC 9(05).                           
003400     05  WS-FT-SEAT-CAP-ECONOMY      PIC 9(05).                           
003500     05  WS-FT-SEAT-CAP-EXEC         PIC 9(05).                           
003600     05  WS-FT-CARRIER-NAME         PIC X(100).                           
003700     05  FILLER                      PIC X(07).                           

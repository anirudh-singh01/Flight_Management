000100******************************************************************        
000200*                                                                *        
000300*   FLGTCOPY  --  FLIGHT MASTER RECORD                           *        
000400*                                                                *        
000500*   FIELD GROUP ONLY -- NO 01-LEVEL WRAPPER.  CALLING PROGRAM    *        
000600*   SUPPLIES THE 01 (FD RECORD) OR 02-LEVEL OCCURS GROUP THIS    *        
000700*   NESTS UNDER.  COPIED TWICE, ONCE FOR THE FD AND ONCE FOR THE *        
000800*   IN-MEMORY FLIGHT TABLE ENTRY (WS-FLGT-TABLE) SEARCHED BY     *        
000900*   FLGTMSTR AND BOOKRUN.                                        *        
001000*                                                                *        
001100*   MAINTENANCE                                                  *        
001200*     02/06/90  D.STOUT    ORIGINAL LAYOUT                        DS9002  
001300*     07/21/93  J.SAYLES   SPLIT SEAT-CAP INTO THREE CATEGORIES   JS9307  
001400*     11/19/98  M.PHELPS   Y2K REVIEW - DATE FIELDS ARE CCYYMMDD  MP9899  
001500*                          ALREADY, NO CHANGE REQD                        
001600*                                                                *        
001700******************************************************************        
001800     05  :TAG:-FLIGHT-ID             PIC 9(09).                           
001900     05  :TAG:-CARRIER-ID            PIC 9(09).                           
002000     05  :TAG:-ORIGIN                PIC X(50).                           
002100     05  :TAG:-DESTINATION           PIC X(50).                           
002200     05  :TAG:-AIR-FARE              PIC S9(08)V9(02) COMP-3.             
002300     05  :TAG:-SEAT-CAPS.                                                 
002400         10  :TAG:-SEAT-CAP-BUSINESS PIC 9(05).                           
002500         10  :TAG:-SEAT-CAP-ECONOMY  PIC 9(05).                           
002600         10  :TAG:-SEAT-CAP-EXEC     PIC 9(05).                           
002700     05  FILLER                      PIC X(15).                           

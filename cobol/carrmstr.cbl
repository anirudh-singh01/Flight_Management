000100****************************************************************          
000200* PROGRAM:  CARRMSTR                                                      
000300*                                                                         
000400* READS A SEQUENTIAL CARRIER-MAINTENANCE TRANSACTION FILE AND             
000500* APPLIES REGISTER/UPDATE/DEACTIVATE REQUESTS AGAINST THE                 
000600* CARRIER MASTER, WHICH IS CARRIED WHOLE IN A WORKING-STORAGE             
000700* TABLE AND REWRITTEN AT END OF RUN (NO ISAM HANDLER ON THIS              
000800* BOX).  PRODUCES A CARRIER LISTING AND A CONTROL-TOTAL REPORT.           
000900*                                                                         
001000* SAME SHAPE AS BOOKRUN/SAM3ABND -- TRANSACTION AGAINST MASTER,           
001100* TABLE-LOAD, REWRITE-WHOLE, CONTROL-TOTAL REPORT.                        
001200****************************************************************          
001300* CHANGE LOG                                                              
001400*   01/22/90  D.STOUT    ORIGINAL PROGRAM                         DS9001  
001500*   03/02/94  J.SAYLES   ADDED REFUND-TYPE/DESCRIPTION FIELDS     JS9402  
001600*                        TO REGISTER/UPDATE PER CARRCOPY CHANGE  *        
001700*   03/02/94  J.SAYLES   ADDED BY-DISCOUNT-TYPE AND BY-REFUND-    JS9403  
001800*                        TYPE LISTING SELECTIONS                *         
001900*   07/30/96  J.SAYLES   ADDED READ/INQUIRY TRANSACTION --        JS9614  
002000*                        REALIZES BY-ID/BY-NAME/ALL/ACTIVE-       JS9615  
002100*                        ONLY/BY-TYPE SELECTIONS PROMISED         JS9616  
002200*                        ABOVE UNDER JS9403                       JS9617  
002300*   11/19/98  M.PHELPS   Y2K REMEDIATION - ALL DATE FIELDS        MP9899  
002400*                        ALREADY CCYYMMDD, SIGNED OFF            *        
002500*   10/02/02  T.OKONKWO  REQUEST 02-041 - RENAME-COLLISION        TO0210  
002600*                        CHECK ADDED TO UPDATE PATH              *        
002700****************************************************************          
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.  CARRMSTR.                                                   
003000 AUTHOR. DOUG STOUT.                                                      
003100 INSTALLATION. SKYBRIDGE RESERVATIONS SYSTEMS GROUP.                      
003200 DATE-WRITTEN. 01/22/90.                                                  
003300 DATE-COMPILED. 01/22/90.                                                 
003400 SECURITY. NON-CONFIDENTIAL.                                              
003500*                                                                         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                              
004300*                                                                         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT CARRIER-TRANS-FILE ASSIGN TO CARRTRAN                         
004700         ACCESS IS SEQUENTIAL                                             
004800         FILE STATUS IS WS-CARRTRAN-STATUS.                               
004900     SELECT CARRIER-FILE       ASSIGN TO CARRFILE                         
005000         ACCESS IS SEQUENTIAL                                             
005100         FILE STATUS IS WS-CARRFILE-STATUS.                               
005200     SELECT CARRIER-REPORT-FILE ASSIGN TO CARRRPT                         
005300         FILE STATUS IS WS-CARRRPT-STATUS.                                
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700*                                                                         
005800 FD  CARRIER-TRANS-FILE                                                   
005900     RECORDING MODE IS F.                                                 
006000 COPY CARTRCPY.                                                           
006100*                                                                         
006200 FD  CARRIER-FILE                                                         
006300     RECORDING MODE IS F.                                                 
006400 01  FD-CARR-RECORD.                                                      
006500     COPY CARRCOPY REPLACING ==:TAG:== BY ==FD-CARR==.                    
006600*                                                                         
006700 FD  CARRIER-REPORT-FILE                                                  
006800     RECORDING MODE IS F.                                                 
006900 01  CARRRPT-RECORD               PIC X(132).                             
007000*                                                                         
007100****************************************************************          
007200 WORKING-STORAGE SECTION.                                                 
007300****************************************************************          
007400*                                                                         
007500*   SYSTEM DATE/TIME ACCEPTED AT START OF RUN, USED ONLY TO               
007600*   STAMP THE REPORT HEADING -- NOT CARRIED TO ANY MASTER.                
007700 01  WS-RUN-DATE-AND-TIME.                                                
007800     05  WS-RUN-DATE.                                                     
007900         10  WS-RUN-YY            PIC 9(02).                              
008000         10  WS-RUN-MM            PIC 9(02).                              
008100         10  WS-RUN-DD            PIC 9(02).                              
008200     05  WS-RUN-TIME.                                                     
008300         10  WS-RUN-HH            PIC 9(02).                              
008400         10  WS-RUN-MIN           PIC 9(02).                              
008500         10  WS-RUN-SS            PIC 9(02).                              
008600         10  WS-RUN-HS            PIC 9(02).                              
008700 01  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.                  
008800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.                        
008900     05  WS-RUN-CC                PIC 9(02).                              
009000     05  WS-RUN-CCYY-LOW          PIC 9(02).                              
009100     05  WS-RUN-MM-R              PIC 9(02).                              
009200     05  WS-RUN-DD-R              PIC 9(02).                              
009300*                                                                         
009400*   FILE STATUS KEYS FOR THE THREE FILES THIS PROGRAM OWNS.               
009500*   THE NUMERIC REDEFINITIONS LET 700-OPEN-FILES DISPLAY A                
009600*   CLEAN TWO-DIGIT CODE ON AN ABEND MESSAGE.                             
009700 01  WS-CARRTRAN-STATUS           PIC X(02) VALUE SPACES.                 
009800 01  WS-CARRTRAN-STATUS-N REDEFINES WS-CARRTRAN-STATUS                    
009900         PIC 9(02).                                                       
010000 01  WS-CARRFILE-STATUS           PIC X(02) VALUE SPACES.                 
010100 01  WS-CARRFILE-STATUS-N REDEFINES WS-CARRFILE-STATUS                    
010200         PIC 9(02).                                                       
010300 01  WS-CARRRPT-STATUS            PIC X(02) VALUE SPACES.                 
010400*                                                                         
010500*   ALL ONE-BYTE CONTROL SWITCHES FOR THIS RUN -- END-OF-FILE             
010600*   FLAGS, THE TABLE-SEARCH FOUND-FLAG, THE PERCENTAGE-                   
010700*   VALIDATION OK-FLAG, AND THE INQUIRY HIT-FLAG USED BY                  
010800*   241-QUERY-LOOP.                                                       
010900 01  WS-SWITCHES.                                                         
011000     05  WS-TRAN-EOF              PIC X(01) VALUE 'N'.                    
011100     05  WS-CARR-EOF              PIC X(01) VALUE 'N'.                    
011200     05  WS-CARR-FOUND            PIC X(01) VALUE 'N'.                    
011300     05  WS-TRAN-OK               PIC X(01) VALUE 'N'.                    
011400     05  WS-CARR-QUERY-HIT        PIC X(01) VALUE 'N'.                    
011500*                                                                         
011600* TABLE SIZE IS A SMALL-SHOP SAMPLE-DATA SIZE -- NO ISAM                  
011700* HANDLER ON THIS BOX SO THE MASTER IS CARRIED WHOLE IN CORE              
011800* AND SEARCHED, THEN REWRITTEN WHOLE AT END OF RUN.                       
011900*                                                                         
012000 77  WS-CARR-COUNT                PIC 9(05) COMP VALUE ZERO.              
012100 77  WS-CARR-IX                   PIC 9(05) COMP VALUE ZERO.              
012200 77  WS-CARR-DUP-IX               PIC 9(05) COMP VALUE ZERO.              
012300 77  WS-NEXT-CARRIER-ID           PIC 9(09) COMP VALUE ZERO.              
012400 77  WS-CARR-MATCH-COUNT      PIC 9(05) COMP VALUE ZERO.                  
012500*   TABLE SIZE IS A SMALL-SHOP SAMPLE-DATA SIZE -- NO ISAM                
012600*   HANDLER ON THIS BOX SO THE MASTER IS CARRIED WHOLE IN                 
012700*   CORE AND SEARCHED, THEN REWRITTEN WHOLE AT END OF RUN.                
012800 01  WS-CARR-TABLE.                                                       
012900     02  WS-CARR-ENTRY OCCURS 1000 TIMES                                  
013000             INDEXED BY WS-CARR-NDX.                                      
013100         COPY CARRCOPY REPLACING ==:TAG:== BY ==WS-CARR==.                
013200*                                                                         
013300*   SET BY WHICHEVER VALIDATION STEP FAILS AND PRINTED BY                 
013400*   299-REPORT-TRAN-REJECT.                                               
013500 01  WS-REJECT-REASON             PIC X(40) VALUE SPACES.                 
013600*                                                                         
013700*   RUN CONTROL COUNTERS, PRINTED BY 850-REPORT-CONTROL-                  
013800*   TOTALS.  KEPT AS COMP-3 TO MATCH THE SHOP'S STANDARD                  
013900*   ACCUMULATOR USAGE.                                                    
014000 01  REPORT-TOTALS.                                                       
014100     05  NUM-TRAN-READ            PIC S9(07) COMP-3 VALUE ZERO.           
014200     05  NUM-READ-PROCESSED      PIC S9(07) COMP-3 VALUE ZERO.            
014300     05  NUM-REGISTER-PROCESSED   PIC S9(07) COMP-3 VALUE ZERO.           
014400     05  NUM-UPDATE-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.           
014500     05  NUM-DEACTIVATE-PROCESSED PIC S9(07) COMP-3 VALUE ZERO.           
014600     05  NUM-TRAN-ERRORS          PIC S9(07) COMP-3 VALUE ZERO.           
014700*                                                                         
014800*    *******************                                                  
014900*        report lines                                                     
015000*    *******************                                                  
015100*   REPORT HEADING LINE -- RUN DATE/TIME ONLY, WRITTEN ONCE               
015200*   AT 800-INIT-REPORT.                                                   
015300 01  RPT-HEADER1.                                                         
015400     05  FILLER                   PIC X(40)                               
015500             VALUE 'CARRIER MASTER MAINTENANCE RUN  DATE:  '.             
015600     05  RPT-MM                   PIC 99.                                 
015700     05  FILLER                   PIC X(01) VALUE '/'.                    
015800     05  RPT-DD                   PIC 99.                                 
015900     05  FILLER                   PIC X(01) VALUE '/'.                    
016000     05  RPT-YY                   PIC 99.                                 
016100     05  FILLER                   PIC X(20)                               
016200             VALUE ' (mm/dd/yy)   TIME: '.                                
016300     05  RPT-HH                   PIC 99.                                 
016400     05  FILLER                   PIC X(01) VALUE ':'.                    
016500     05  RPT-MIN                  PIC 99.                                 
016600     05  FILLER                   PIC X(16) VALUE SPACES.                 
016700*   ONE LINE PER ACCEPTED TRANSACTION (REGISTER, UPDATE, OR               
016800*   DEACTIVATE), WRITTEN BY 290-WRITE-TRAN-CONFIRM.                       
016900 01  RPT-TRAN-DETAIL1.                                                    
017000     05  RPT-TR-ACTION            PIC X(10).                              
017100     05  RPT-TR-ID                PIC Z(08)9.                             
017200     05  FILLER                   PIC X(02) VALUE SPACES.                 
017300     05  RPT-TR-NAME              PIC X(40).                              
017400     05  FILLER                   PIC X(04) VALUE '  D:'.                 
017500     05  RPT-TR-DISC-PCT          PIC ZZ9.99.                             
017600     05  FILLER                   PIC X(04) VALUE '  R:'.                 
017700     05  RPT-TR-REF-PCT           PIC ZZ9.99.                             
017800     05  FILLER                   PIC X(04) VALUE SPACES.                 
017900     05  RPT-TR-ACTIVE-SW         PIC X(01).                              
018000     05  FILLER                   PIC X(47) VALUE SPACES.                 
018100*   ONE LINE PER REJECTED TRANSACTION, CARRYING THE REASON                
018200*   TEXT SET BY THE FAILING VALIDATION STEP.                              
018300 01  RPT-REJECT-DETAIL1.                                                  
018400     05  FILLER                   PIC X(19)                               
018500             VALUE 'REJECTED -- REASON '.                                 
018600     05  RPT-RJ-REASON            PIC X(40).                              
018700     05  FILLER                   PIC X(73) VALUE SPACES.                 
018800*   HEADING FOR THE UNCONDITIONAL END-OF-RUN CARRIER LISTING              
018900*   WRITTEN BY 820-PRINT-CARRIER-LISTING.                                 
019000 01  RPT-LIST-HDR1.                                                       
019100     05  FILLER PIC X(28) VALUE 'CARRIER MASTER LISTING     '.            
019200     05  FILLER PIC X(104) VALUE SPACES.                                  
019300*   ONE LISTING LINE PER CARRIER, SHARED BY THE UNCONDITIONAL             
019400*   LISTING AND THE READ/INQUIRY SELECTION SWEEP.                         
019500 01  RPT-LIST-DETAIL1.                                                    
019600     05  RPT-LS-ID                PIC Z(08)9.                             
019700     05  FILLER                   PIC X(02) VALUE SPACES.                 
019800     05  RPT-LS-NAME              PIC X(40).                              
019900     05  FILLER                   PIC X(04) VALUE '  D:'.                 
020000     05  RPT-LS-DISC-PCT          PIC ZZ9.99.                             
020100     05  FILLER                   PIC X(04) VALUE '  R:'.                 
020200     05  RPT-LS-REF-PCT           PIC ZZ9.99.                             
020300     05  FILLER                   PIC X(04) VALUE SPACES.                 
020400     05  RPT-LS-DISC-TYPE         PIC X(12).                              
020500     05  RPT-LS-REF-TYPE          PIC X(12).                              
020600     05  RPT-LS-ACTIVE-SW         PIC X(01).                              
020700     05  FILLER                   PIC X(26) VALUE SPACES.                 
020800*   HEADING FOR A READ/INQUIRY TRANSACTION'S RESULT SET --                
020900*   WRITTEN ONCE PER INQUIRY, NOT ONCE PER RUN.                           
021000 01  RPT-QUERY-HDR1.                                                      
021100     05  FILLER PIC X(28) VALUE 'CARRIER INQUIRY RESULTS     '.           
021200     05  FILLER PIC X(104) VALUE SPACES.                                  
021300*   PRINTED IN PLACE OF ANY DETAIL LINES WHEN AN INQUIRY                  
021400*   TRANSACTION'S SELECTION CRITERIA MATCHED NO CARRIER.                  
021500 01  RPT-QUERY-NONE.                                                      
021600     05  FILLER                   PIC X(19)                               
021700         VALUE '*** NO MATCH -- '.                                        
021800     05  RPT-QR-REASON            PIC X(40).                              
021900     05  FILLER                   PIC X(73) VALUE SPACES.                 
022000*   RUN CONTROL-TOTAL REPORT HEADING, PAGE 1 OF 3 HEADING                 
022100*   LINES.                                                                
022200 01  RPT-STATS-HDR1.                                                      
022300     05  FILLER PIC X(28) VALUE 'RUN CONTROL TOTALS         '.            
022400     05  FILLER PIC X(104) VALUE SPACES.                                  
022500*   COLUMN CAPTIONS FOR THE CONTROL-TOTAL REPORT.                         
022600 01  RPT-STATS-HDR2.                                                      
022700     05  FILLER PIC X(28) VALUE 'TRANSACTION          COUNT '.            
022800     05  FILLER PIC X(104) VALUE SPACES.                                  
022900*   UNDERSCORE RULE BENEATH THE CONTROL-TOTAL CAPTIONS.                   
023000 01  RPT-STATS-HDR3.                                                      
023100     05  FILLER PIC X(28) VALUE '-----------      ----------'.            
023200     05  FILLER PIC X(104) VALUE SPACES.                                  
023300*   ONE LINE PER TRANSACTION TYPE IN THE CONTROL-TOTAL                    
023400*   REPORT -- REGISTERS, UPDATES, INQUIRIES, DEACTIVATES.                 
023500 01  RPT-STATS-DETAIL.                                                    
023600     05  RPT-ST-TRAN              PIC X(12).                              
023700     05  FILLER                   PIC X(04) VALUE SPACES.                 
023800     05  RPT-ST-CNT               PIC ZZZ,ZZ9.                            
023900     05  FILLER                   PIC X(100) VALUE SPACES.                
024000*   FINAL LINE OF THE CONTROL-TOTAL REPORT -- COUNT OF                    
024100*   REJECTED TRANSACTIONS FOR THE RUN.                                    
024200 01  RPT-STATS-ERRORS.                                                    
024300     05  FILLER PIC X(28) VALUE 'TRANSACTIONS IN ERROR:     '.            
024400     05  RPT-ST-ERR               PIC ZZZ,ZZ9.                            
024500     05  FILLER                   PIC X(97) VALUE SPACES.                 
024600*                                                                         
024700****************************************************************          
024800 PROCEDURE DIVISION.                                                      
024900****************************************************************          
025000*                                                                         
025100******************************************************************        
025200*   PARAGRAPH 000-MAIN                                                    
025300*                                                                         
025400*   DRIVES THE CARRIER MASTER MAINTENANCE RUN -- OPENS THE                
025500*   TRANSACTION, MASTER, AND REPORT FILES, LOADS THE CARRIER              
025600*   MASTER INTO THE IN-CORE TABLE, THEN PROCESSES EACH                    
025700*   INCOMING TRANSACTION UNTIL END OF THE TRANSACTION FILE.               
025800*                                                                         
025900*   ENTRY - NONE, RUN STARTS COLD EACH TIME IT IS SUBMITTED.              
026000*   EXIT  - LISTING AND CONTROL-TOTAL REPORT WRITTEN, MASTER              
026100*           FILE REWRITTEN WHOLE AT 760-REWRITE-CARRIER-FILE.             
026200******************************************************************        
026300 000-MAIN.                                                                
026400     ACCEPT WS-RUN-DATE FROM DATE.                                        
026500     ACCEPT WS-RUN-TIME FROM TIME.                                        
026600     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.                                   
026700     MOVE WS-RUN-MM TO WS-RUN-MM-R.                                       
026800     MOVE WS-RUN-DD TO WS-RUN-DD-R.                                       
026900*   Y2K WINDOW -- DATES BELOW '70' ARE 20XX, ELSE 19XX.                   
027000     IF WS-RUN-YY < 70                                                    
027100         MOVE 20 TO WS-RUN-CC                                             
027200     ELSE                                                                 
027300         MOVE 19 TO WS-RUN-CC                                             
027400     END-IF.                                                              
027500     DISPLAY 'CARRMSTR STARTED - RUN DATE ' WS-RUN-DATE-CCYYMMDD.         
027600*                                                                         
027700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
027800     PERFORM 710-LOAD-CARRIER-TABLE.                                      
027900     PERFORM 800-INIT-REPORT.                                             
028000*                                                                         
028100     PERFORM 010-READ-CARRIER-TRAN.                                       
028200     PERFORM 100-PROCESS-CARRIER-TRANS                                    
028300         UNTIL WS-TRAN-EOF = 'Y'.                                         
028400*                                                                         
028500     PERFORM 820-PRINT-CARRIER-LISTING.                                   
028600     PERFORM 850-REPORT-CONTROL-TOTALS.                                   
028700     PERFORM 760-REWRITE-CARRIER-FILE.                                    
028800     PERFORM 790-CLOSE-FILES.                                             
028900     GOBACK.                                                              
029000*                                                                         
029100******************************************************************        
029200*   PARAGRAPH 100-PROCESS-CARRIER-TRANS                                   
029300*                                                                         
029400*   ONE PASS OF THE TRANSACTION LOOP.  BUMPS THE READ COUNT,              
029500*   HANDS THE CURRENT TRANSACTION TO THE DISPATCHER, THEN                 
029600*   PRIMES THE NEXT RECORD SO THE GOVERNING PERFORM ... UNTIL             
029700*   IN 000-MAIN CAN TEST END OF FILE CORRECTLY.                           
029800******************************************************************        
029900 100-PROCESS-CARRIER-TRANS.                                               
030000     ADD 1 TO NUM-TRAN-READ.                                              
030100     PERFORM 200-DISPATCH-CARRIER-TRAN.                                   
030200     PERFORM 010-READ-CARRIER-TRAN.                                       
030300*                                                                         
030400*    ------------------------------------------------------               
030500*    CARRIER MAINTENANCE DISPATCH                                         
030600*    ------------------------------------------------------               
030700******************************************************************        
030800*   PARAGRAPH 200-DISPATCH-CARRIER-TRAN                                   
030900*                                                                         
031000*   EVALUATES WS-CA-TRAN-CODE AND ROUTES TO THE PROPER                    
031100*   HANDLER -- REGISTER, UPDATE, DEACTIVATE, OR READ/INQUIRY.             
031200*   AN UNRECOGNIZED CODE FALLS THROUGH TO THE REJECT PATH.                
031300******************************************************************        
031400 200-DISPATCH-CARRIER-TRAN.                                               
031500     MOVE SPACES TO WS-REJECT-REASON.                                     
031600     EVALUATE TRUE                                                        
031700*   ROUTE REGISTER TRANSACTIONS TO THEIR HANDLER.                         
031800         WHEN WS-CA-REGISTER                                              
031900             PERFORM 210-PROCESS-REGISTER                                 
032000*   ROUTE UPDATE TRANSACTIONS TO THEIR HANDLER.                           
032100         WHEN WS-CA-UPDATE                                                
032200             PERFORM 220-PROCESS-UPDATE                                   
032300*   ROUTE DEACTIVATE TRANSACTIONS TO THEIR HANDLER.                       
032400         WHEN WS-CA-DEACTIVATE                                            
032500             PERFORM 230-PROCESS-DEACTIVATE                               
032600*   ROUTE READ/INQUIRY TRANSACTIONS TO THEIR HANDLER.                     
032700         WHEN WS-CA-READ                                                  
032800             PERFORM 240-PROCESS-READ                                     
032900*   UNRECOGNIZED TRANSACTION CODE -- REJECT IT.                           
033000         WHEN OTHER                                                       
033100             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON          
033200             PERFORM 299-REPORT-TRAN-REJECT                               
033300     END-EVALUATE.                                                        
033400*                                                                         
033500******************************************************************        
033600*   PARAGRAPH 210-PROCESS-REGISTER                                        
033700*                                                                         
033800*   HANDLES A REGISTER TRANSACTION AGAINST THE CARRIER                    
033900*   MASTER.  VALIDATES THE DISCOUNT AND REFUND PERCENTAGES,               
034000*   THEN CHECKS THE IN-CORE TABLE FOR A DUPLICATE CARRIER                 
034100*   NAME BEFORE APPENDING A NEW ENTRY.                                    
034200*                                                                         
034300*   ENTRY - WS-CARRIER-TRAN CARRIES THE REGISTER REQUEST.                 
034400*   EXIT  - NEW ENTRY ADDED TO WS-CARR-TABLE, OR REJECTED                 
034500*           AND LOGGED UNDER A REASON CODE.                               
034600******************************************************************        
034700 210-PROCESS-REGISTER.                                                    
034800     PERFORM 250-VALIDATE-PERCENTAGES.                                    
034900*   A PERCENTAGE OUT OF RANGE REJECTS THE REGISTER.                       
035000     IF WS-TRAN-OK NOT = 'Y'                                              
035100         PERFORM 299-REPORT-TRAN-REJECT                                   
035200     ELSE                                                                 
035300         PERFORM 160-SEARCH-CARRIER-BY-NAME                               
035400         IF WS-CARR-FOUND = 'Y'                                           
035500             MOVE 'CARRIER NAME ALREADY EXISTS' TO                        
035600                 WS-REJECT-REASON                                         
035700             PERFORM 299-REPORT-TRAN-REJECT                               
035800         ELSE                                                             
035900             PERFORM 260-ADD-CARRIER-ENTRY                                
036000             MOVE 'REGISTER  ' TO RPT-TR-ACTION                           
036100             PERFORM 290-WRITE-TRAN-CONFIRM                               
036200             ADD 1 TO NUM-REGISTER-PROCESSED                              
036300         END-IF                                                           
036400     END-IF.                                                              
036500*                                                                         
036600******************************************************************        
036700*   PARAGRAPH 220-PROCESS-UPDATE                                          
036800*                                                                         
036900*   HANDLES AN UPDATE TRANSACTION -- LOCATES THE CARRIER BY               
037000*   ID, RE-VALIDATES THE PERCENTAGES, THEN CONFIRMS THE NEW               
037100*   NAME (IF CHANGED) DOES NOT COLLIDE WITH ANOTHER CARRIER               
037200*   BEFORE REWRITING THE IN-CORE ENTRY.  THE RENAME-COLLISION             
037300*   CHECK WAS ADDED UNDER TO0210 -- SEE CHANGE LOG ABOVE.                 
037400******************************************************************        
037500 220-PROCESS-UPDATE.                                                      
037600     PERFORM 161-SEARCH-CARRIER-BY-ID.                                    
037700*   UPDATE/DEACTIVATE NEED A KNOWN CARRIER-ID.                            
037800     IF WS-CARR-FOUND NOT = 'Y'                                           
037900         MOVE 'CARRIER ID NOT FOUND' TO WS-REJECT-REASON                  
038000         PERFORM 299-REPORT-TRAN-REJECT                                   
038100     ELSE                                                                 
038200         PERFORM 250-VALIDATE-PERCENTAGES                                 
038300         IF WS-TRAN-OK NOT = 'Y'                                          
038400             PERFORM 299-REPORT-TRAN-REJECT                               
038500         ELSE                                                             
038600             PERFORM 162-SEARCH-CARRIER-BY-NAME-EXCL                      
038700             IF WS-CARR-FOUND = 'Y'                                       
038800                 MOVE 'CARRIER NAME IN USE BY ANOTHER CARRIER'            
038900                     TO WS-REJECT-REASON                                  
039000                 PERFORM 299-REPORT-TRAN-REJECT                           
039100             ELSE                                                         
039200                 PERFORM 265-REWRITE-CARRIER-ENTRY                        
039300                 MOVE 'UPDATE    ' TO RPT-TR-ACTION                       
039400                 PERFORM 290-WRITE-TRAN-CONFIRM                           
039500                 ADD 1 TO NUM-UPDATE-PROCESSED                            
039600             END-IF                                                       
039700         END-IF                                                           
039800     END-IF.                                                              
039900*                                                                         
040000******************************************************************        
040100*   PARAGRAPH 230-PROCESS-DEACTIVATE                                      
040200*                                                                         
040300*   HANDLES A DEACTIVATE TRANSACTION.  CARRIERS ARE NEVER                 
040400*   PHYSICALLY DELETED FROM THE MASTER -- THE ACTIVE SWITCH               
040500*   IS FLIPPED TO 'N' SO HISTORICAL BOOKINGS STILL RESOLVE                
040600*   THE CARRIER ON LOOKUP.                                                
040700******************************************************************        
040800 230-PROCESS-DEACTIVATE.                                                  
040900     PERFORM 161-SEARCH-CARRIER-BY-ID.                                    
041000*   RENAME COLLIDES WITH ANOTHER CARRIER -- REJECT.                       
041100     IF WS-CARR-FOUND NOT = 'Y'                                           
041200         MOVE 'CARRIER ID NOT FOUND' TO WS-REJECT-REASON                  
041300         PERFORM 299-REPORT-TRAN-REJECT                                   
041400     ELSE                                                                 
041500         MOVE 'N' TO WS-CARR-ACTIVE-SW(WS-CARR-IX)                        
041600         MOVE 'DEACTIVATE' TO RPT-TR-ACTION                               
041700         PERFORM 290-WRITE-TRAN-CONFIRM                                   
041800         ADD 1 TO NUM-DEACTIVATE-PROCESSED                                
041900     END-IF.                                                              
042000*                                                                         
042100*    ------------------------------------------------------               
042200*    PERCENTAGE VALIDATION                                                
042300*    ------------------------------------------------------               
042400******************************************************************        
042500*   PARAGRAPH 250-VALIDATE-PERCENTAGES                                    
042600*                                                                         
042700*   SHARED BY REGISTER AND UPDATE.  DISCOUNT-PCT AND                      
042800*   REFUND-PCT MUST EACH FALL STRICTLY BETWEEN ZERO AND ONE               
042900*   HUNDRED -- A ZERO OR ONE-HUNDRED PERCENT RATE IS TREATED              
043000*   AS A DATA-ENTRY ERROR ON THE SOURCE TRANSACTION, NOT A                
043100*   LEGITIMATE BUSINESS VALUE.                                            
043200******************************************************************        
043300 250-VALIDATE-PERCENTAGES.                                                
043400     MOVE 'Y' TO WS-TRAN-OK.                                              
043500*   DISCOUNT PCT MUST FALL STRICTLY BETWEEN 0 AND 100.                    
043600     IF WS-CA-DISCOUNT-PCT NOT > ZERO                                     
043700             OR WS-CA-DISCOUNT-PCT NOT < 100                              
043800         MOVE 'N' TO WS-TRAN-OK                                           
043900         MOVE 'DISCOUNT PCT OUT OF RANGE' TO WS-REJECT-REASON             
044000     END-IF.                                                              
044100*   CHECK REFUND PCT ONLY IF DISCOUNT PCT PASSED.                         
044200     IF WS-TRAN-OK = 'Y'                                                  
044300         IF WS-CA-REFUND-PCT NOT > ZERO                                   
044400                 OR WS-CA-REFUND-PCT NOT < 100                            
044500             MOVE 'N' TO WS-TRAN-OK                                       
044600             MOVE 'REFUND PCT OUT OF RANGE' TO WS-REJECT-REASON           
044700         END-IF                                                           
044800     END-IF.                                                              
044900*                                                                         
045000******************************************************************        
045100*   PARAGRAPH 260-ADD-CARRIER-ENTRY                                       
045200*                                                                         
045300*   ASSIGNS THE NEXT CARRIER-ID (A SIMPLE HIGH-WATER-MARK                 
045400*   COUNTER CARRIED IN WS-NEXT-CARRIER-ID) AND APPENDS A NEW              
045500*   ROW TO THE WORKING-STORAGE CARRIER TABLE.  THE NEW ROW IS             
045600*   MARKED ACTIVE ON ARRIVAL.                                             
045700******************************************************************        
045800 260-ADD-CARRIER-ENTRY.                                                   
045900     ADD 1 TO WS-NEXT-CARRIER-ID.                                         
046000     ADD 1 TO WS-CARR-COUNT.                                              
046100     SET WS-CARR-NDX TO WS-CARR-COUNT.                                    
046200     MOVE WS-NEXT-CARRIER-ID                                              
046300                         TO WS-CARR-CARRIER-ID(WS-CARR-NDX).              
046400     MOVE WS-CA-CARRIER-NAME                                              
046500                         TO WS-CARR-CARRIER-NAME(WS-CARR-NDX).            
046600     MOVE WS-CA-DISCOUNT-PCT                                              
046700                         TO WS-CARR-DISCOUNT-PCT(WS-CARR-NDX).            
046800     MOVE WS-CA-REFUND-PCT                                                
046900                         TO WS-CARR-REFUND-PCT(WS-CARR-NDX).              
047000     MOVE WS-CA-DISCOUNT-TYPE                                             
047100                         TO WS-CARR-DISCOUNT-TYPE(WS-CARR-NDX).           
047200     MOVE WS-CA-REFUND-TYPE                                               
047300                         TO WS-CARR-REFUND-TYPE(WS-CARR-NDX).             
047400     MOVE WS-CA-DESCRIPTION                                               
047500                         TO WS-CARR-DESCRIPTION(WS-CARR-NDX).             
047600     MOVE 'Y'            TO WS-CARR-ACTIVE-SW(WS-CARR-NDX).               
047700     SET WS-CARR-IX TO WS-CARR-NDX.                                       
047800*                                                                         
047900******************************************************************        
048000*   PARAGRAPH 265-REWRITE-CARRIER-ENTRY                                   
048100*                                                                         
048200*   OVERLAYS THE CARRIER ROW AT WS-CARR-IX (LOCATED BY THE                
048300*   CALLER'S SEARCH) WITH THE FIELDS CARRIED ON THE UPDATE                
048400*   TRANSACTION.  THE CARRIER-ID AND ACTIVE-SW ARE LEFT                   
048500*   UNTOUCHED -- UPDATE NEVER REASSIGNS AN ID OR CHANGES                  
048600*   ACTIVE STATUS.                                                        
048700******************************************************************        
048800 265-REWRITE-CARRIER-ENTRY.                                               
048900     MOVE WS-CA-CARRIER-NAME TO WS-CARR-CARRIER-NAME(WS-CARR-IX).         
049000     MOVE WS-CA-DISCOUNT-PCT TO WS-CARR-DISCOUNT-PCT(WS-CARR-IX).         
049100     MOVE WS-CA-REFUND-PCT   TO WS-CARR-REFUND-PCT(WS-CARR-IX).           
049200     MOVE WS-CA-DISCOUNT-TYPE                                             
049300                             TO WS-CARR-DISCOUNT-TYPE(WS-CARR-IX).        
049400     MOVE WS-CA-REFUND-TYPE                                               
049500                             TO WS-CARR-REFUND-TYPE(WS-CARR-IX).          
049600     MOVE WS-CA-DESCRIPTION                                               
049700                             TO WS-CARR-DESCRIPTION(WS-CARR-IX).          
049800*                                                                         
049900******************************************************************        
050000*   PARAGRAPH 290-WRITE-TRAN-CONFIRM                                      
050100*                                                                         
050200*   COMMON CONFIRMATION-LINE WRITER FOR REGISTER, UPDATE AND              
050300*   DEACTIVATE.  THE CALLER MOVES THE ACTION WORD TO                      
050400*   RPT-TR-ACTION BEFORE PERFORMING THIS PARAGRAPH.                       
050500******************************************************************        
050600 290-WRITE-TRAN-CONFIRM.                                                  
050700     MOVE WS-CARR-CARRIER-ID(WS-CARR-IX)    TO RPT-TR-ID.                 
050800     MOVE WS-CARR-CARRIER-NAME(WS-CARR-IX)  TO RPT-TR-NAME.               
050900     MOVE WS-CARR-DISCOUNT-PCT(WS-CARR-IX)  TO RPT-TR-DISC-PCT.           
051000     MOVE WS-CARR-REFUND-PCT(WS-CARR-IX)    TO RPT-TR-REF-PCT.            
051100     MOVE WS-CARR-ACTIVE-SW(WS-CARR-IX)     TO RPT-TR-ACTIVE-SW.          
051200     WRITE CARRRPT-RECORD FROM RPT-TRAN-DETAIL1.                          
051300*                                                                         
051400*                                                                         
051500******************************************************************        
051600*   PARAGRAPH 240-PROCESS-READ                                            
051700*                                                                         
051800*   HANDLES A READ/INQUIRY TRANSACTION.  VALIDATES THAT A                 
051900*   RECOGNIZED READ-MODE WAS SUPPLIED, THEN SWEEPS THE WHOLE              
052000*   IN-CORE CARRIER TABLE THROUGH 241-QUERY-LOOP, PRINTING                
052100*   EVERY ROW THAT MATCHES THE REQUESTED SELECTION.  ADDED                
052200*   UNDER JS9614 -- REALIZES THE SELECTIONS JS9403 PROMISED.              
052300*                                                                         
052400*   ENTRY - WS-CA-READ-MODE NAMES THE SELECTION VARIANT.                  
052500*   EXIT  - ONE LISTING LINE PER MATCH, OR A NO-MATCH LINE                
052600*           IF WS-CARR-MATCH-COUNT COMES BACK ZERO.                       
052700******************************************************************        
052800 240-PROCESS-READ.                                                        
052900*   A RECOGNIZED READ-MODE DRIVES THE TABLE SWEEP.                        
053000     IF WS-CA-RD-BY-ID OR WS-CA-RD-BY-NAME OR WS-CA-RD-ALL                
053100             OR WS-CA-RD-ACTIVE-ONLY OR WS-CA-RD-BY-DISC-TYPE             
053200             OR WS-CA-RD-BY-REF-TYPE                                      
053300         MOVE ZERO TO WS-CARR-MATCH-COUNT                                 
053400         WRITE CARRRPT-RECORD FROM RPT-QUERY-HDR1 AFTER 2                 
053500         PERFORM 241-QUERY-LOOP                                           
053600                 VARYING WS-CARR-IX FROM 1 BY 1                           
053700                 UNTIL WS-CARR-IX > WS-CARR-COUNT                         
053800         IF WS-CARR-MATCH-COUNT = ZERO                                    
053900             PERFORM 249-PRINT-QUERY-NO-MATCH                             
054000         END-IF                                                           
054100         ADD 1 TO NUM-READ-PROCESSED                                      
054200     ELSE                                                                 
054300         MOVE 'UNKNOWN READ-MODE ON INQUIRY TRAN' TO                      
054400             WS-REJECT-REASON                                             
054500         PERFORM 299-REPORT-TRAN-REJECT                                   
054600     END-IF.                                                              
054700*                                                                         
054800******************************************************************        
054900*   PARAGRAPH 241-QUERY-LOOP                                              
055000*                                                                         
055100*   TESTS THE CURRENT TABLE ROW (WS-CARR-IX) AGAINST THE                  
055200*   ACTIVE READ-MODE 88-LEVEL AND PRINTS IT THROUGH THE                   
055300*   EXISTING 821-LIST-CARRIER-LOOP WHEN IT QUALIFIES.  BY-ID              
055400*   AND BY-NAME ARE POINT LOOKUPS; ALL, ACTIVE-ONLY, AND THE              
055500*   TWO BY-TYPE VARIANTS ARE RANGE SELECTIONS OVER THE WHOLE              
055600*   TABLE.                                                                
055700******************************************************************        
055800 241-QUERY-LOOP.                                                          
055900     MOVE 'N' TO WS-CARR-QUERY-HIT.                                       
056000     EVALUATE TRUE                                                        
056100*   POINT LOOKUP BY CARRIER-ID.                                           
056200         WHEN WS-CA-RD-BY-ID                                              
056300             IF WS-CARR-CARRIER-ID(WS-CARR-IX) = WS-CA-CARRIER-ID         
056400                 MOVE 'Y' TO WS-CARR-QUERY-HIT                            
056500             END-IF                                                       
056600*   POINT LOOKUP BY CARRIER NAME.                                         
056700         WHEN WS-CA-RD-BY-NAME                                            
056800             IF WS-CARR-CARRIER-NAME(WS-CARR-IX) =                        
056900                 WS-CA-CARRIER-NAME                                       
057000                 MOVE 'Y' TO WS-CARR-QUERY-HIT                            
057100             END-IF                                                       
057200*   UNCONDITIONAL -- EVERY ROW IS A HIT.                                  
057300         WHEN WS-CA-RD-ALL                                                
057400             MOVE 'Y' TO WS-CARR-QUERY-HIT                                
057500*   RANGE SELECTION -- ACTIVE CARRIERS ONLY.                              
057600         WHEN WS-CA-RD-ACTIVE-ONLY                                        
057700             IF WS-CARR-ACTIVE-SW(WS-CARR-IX) = 'Y'                       
057800                 MOVE 'Y' TO WS-CARR-QUERY-HIT                            
057900             END-IF                                                       
058000*   RANGE SELECTION -- BY DISCOUNT-TYPE (SEE JS9403).                     
058100         WHEN WS-CA-RD-BY-DISC-TYPE                                       
058200             IF WS-CARR-DISCOUNT-TYPE(WS-CARR-IX) =                       
058300                 WS-CA-DISCOUNT-TYPE                                      
058400                 MOVE 'Y' TO WS-CARR-QUERY-HIT                            
058500             END-IF                                                       
058600*   RANGE SELECTION -- BY REFUND-TYPE (SEE JS9403).                       
058700         WHEN WS-CA-RD-BY-REF-TYPE                                        
058800             IF WS-CARR-REFUND-TYPE(WS-CARR-IX) =                         
058900                 WS-CA-REFUND-TYPE                                        
059000                 MOVE 'Y' TO WS-CARR-QUERY-HIT                            
059100             END-IF                                                       
059200     END-EVALUATE.                                                        
059300*   PRINT THE ROW AND BUMP THE MATCH COUNT ON A HIT.                      
059400     IF WS-CARR-QUERY-HIT = 'Y'                                           
059500         ADD 1 TO WS-CARR-MATCH-COUNT                                     
059600         PERFORM 821-LIST-CARRIER-LOOP                                    
059700     END-IF.                                                              
059800*                                                                         
059900******************************************************************        
060000*   PARAGRAPH 249-PRINT-QUERY-NO-MATCH                                    
060100*                                                                         
060200*   PRINTED ONCE, AFTER THE FULL SWEEP, WHEN NO ROW IN THE                
060300*   CARRIER TABLE SATISFIED THE INQUIRY CRITERIA.                         
060400******************************************************************        
060500 249-PRINT-QUERY-NO-MATCH.                                                
060600     MOVE 'NO CARRIER MATCHED INQUIRY CRITERIA' TO                        
060700         RPT-QR-REASON.                                                   
060800     WRITE CARRRPT-RECORD FROM RPT-QUERY-NONE.                            
060900*                                                                         
061000******************************************************************        
061100*   PARAGRAPH 299-REPORT-TRAN-REJECT                                      
061200*                                                                         
061300*   COMMON REJECT-LINE WRITER.  EVERY VALIDATION FAILURE IN               
061400*   THIS PROGRAM MOVES ITS REASON TEXT TO WS-REJECT-REASON                
061500*   AND PERFORMS THIS PARAGRAPH RATHER THAN WRITING THE                   
061600*   REJECT LINE DIRECTLY.                                                 
061700******************************************************************        
061800 299-REPORT-TRAN-REJECT.                                                  
061900     ADD 1 TO NUM-TRAN-ERRORS.                                            
062000     MOVE WS-REJECT-REASON TO RPT-RJ-REASON.                              
062100     WRITE CARRRPT-RECORD FROM RPT-REJECT-DETAIL1.                        
062200*                                                                         
062300*    ------------------------------------------------------               
062400*    TABLE SEARCH PARAGRAPHS                                              
062500*    ------------------------------------------------------               
062600******************************************************************        
062700*   PARAGRAPH 160-SEARCH-CARRIER-BY-NAME                                  
062800*                                                                         
062900*   LINEAR SEARCH OF THE IN-CORE TABLE BY CARRIER NAME, USED              
063000*   ON REGISTER TO ENFORCE NAME UNIQUENESS.  WS-CARR-IX IS                
063100*   LEFT POSITIONED ON THE MATCH (OR PAST END OF TABLE IF                 
063200*   NONE FOUND).  ALSO USED BY 241-QUERY-LOOP'S BY-NAME                   
063300*   SELECTION, AND BY FLGTMSTR'S BY-CARRIER-NAME FLIGHT                   
063400*   INQUIRY THROUGH THE SHARED CARRIER TABLE.                             
063500******************************************************************        
063600 160-SEARCH-CARRIER-BY-NAME.                                              
063700     MOVE 'N' TO WS-CARR-FOUND.                                           
063800     PERFORM 163-SRCH-NAME-LOOP                                           
063900         VARYING WS-CARR-IX FROM 1 BY 1                                   
064000         UNTIL WS-CARR-IX > WS-CARR-COUNT                                 
064100            OR WS-CARR-FOUND = 'Y'.                                       
064200*                                                                         
064300******************************************************************        
064400*   PARAGRAPH 161-SEARCH-CARRIER-BY-ID                                    
064500*                                                                         
064600*   LINEAR SEARCH OF THE IN-CORE TABLE BY CARRIER-ID, USED ON             
064700*   UPDATE AND DEACTIVATE TO LOCATE THE TARGET ROW.                       
064800******************************************************************        
064900 161-SEARCH-CARRIER-BY-ID.                                                
065000     MOVE 'N' TO WS-CARR-FOUND.                                           
065100     PERFORM 164-SRCH-ID-LOOP                                             
065200         VARYING WS-CARR-IX FROM 1 BY 1                                   
065300         UNTIL WS-CARR-IX > WS-CARR-COUNT                                 
065400            OR WS-CARR-FOUND = 'Y'.                                       
065500*                                                                         
065600******************************************************************        
065700*   PARAGRAPH 162-SEARCH-CARRIER-BY-NAME-EXCL                             
065800*                                                                         
065900*   RENAME-COLLISION CHECK ADDED UNDER TO0210.  SEARCHES FOR              
066000*   THE NEW NAME ON AN UPDATE TRANSACTION WHILE EXCLUDING THE             
066100*   ROW BEING UPDATED ITSELF -- OTHERWISE A NO-OP RENAME                  
066200*   (SAME NAME RESUBMITTED) WOULD FALSELY REJECT AS A                     
066300*   COLLISION.  WS-CARR-IX IS SAVED AND RESTORED AROUND THE               
066400*   SEARCH SINCE THE LOOP REUSES IT AS ITS SUBSCRIPT.                     
066500******************************************************************        
066600 162-SEARCH-CARRIER-BY-NAME-EXCL.                                         
066700     MOVE 'N' TO WS-CARR-FOUND.                                           
066800     MOVE WS-CARR-IX TO WS-CARR-DUP-IX.                                   
066900     PERFORM 165-SRCH-NAME-EXCL-LOOP                                      
067000         VARYING WS-CARR-IX FROM 1 BY 1                                   
067100         UNTIL WS-CARR-IX > WS-CARR-COUNT                                 
067200            OR WS-CARR-FOUND = 'Y'.                                       
067300     MOVE WS-CARR-DUP-IX TO WS-CARR-IX.                                   
067400*                                                                         
067500******************************************************************        
067600*   PARAGRAPH 163-SRCH-NAME-LOOP                                          
067700*                                                                         
067800*   ONE ITERATION OF THE BY-NAME SEARCH, PERFORMED UNDER A                
067900*   PERFORM ... VARYING GOVERNED BY 160-SEARCH-CARRIER-BY-NAME.           
068000******************************************************************        
068100 163-SRCH-NAME-LOOP.                                                      
068200*   NAME MATCH -- CARRIER ALREADY ON FILE.                                
068300     IF WS-CARR-CARRIER-NAME(WS-CARR-IX) = WS-CA-CARRIER-NAME             
068400         MOVE 'Y' TO WS-CARR-FOUND                                        
068500     END-IF.                                                              
068600*                                                                         
068700******************************************************************        
068800*   PARAGRAPH 164-SRCH-ID-LOOP                                            
068900*                                                                         
069000*   ONE ITERATION OF THE BY-ID SEARCH, PERFORMED UNDER A                  
069100*   PERFORM ... VARYING GOVERNED BY 161-SEARCH-CARRIER-BY-ID.             
069200******************************************************************        
069300 164-SRCH-ID-LOOP.                                                        
069400*   ID MATCH -- THIS IS THE TARGET ROW.                                   
069500     IF WS-CARR-CARRIER-ID(WS-CARR-IX) = WS-CA-CARRIER-ID                 
069600         MOVE 'Y' TO WS-CARR-FOUND                                        
069700     END-IF.                                                              
069800*                                                                         
069900******************************************************************        
070000*   PARAGRAPH 165-SRCH-NAME-EXCL-LOOP                                     
070100*                                                                         
070200*   ONE ITERATION OF THE EXCLUDING-NAME SEARCH, PERFORMED                 
070300*   UNDER A PERFORM ... VARYING GOVERNED BY                               
070400*   162-SEARCH-CARRIER-BY-NAME-EXCL.                                      
070500******************************************************************        
070600 165-SRCH-NAME-EXCL-LOOP.                                                 
070700*   SAME NAME, DIFFERENT ROW -- A TRUE COLLISION.                         
070800     IF WS-CARR-CARRIER-NAME(WS-CARR-IX) = WS-CA-CARRIER-NAME             
070900             AND WS-CARR-IX NOT = WS-CARR-DUP-IX                          
071000         MOVE 'Y' TO WS-CARR-FOUND                                        
071100     END-IF.                                                              
071200*                                                                         
071300*    ------------------------------------------------------               
071400*    FILE / TABLE HANDLING                                                
071500*    ------------------------------------------------------               
071600 700-OPEN-FILES.                                                          
071700     OPEN INPUT  CARRIER-TRANS-FILE                                       
071800                 CARRIER-FILE                                             
071900          OUTPUT CARRIER-REPORT-FILE.                                     
072000*   EACH FILE IS CHECKED IN OPEN ORDER -- THE FIRST BAD STATUS            
072100*   ABENDS THE STEP AND SKIPS THE REMAINING CHECKS, SINCE A               
072200*   SECOND OPEN FAILURE WOULD ONLY REPEAT INFORMATION ALREADY             
072300*   ON THE JOBLOG.                                                        
072400     IF WS-CARRTRAN-STATUS NOT = '00'                                     
072500         DISPLAY 'ERROR OPENING CARRIER TRANS FILE, RC: '                 
072600                 WS-CARRTRAN-STATUS                                       
072700         MOVE 16 TO RETURN-CODE                                           
072800         MOVE 'Y' TO WS-TRAN-EOF                                          
072900         GO TO 700-EXIT                                                   
073000     END-IF.                                                              
073100     IF WS-CARRFILE-STATUS NOT = '00'                                     
073200         DISPLAY 'ERROR OPENING CARRIER MASTER FILE, RC: '                
073300                 WS-CARRFILE-STATUS                                       
073400         MOVE 16 TO RETURN-CODE                                           
073500         MOVE 'Y' TO WS-TRAN-EOF                                          
073600         GO TO 700-EXIT                                                   
073700     END-IF.                                                              
073800     IF WS-CARRRPT-STATUS NOT = '00'                                      
073900         DISPLAY 'ERROR OPENING CARRIER REPORT FILE, RC: '                
074000                 WS-CARRRPT-STATUS                                        
074100         MOVE 16 TO RETURN-CODE                                           
074200         MOVE 'Y' TO WS-TRAN-EOF                                          
074300     END-IF.                                                              
074400 700-EXIT.                                                                
074500     EXIT.                                                                
074600*                                                                         
074700******************************************************************        
074800*   PARAGRAPH 710-LOAD-CARRIER-TABLE                                      
074900*                                                                         
075000*   LOADS THE ENTIRE CARRIER MASTER INTO WS-CARR-TABLE BEFORE             
075100*   ANY TRANSACTION IS PROCESSED, AND ESTABLISHES                         
075200*   WS-NEXT-CARRIER-ID AS THE HIGHEST ID ON FILE SO THAT                  
075300*   REGISTER TRANSACTIONS ASSIGN IDS ABOVE ANY EXISTING ONE.              
075400******************************************************************        
075500 710-LOAD-CARRIER-TABLE.                                                  
075600     PERFORM 711-READ-CARRIER-FILE.                                       
075700     PERFORM 712-ADD-CARRIER-ENTRY                                        
075800         UNTIL WS-CARR-EOF = 'Y'.                                         
075900*                                                                         
076000******************************************************************        
076100*   PARAGRAPH 711-READ-CARRIER-FILE                                       
076200*                                                                         
076300*   SEQUENTIAL READ OF CARRIER-FILE, ONE RECORD PER CALL.                 
076400******************************************************************        
076500 711-READ-CARRIER-FILE.                                                   
076600     READ CARRIER-FILE                                                    
076700         AT END MOVE 'Y' TO WS-CARR-EOF.                                  
076800*                                                                         
076900******************************************************************        
077000*   PARAGRAPH 712-ADD-CARRIER-ENTRY                                       
077100*                                                                         
077200*   COPIES THE JUST-READ MASTER RECORD INTO THE IN-CORE                   
077300*   TABLE AND TRACKS THE HIGH-WATER-MARK CARRIER-ID, THEN                 
077400*   PRIMES THE NEXT READ.                                                 
077500******************************************************************        
077600 712-ADD-CARRIER-ENTRY.                                                   
077700     ADD 1 TO WS-CARR-COUNT.                                              
077800     SET WS-CARR-NDX TO WS-CARR-COUNT.                                    
077900     MOVE FD-CARR-RECORD TO WS-CARR-ENTRY(WS-CARR-NDX).                   
078000*   TRACK HIGHEST ID SO REGISTER NEVER DUPLICATES IT.                     
078100     IF FD-CARR-CARRIER-ID > WS-NEXT-CARRIER-ID                           
078200         MOVE FD-CARR-CARRIER-ID TO WS-NEXT-CARRIER-ID                    
078300     END-IF.                                                              
078400     PERFORM 711-READ-CARRIER-FILE.                                       
078500*                                                                         
078600******************************************************************        
078700*   PARAGRAPH 010-READ-CARRIER-TRAN                                       
078800*                                                                         
078900*   SEQUENTIAL READ OF CARRIER-TRANS-FILE, ONE TRANSACTION                
079000*   PER CALL.                                                             
079100******************************************************************        
079200 010-READ-CARRIER-TRAN.                                                   
079300     READ CARRIER-TRANS-FILE                                              
079400         AT END MOVE 'Y' TO WS-TRAN-EOF.                                  
079500*                                                                         
079600******************************************************************        
079700*   PARAGRAPH 760-REWRITE-CARRIER-FILE                                    
079800*                                                                         
079900*   END-OF-RUN REWRITE-WHOLE OF THE CARRIER MASTER.  CLOSES               
080000*   THE FILE OPENED FOR INPUT AT 700-OPEN-FILES, REOPENS IT               
080100*   FOR OUTPUT, AND STREAMS THE IN-CORE TABLE BACK OUT --                 
080200*   THE SAME TECHNIQUE SAM3ABND USES FOR CUSTOMER-FILE-OUT,               
080300*   COLLAPSED ONTO ONE FILE SINCE THERE IS NO SORT KEY TO                 
080400*   MERGE AGAINST.                                                        
080500******************************************************************        
080600 760-REWRITE-CARRIER-FILE.                                                
080700     CLOSE CARRIER-FILE.                                                  
080800     OPEN OUTPUT CARRIER-FILE.                                            
080900     PERFORM 761-WRITE-CARRIER-LOOP                                       
081000         VARYING WS-CARR-IX FROM 1 BY 1                                   
081100         UNTIL WS-CARR-IX > WS-CARR-COUNT.                                
081200*                                                                         
081300******************************************************************        
081400*   PARAGRAPH 761-WRITE-CARRIER-LOOP                                      
081500*                                                                         
081600*   ONE RECORD OF THE REWRITE-WHOLE PASS.                                 
081700******************************************************************        
081800 761-WRITE-CARRIER-LOOP.                                                  
081900     MOVE WS-CARR-ENTRY(WS-CARR-IX) TO FD-CARR-RECORD.                    
082000     WRITE FD-CARR-RECORD.                                                
082100*                                                                         
082200******************************************************************        
082300*   PARAGRAPH 790-CLOSE-FILES                                             
082400*                                                                         
082500*   CLOSES ALL FILES STILL OPEN AT END OF RUN.                            
082600******************************************************************        
082700 790-CLOSE-FILES.                                                         
082800     CLOSE CARRIER-TRANS-FILE                                             
082900           CARRIER-FILE                                                   
083000           CARRIER-REPORT-FILE.                                           
083100*                                                                         
083200*    ------------------------------------------------------               
083300*    REPORTING -- CARRIER LISTING, CONTROL TOTALS                         
083400*    ------------------------------------------------------               
083500******************************************************************        
083600*   PARAGRAPH 800-INIT-REPORT                                             
083700*                                                                         
083800*   WRITES THE REPORT HEADING LINE CARRYING THE RUN DATE AND              
083900*   TIME ACCEPTED FROM THE SYSTEM CLOCK AT 000-MAIN.                      
084000******************************************************************        
084100 800-INIT-REPORT.                                                         
084200     MOVE WS-RUN-YY  TO RPT-YY.                                           
084300     MOVE WS-RUN-MM  TO RPT-MM.                                           
084400     MOVE WS-RUN-DD  TO RPT-DD.                                           
084500     MOVE WS-RUN-HH  TO RPT-HH.                                           
084600     MOVE WS-RUN-MIN TO RPT-MIN.                                          
084700     WRITE CARRRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
084800*                                                                         
084900******************************************************************        
085000*   PARAGRAPH 820-PRINT-CARRIER-LISTING                                   
085100*                                                                         
085200*   UNCONDITIONAL END-OF-RUN DUMP OF THE WHOLE CARRIER                    
085300*   MASTER, PRINTED REGARDLESS OF WHETHER ANY READ/INQUIRY                
085400*   TRANSACTIONS WERE SUBMITTED THIS RUN.  REUSES                         
085500*   821-LIST-CARRIER-LOOP, THE SAME DETAIL-LINE PARAGRAPH                 
085600*   THE 240-PROCESS-READ SELECTION PATH CALLS.                            
085700******************************************************************        
085800 820-PRINT-CARRIER-LISTING.                                               
085900     WRITE CARRRPT-RECORD FROM RPT-LIST-HDR1 AFTER 2.                     
086000     PERFORM 821-LIST-CARRIER-LOOP                                        
086100         VARYING WS-CARR-IX FROM 1 BY 1                                   
086200         UNTIL WS-CARR-IX > WS-CARR-COUNT.                                
086300*                                                                         
086400******************************************************************        
086500*   PARAGRAPH 821-LIST-CARRIER-LOOP                                       
086600*                                                                         
086700*   FORMATS AND PRINTS ONE CARRIER LISTING LINE FOR THE ROW               
086800*   AT WS-CARR-IX.  SHARED BY THE UNCONDITIONAL LISTING                   
086900*   (820) AND THE INQUIRY SELECTION SWEEP (241).                          
087000******************************************************************        
087100 821-LIST-CARRIER-LOOP.                                                   
087200     MOVE WS-CARR-CARRIER-ID(WS-CARR-IX)     TO RPT-LS-ID.                
087300     MOVE WS-CARR-CARRIER-NAME(WS-CARR-IX)   TO RPT-LS-NAME.              
087400     MOVE WS-CARR-DISCOUNT-PCT(WS-CARR-IX)   TO RPT-LS-DISC-PCT.          
087500     MOVE WS-CARR-REFUND-PCT(WS-CARR-IX)     TO RPT-LS-REF-PCT.           
087600     MOVE WS-CARR-DISCOUNT-TYPE(WS-CARR-IX)  TO RPT-LS-DISC-TYPE.         
087700     MOVE WS-CARR-REFUND-TYPE(WS-CARR-IX)    TO RPT-LS-REF-TYPE.          
087800     MOVE WS-CARR-ACTIVE-SW(WS-CARR-IX)      TO RPT-LS-ACTIVE-SW.         
087900     WRITE CARRRPT-RECORD FROM RPT-LIST-DETAIL1.                          
088000*                                                                         
088100******************************************************************        
088200*   PARAGRAPH 850-REPORT-CONTROL-TOTALS                                   
088300*                                                                         
088400*   END-OF-RUN CONTROL-TOTAL REPORT -- ONE LINE PER                       
088500*   TRANSACTION TYPE PLUS THE ERROR COUNT, IN THE SAME                    
088600*   FOOTING STYLE SAM3ABND USES FOR ITS OWN RUN TOTALS.                   
088700******************************************************************        
088800 850-REPORT-CONTROL-TOTALS.                                               
088900     WRITE CARRRPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                    
089000     WRITE CARRRPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                    
089100     WRITE CARRRPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.                    
089200*                                                                         
089300     MOVE 'REGISTERS   ' TO RPT-ST-TRAN.                                  
089400     MOVE NUM-REGISTER-PROCESSED TO RPT-ST-CNT.                           
089500     WRITE CARRRPT-RECORD FROM RPT-STATS-DETAIL.                          
089600*                                                                         
089700     MOVE 'UPDATES     ' TO RPT-ST-TRAN.                                  
089800     MOVE NUM-UPDATE-PROCESSED TO RPT-ST-CNT.                             
089900     WRITE CARRRPT-RECORD FROM RPT-STATS-DETAIL.                          
090000*                                                                         
090100     MOVE 'INQUIRIES   ' TO RPT-ST-TRAN.                                  
090200     MOVE NUM-READ-PROCESSED TO RPT-ST-CNT.                               
090300     WRITE CARRRPT-RECORD FROM RPT-STATS-DETAIL.                          
090400*                                                                         
090500     MOVE 'DEACTIVATES ' TO RPT-ST-TRAN.                                  
090600     MOVE NUM-DEACTIVATE-PROCESSED TO RPT-ST-CNT.                         
090700     WRITE CARRRPT-RECORD FROM RPT-STATS-DETAIL.                          
090800*                                                                         
090900     MOVE NUM-TRAN-ERRORS TO RPT-ST-ERR.                                  
091000     WRITE CARRRPT-RECORD FROM RPT-STATS-ERRORS AFTER 2.                  

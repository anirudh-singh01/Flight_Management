000100******************************************************************        
000200*                                                                *        
000300*   SCHDCOPY  --  FLIGHT SCHEDULE / SEAT-COUNT CONTROL RECORD    *        
000400*                                                                *        
000500*   FIELD GROUP ONLY -- NO 01-LEVEL WRAPPER.  CALLING PROGRAM    *        
000600*   SUPPLIES THE 01 (FD RECORD) OR 02-LEVEL OCCURS GROUP THIS    *        
000700*   NESTS UNDER.  ONE ENTRY PER FLIGHT PER TRAVEL DATE, CARRIES  *        
000800*   THE RUNNING BOOKED-SEAT CONTROL TOTALS BY CATEGORY FORWARD   *        
000900*   FROM RUN TO RUN.  CREATED BY BOOKRUN ON THE FIRST BOOKING    *        
001000*   AGAINST A FLIGHT/DATE COMBINATION NOT YET ON FILE.           *        
001100*                                                                *        
001200*   MAINTENANCE                                                  *        
001300*     05/11/90  D.STOUT    ORIGINAL LAYOUT                        DS9005  
001400*     09/30/95  R.ENOS     ADDED CAP-* SNAPSHOT FIELDS SO SEAT    RE9509  
001500*                          AVAIL CHECK NO LONGER REREADS FLGTFIL  RE9510  
001600*     12/02/98  M.PHELPS   Y2K REVIEW - TRAVEL-DATE REDEFINED     MP9812  
001700*                          BELOW IS ALREADY CCYYMMDD, NO CHANGE   MP9813  
001800*                                                                *        
001900******************************************************************        
002000     05  :TAG:-SCHEDULE-ID           PIC 9(09).                           
002100     05  :TAG:-FLIGHT-ID             PIC 9(09).                           
002200     05  :TAG:-DATE-OF-TRAVEL        PIC 9(08).                           
002300     05  :TAG:-TRAVEL-DATE-R REDEFINES                                    
002400         :TAG:-DATE-OF-TRAVEL.                                            
002500         10  :TAG:-TRAVEL-CC         PIC 9(02).                           
002600         10  :TAG:-TRAVEL-YY         PIC 9(02).                           
002700         10  :TAG:-TRAVEL-MM         PIC 9(02).                           
002800         10  :TAG:-TRAVEL-DD         PIC 9(02).                           
002900     05  :TAG:-BOOKED-COUNTS.                                             
003000         10  :TAG:-BOOKED-ECONOMY    PIC 9(05) COMP.                      
003100         10  :TAG:-BOOKED-BUSINESS   PIC 9(05) COMP.                      
003200         10  :TAG:-BOOKED-EXEC       PIC 9(05) COMP.                      
003300     05  :TAG:-CAP-SNAPSHOT.                                              
003400         10  :TAG:-CAP-ECONOMY       PIC 9(05) COMP.                      
003500         10  :TAG:-CAP-BUSINESS      PIC 9(05) COMP.                      
003600         10  :TAG:-CAP-EXEC          PIC 9(05) COMP.                      
003700     05  FILLER                      PIC X(11).                           

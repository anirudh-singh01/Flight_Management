000100******************************************************************        
000200*                                                                *        
000300*   BKTRCOPY  --  BOOKING REQUEST TRANSACTION RECORD             *        
000400*                                                                *        
000500*   ONE TRANSACTION PER REQUESTED BOOKING ON BOOKING-TRANS-FILE. *        
000600*   READ AND PROCESSED IN FILE ORDER BY BOOKRUN.                 *        
000700*                                                                *        
000800*   MAINTENANCE                                                  *        
000900*     08/14/89  D.STOUT    ORIGINAL LAYOUT                        DS8916  
001000*                                                                *        
001100******************************************************************        
001200 01  WS-BOOK-TRAN.                                                        
001300     05  WS-BT-FLIGHT-ID             PIC 9(09).                           
001400     05  WS-BT-USER-ID               PIC 9(09).                           
001500     05  WS-BT-NO-OF-SEATS           PIC 9(02).                           
001600     05  WS-BT-SEAT-CATEGORY         PIC X(09).                           
001700     05  WS-BT-DATE-OF-TRAVEL        PIC 9(08).                           
001800     05  FILLER                      PIC X(09).                           

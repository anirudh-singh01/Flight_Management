000100******************************************************************        
000200*                                                                *        
000300*   USRTRCPY  --  USER MAINTENANCE TRANSACTION RECORD            *        
000400*                                                                *        
000500*   ONE TRANSACTION PER USER ADD/CHANGE/DELETE/LOGIN REQUEST ON  *        
000600*   USER-TRANS-FILE, READ BY USERMSTR.                           *        
000700*                                                                *        
000800*   MAINTENANCE                                                  *        
000900*     09/09/91  D.STOUT    ORIGINAL LAYOUT                        DS9110  
001000*     06/14/94  J.SAYLES   ADDED CUSTOMER-CATEGORY                JS9407  
001100*                                                                *        
001200******************************************************************        
001300 01  WS-USER-TRAN.                                                        
001400     05  WS-UT-TRAN-CODE             PIC X(08).                           
001500         88  WS-UT-REGISTER          VALUE 'REGISTER'.                    
001600         88  WS-UT-UPDATE            VALUE 'UPDATE  '.                    
001700         88  WS-UT-DELETE            VALUE 'DELETE  '.                    
001800         88  WS-UT-LOGIN             VALUE 'LOGIN   '.                    
001900     05  WS-UT-USER-ID               PIC 9(09).                           
002000     05  WS-UT-USER-NAME             PIC X(50).                           
002100     05  WS-UT-PASSWORD              PIC X(60).                           
002200     05  WS-UT-ROLE                  PIC X(08).                           
002300     05  WS-UT-CUSTOMER-CATEGORY     PIC X(08).                           
002400     05  WS-UT-PHONE                 PIC X(16).                           
002500     05  WS-UT-EMAIL-ID              PIC X(100).                          
002600     05  WS-UT-ADDRESS1              PIC X(100).                          
002700     05  WS-UT-ADDRESS2              PIC X(100).                          
002800     05  WS-UT-CITY                  PIC X(50).                           
002900     05  WS-UT-STATE                 PIC X(50).                           
003000     05  WS-UT-ZIP-CODE              PIC X(10).                           
003100     05  WS-UT-DOB                   PIC 9(08).                           
003200     05  FILLER                      PIC X(12).                           

000100****************************************************************          
000200* PROGRAM:  USERMSTR                                                      
000300*                                                                         
000400* READS A SEQUENTIAL USER-MAINTENANCE TRANSACTION FILE AND                
000500* APPLIES REGISTER/UPDATE/DELETE/LOGIN REQUESTS AGAINST THE               
000600* USER MASTER, CARRIED WHOLE IN A WORKING-STORAGE TABLE AND               
000700* REWRITTEN AT END OF RUN.  REGISTER DEFAULTS ROLE AND                    
000800* CUSTOMER-CATEGORY WHEN THE TRANSACTION LEAVES THEM BLANK.               
000900* LOGIN VALIDATES USER-NAME/PASSWORD AND REPORTS THE RESULT               
001000* BUT DOES NOT UPDATE THE MASTER.  PRODUCES A USER LISTING AND            
001100* A CONTROL-TOTAL REPORT.                                                 
001200*                                                                         
001300* SAME SHAPE AS BOOKRUN/CARRMSTR/FLGTMSTR.                                
001400****************************************************************          
001500* CHANGE LOG                                                              
001600*   09/09/91  D.STOUT    ORIGINAL PROGRAM                         DS9109  
001700*   06/14/94  J.SAYLES   ADDED CUSTOMER-CATEGORY DEFAULTING       JS9407  
001800*                        FOR LOYALTY TIER PRICING PROJECT        *        
001900*   02/03/97  R.ENOS     REQUEST 96-184 - LOGIN TRANSACTION       RE9703  
002000*                        CODE ADDED, DOES NOT REWRITE MASTER     *        
002100*   11/19/98  M.PHELPS   Y2K REMEDIATION - DOB/CREATED-AT         MP9899  
002200*                        CONFIRMED CCYYMMDD, SIGNED OFF          *        
002300*   10/02/02  T.OKONKWO  REQUEST 02-044 - USER-NAME AND           TO0207  
002400*                        EMAIL-ID UNIQUENESS CHECKED ON         *         
002500*                        REGISTER                                *        
002600*   03/11/03  T.OKONKWO  REQUEST 03-006 - LOGIN CONFIRMATION      TO0311  
002700*                        NOW RETURNS USER-ID AND ROLE TO THE      TO0312  
002800*                        CALLING TERMINAL PER AUDIT FINDING       TO0313  
002900****************************************************************          
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.  USERMSTR.                                                   
003200 AUTHOR. DOUG STOUT.                                                      
003300 INSTALLATION. SKYBRIDGE RESERVATIONS SYSTEMS GROUP.                      
003400 DATE-WRITTEN. 09/09/91.                                                  
003500 DATE-COMPILED. 09/09/91.                                                 
003600 SECURITY. CONFIDENTIAL - CONTAINS CUSTOMER PII.                          
003700*                                                                         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                              
004500*                                                                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT USER-TRANS-FILE  ASSIGN TO USRTRAN                            
004900         ACCESS IS SEQUENTIAL                                             
005000         FILE STATUS IS WS-USRTRAN-STATUS.                                
005100     SELECT USER-FILE        ASSIGN TO USERFILE                           
005200         ACCESS IS SEQUENTIAL                                             
005300         FILE STATUS IS WS-USERFILE-STATUS.                               
005400     SELECT USER-REPORT-FILE ASSIGN TO USERRPT                            
005500         FILE STATUS IS WS-USERRPT-STATUS.                                
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*                                                                         
006000 FD  USER-TRANS-FILE                                                      
006100     RECORDING MODE IS F.                                                 
006200 COPY USRTRCPY.                                                           
006300*                                                                         
006400 FD  USER-FILE                                                            
006500     RECORDING MODE IS F.                                                 
006600 01  FD-USR-RECORD.                                                       
006700     COPY USRCOPY REPLACING ==:TAG:== BY ==FD-USR==.                      
006800*                                                                         
006900 FD  USER-REPORT-FILE                                                     
007000     RECORDING MODE IS F.                                                 
007100 01  USERRPT-RECORD                PIC X(132).                            
007200*                                                                         
007300****************************************************************          
007400 WORKING-STORAGE SECTION.                                                 
007500****************************************************************          
007600*                                                                         
007700*   RUN DATE/TIME CAPTURED AT STEP START -- USED FOR Y2K                  
007800 01  WS-RUN-DATE-AND-TIME.                                                
007900     05  WS-RUN-DATE.                                                     
008000         10  WS-RUN-YY            PIC 9(02).                              
008100         10  WS-RUN-MM            PIC 9(02).                              
008200         10  WS-RUN-DD            PIC 9(02).                              
008300     05  WS-RUN-TIME.                                                     
008400         10  WS-RUN-HH            PIC 9(02).                              
008500         10  WS-RUN-MIN           PIC 9(02).                              
008600         10  WS-RUN-SS            PIC 9(02).                              
008700         10  WS-RUN-HS            PIC 9(02).                              
008800*   RUN DATE, WINDOWED TO A FOUR-DIGIT CENTURY.                           
008900 01  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.                  
009000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.                        
009100     05  WS-RUN-CC                PIC 9(02).                              
009200     05  WS-RUN-CCYY-LOW          PIC 9(02).                              
009300     05  WS-RUN-MM-R              PIC 9(02).                              
009400     05  WS-RUN-DD-R              PIC 9(02).                              
009500*                                                                         
009600*   FILE STATUS BYTES -- CHECKED IN 700-OPEN-FILES.                       
009700 01  WS-USRTRAN-STATUS            PIC X(02) VALUE SPACES.                 
009800 01  WS-USRTRAN-STATUS-N REDEFINES WS-USRTRAN-STATUS                      
009900         PIC 9(02).                                                       
010000 01  WS-USERFILE-STATUS           PIC X(02) VALUE SPACES.                 
010100 01  WS-USERFILE-STATUS-N REDEFINES WS-USERFILE-STATUS                    
010200         PIC 9(02).                                                       
010300 01  WS-USERRPT-STATUS            PIC X(02) VALUE SPACES.                 
010400*                                                                         
010500*   END-OF-FILE, LOGIN AND DUPLICATE-CHECK SWITCHES.                      
010600 01  WS-SWITCHES.                                                         
010700     05  WS-TRAN-EOF              PIC X(01) VALUE 'N'.                    
010800     05  WS-USR-EOF               PIC X(01) VALUE 'N'.                    
010900     05  WS-USR-FOUND             PIC X(01) VALUE 'N'.                    
011000     05  WS-NAME-DUP              PIC X(01) VALUE 'N'.                    
011100     05  WS-EMAIL-DUP             PIC X(01) VALUE 'N'.                    
011200     05  WS-LOGIN-OK              PIC X(01) VALUE 'N'.                    
011300*                                                                         
011400* TABLE SIZE IS A SMALL-SHOP SAMPLE-DATA SIZE -- NO ISAM                  
011500* HANDLER ON THIS BOX, SEE CARRMSTR HEADER FOR THE SAME NOTE.             
011600*                                                                         
011700 77  WS-USR-COUNT                 PIC 9(07) COMP VALUE ZERO.              
011800 77  WS-USR-IX                    PIC 9(07) COMP VALUE ZERO.              
011900 77  WS-NEXT-USER-ID              PIC 9(09) COMP VALUE ZERO.              
012000*   IN-MEMORY COPY OF THE USER MASTER, REWRITTEN AT END OF                
012100*   RUN.                                                                  
012200 01  WS-USR-TABLE.                                                        
012300     02  WS-USR-ENTRY OCCURS 5000 TIMES                                   
012400             INDEXED BY WS-USR-NDX.                                       
012500         COPY USRCOPY REPLACING ==:TAG:== BY ==WS-USR==.                  
012600*                                                                         
012700*   REJECT REASON TEXT FOR THE CURRENT TRANSACTION.                       
012800 01  WS-REJECT-REASON             PIC X(40) VALUE SPACES.                 
012900*                                                                         
013000*   RUN-LEVEL CONTROL COUNTS FOR BALANCING.                               
013100 01  REPORT-TOTALS.                                                       
013200     05  NUM-TRAN-READ            PIC S9(07) COMP-3 VALUE ZERO.           
013300     05  NUM-REGISTER-PROCESSED   PIC S9(07) COMP-3 VALUE ZERO.           
013400     05  NUM-UPDATE-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.           
013500     05  NUM-DELETE-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.           
013600     05  NUM-LOGIN-SUCCESS        PIC S9(07) COMP-3 VALUE ZERO.           
013700     05  NUM-LOGIN-FAILURE        PIC S9(07) COMP-3 VALUE ZERO.           
013800     05  NUM-TRAN-ERRORS          PIC S9(07) COMP-3 VALUE ZERO.           
013900*                                                                         
014000*    *******************                                                  
014100*        report lines                                                     
014200*    *******************                                                  
014300*   REPORT TITLE LINE, PRINTED ONCE AT START-UP.                          
014400 01  RPT-HEADER1.                                                         
014500     05  FILLER                   PIC X(40)                               
014600             VALUE 'USER MASTER MAINTENANCE RUN    DATE: '.               
014700     05  RPT-MM                   PIC 99.                                 
014800     05  FILLER                   PIC X(01) VALUE '/'.                    
014900     05  RPT-DD                   PIC 99.                                 
015000     05  FILLER                   PIC X(01) VALUE '/'.                    
015100     05  RPT-YY                   PIC 99.                                 
015200     05  FILLER                   PIC X(20)                               
015300             VALUE ' (mm/dd/yy)   TIME: '.                                
015400     05  RPT-HH                   PIC 99.                                 
015500     05  FILLER                   PIC X(01) VALUE ':'.                    
015600     05  RPT-MIN                  PIC 99.                                 
015700     05  FILLER                   PIC X(16) VALUE SPACES.                 
015800*   MAINTENANCE CONFIRMATION DETAIL LINE.                                 
015900 01  RPT-TRAN-DETAIL1.                                                    
016000     05  RPT-TR-ACTION            PIC X(08).                              
016100     05  RPT-TR-ID                PIC Z(08)9.                             
016200     05  FILLER                   PIC X(02) VALUE SPACES.                 
016300     05  RPT-TR-NAME              PIC X(30).                              
016400     05  FILLER                   PIC X(02) VALUE SPACES.                 
016500     05  RPT-TR-ROLE              PIC X(08).                              
016600     05  FILLER                   PIC X(02) VALUE SPACES.                 
016700     05  RPT-TR-CAT               PIC X(08).                              
016800     05  FILLER                   PIC X(55) VALUE SPACES.                 
016900*   LOGIN ATTEMPT RESULT LINE.                                            
017000 01  RPT-LOGIN-DETAIL1.                                                   
017100     05  FILLER                   PIC X(08) VALUE 'LOGIN   '.             
017200     05  RPT-LG-NAME              PIC X(30).                              
017300     05  FILLER                   PIC X(02) VALUE SPACES.                 
017400     05  RPT-LG-RESULT            PIC X(30).                              
017500     05  FILLER                   PIC X(04) VALUE '  I:'.                 
017600     05  RPT-LG-USER-ID          PIC Z(08)9.                              
017700     05  FILLER                   PIC X(04) VALUE '  R:'.                 
017800     05  RPT-LG-ROLE             PIC X(08).                               
017900     05  FILLER                   PIC X(37) VALUE SPACES.                 
018000*   REJECTED-TRANSACTION DETAIL LINE.                                     
018100 01  RPT-REJECT-DETAIL1.                                                  
018200     05  FILLER                   PIC X(19)                               
018300             VALUE 'REJECTED -- REASON '.                                 
018400     05  RPT-RJ-REASON            PIC X(40).                              
018500     05  FILLER                   PIC X(73) VALUE SPACES.                 
018600*   END-OF-RUN USER LISTING COLUMN HEADINGS.                              
018700 01  RPT-LIST-HDR1.                                                       
018800     05  FILLER PIC X(28) VALUE 'USER MASTER LISTING        '.            
018900     05  FILLER PIC X(104) VALUE SPACES.                                  
019000*   END-OF-RUN USER LISTING DETAIL LINE.                                  
019100 01  RPT-LIST-DETAIL1.                                                    
019200     05  RPT-LS-ID                PIC Z(08)9.                             
019300     05  FILLER                   PIC X(02) VALUE SPACES.                 
019400     05  RPT-LS-NAME              PIC X(30).                              
019500     05  FILLER                   PIC X(02) VALUE SPACES.                 
019600     05  RPT-LS-ROLE              PIC X(08).                              
019700     05  FILLER                   PIC X(02) VALUE SPACES.                 
019800     05  RPT-LS-CAT               PIC X(08).                              
019900     05  FILLER                   PIC X(02) VALUE SPACES.                 
020000     05  RPT-LS-EMAIL             PIC X(40).                              
020100     05  FILLER                   PIC X(28) VALUE SPACES.                 
020200*   CONTROL TOTALS BANNER, LINE 1.                                        
020300 01  RPT-STATS-HDR1.                                                      
020400     05  FILLER PIC X(28) VALUE 'RUN CONTROL TOTALS         '.            
020500     05  FILLER PIC X(104) VALUE SPACES.                                  
020600*   CONTROL TOTALS BANNER, LINE 2.                                        
020700 01  RPT-STATS-HDR2.                                                      
020800     05  FILLER PIC X(28) VALUE 'TRANSACTION          COUNT '.            
020900     05  FILLER PIC X(104) VALUE SPACES.                                  
021000*   CONTROL TOTALS COLUMN HEADINGS.                                       
021100 01  RPT-STATS-HDR3.                                                      
021200     05  FILLER PIC X(28) VALUE '-----------      ----------'.            
021300     05  FILLER PIC X(104) VALUE SPACES.                                  
021400*   CONTROL TOTALS DETAIL LINE -- COUNTS BY ACTION.                       
021500 01  RPT-STATS-DETAIL.                                                    
021600     05  RPT-ST-TRAN              PIC X(12).                              
021700     05  FILLER                   PIC X(04) VALUE SPACES.                 
021800     05  RPT-ST-CNT               PIC ZZZ,ZZ9.                            
021900     05  FILLER                   PIC X(100) VALUE SPACES.                
022000*   CONTROL TOTALS ERROR-COUNT LINE.                                      
022100 01  RPT-STATS-ERRORS.                                                    
022200     05  FILLER PIC X(28) VALUE 'TRANSACTIONS IN ERROR:     '.            
022300     05  RPT-ST-ERR               PIC ZZZ,ZZ9.                            
022400     05  FILLER                   PIC X(97) VALUE SPACES.                 
022500*                                                                         
022600****************************************************************          
022700 PROCEDURE DIVISION.                                                      
022800****************************************************************          
022900*                                                                         
023000******************************************************************        
023100*   000-MAIN.                                                             
023200*                                                                         
023300*   TOP-LEVEL CONTROL PARAGRAPH.  OPENS THE FILES, LOADS THE              
023400*   USER TABLE, DRIVES THE MAINTENANCE/LOGIN STREAM, PRINTS THE           
023500*   LISTING AND CONTROL TOTALS, THEN REWRITES THE USER MASTER             
023600*   AND CLOSES DOWN.                                                      
023700******************************************************************        
023800 000-MAIN.                                                                
023900     ACCEPT WS-RUN-DATE FROM DATE.                                        
024000     ACCEPT WS-RUN-TIME FROM TIME.                                        
024100     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.                                   
024200     MOVE WS-RUN-MM TO WS-RUN-MM-R.                                       
024300     MOVE WS-RUN-DD TO WS-RUN-DD-R.                                       
024400     IF WS-RUN-YY < 70                                                    
024500         MOVE 20 TO WS-RUN-CC                                             
024600     ELSE                                                                 
024700         MOVE 19 TO WS-RUN-CC                                             
024800     END-IF.                                                              
024900     DISPLAY 'USERMSTR STARTED - RUN DATE ' WS-RUN-DATE-CCYYMMDD.         
025000*                                                                         
025100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
025200     PERFORM 710-LOAD-USER-TABLE.                                         
025300     PERFORM 800-INIT-REPORT.                                             
025400*                                                                         
025500     PERFORM 010-READ-USER-TRAN.                                          
025600     PERFORM 100-PROCESS-USER-TRANS                                       
025700         UNTIL WS-TRAN-EOF = 'Y'.                                         
025800*                                                                         
025900     PERFORM 820-PRINT-USER-LISTING.                                      
026000     PERFORM 850-REPORT-CONTROL-TOTALS.                                   
026100     PERFORM 760-REWRITE-USER-FILE.                                       
026200     PERFORM 790-CLOSE-FILES.                                             
026300     GOBACK.                                                              
026400*                                                                         
026500******************************************************************        
026600*   100-PROCESS-USER-TRANS.                                               
026700*                                                                         
026800*   ONE CYCLE OF THE TRANSACTION LOOP -- DISPATCH THE CURRENT             
026900*   RECORD, THEN READ THE NEXT ONE.                                       
027000******************************************************************        
027100 100-PROCESS-USER-TRANS.                                                  
027200     ADD 1 TO NUM-TRAN-READ.                                              
027300     PERFORM 200-DISPATCH-USER-TRAN.                                      
027400     PERFORM 010-READ-USER-TRAN.                                          
027500*                                                                         
027600*    ------------------------------------------------------               
027700*    USER MAINTENANCE DISPATCH                                            
027800*    ------------------------------------------------------               
027900******************************************************************        
028000*   200-DISPATCH-USER-TRAN.                                               
028100*                                                                         
028200*   ROUTES THE TRANSACTION TO ITS HANDLER BY MAINTENANCE CODE.            
028300*   AN UNRECOGNIZED CODE IS REJECTED OUTRIGHT.                            
028400******************************************************************        
028500 200-DISPATCH-USER-TRAN.                                                  
028600     MOVE SPACES TO WS-REJECT-REASON.                                     
028700     EVALUATE TRUE                                                        
028800         WHEN WS-UT-REGISTER                                              
028900             PERFORM 210-PROCESS-REGISTER                                 
029000         WHEN WS-UT-UPDATE                                                
029100             PERFORM 220-PROCESS-UPDATE                                   
029200         WHEN WS-UT-DELETE                                                
029300             PERFORM 230-PROCESS-DELETE                                   
029400         WHEN WS-UT-LOGIN                                                 
029500             PERFORM 240-PROCESS-LOGIN                                    
029600         WHEN OTHER                                                       
029700             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON          
029800             PERFORM 299-REPORT-TRAN-REJECT                               
029900     END-EVALUATE.                                                        
030000*                                                                         
030100******************************************************************        
030200*   210-PROCESS-REGISTER.                                                 
030300*                                                                         
030400*   ADDS A NEW USER, PROVIDED NEITHER THE USER NAME NOR THE               
030500*   EMAIL ADDRESS IS ALREADY ON FILE.                                     
030600******************************************************************        
030700 210-PROCESS-REGISTER.                                                    
030800     PERFORM 160-SEARCH-USER-BY-NAME.                                     
030900     PERFORM 161-SEARCH-USER-BY-EMAIL.                                    
031000     IF WS-NAME-DUP = 'Y'                                                 
031100         MOVE 'USER NAME ALREADY REGISTERED' TO WS-REJECT-REASON          
031200         PERFORM 299-REPORT-TRAN-REJECT                                   
031300     ELSE                                                                 
031400         IF WS-EMAIL-DUP = 'Y'                                            
031500             MOVE 'EMAIL ID ALREADY REGISTERED'                           
031600                                            TO WS-REJECT-REASON           
031700             PERFORM 299-REPORT-TRAN-REJECT                               
031800         ELSE                                                             
031900             PERFORM 250-DEFAULT-REGISTER-FIELDS                          
032000             PERFORM 260-ADD-USER-ENTRY                                   
032100             MOVE 'REGISTER' TO RPT-TR-ACTION                             
032200             PERFORM 290-WRITE-TRAN-CONFIRM                               
032300             ADD 1 TO NUM-REGISTER-PROCESSED                              
032400         END-IF                                                           
032500     END-IF.                                                              
032600*                                                                         
032700* CUSTOMER REGISTER DEFAULTING -- LEAVING ROLE BLANK ON A                 
032800* REGISTER DEFAULTS TO CUSTOMER / REGULAR PER THE LOYALTY                 
032900* TIER PRICING PROJECT.  ADMIN REGISTER FORCES ROLE TO ADMIN              
033000* AND BLANKS CUSTOMER-CATEGORY - ADMINS ARE NOT TIER-PRICED.              
033100*                                                                         
033200******************************************************************        
033300*   250-DEFAULT-REGISTER-FIELDS.                                          
033400*                                                                         
033500*   FILLS IN ROLE AND CUSTOMER-CATEGORY DEFAULTS WHEN THE                 
033600*   TRANSACTION LEAVES THEM BLANK.                                        
033700******************************************************************        
033800 250-DEFAULT-REGISTER-FIELDS.                                             
033900     IF WS-UT-ROLE = SPACES OR WS-UT-ROLE = 'CUSTOMER'                    
034000         MOVE 'CUSTOMER' TO WS-UT-ROLE                                    
034100         IF WS-UT-CUSTOMER-CATEGORY = SPACES                              
034200             MOVE 'REGULAR ' TO WS-UT-CUSTOMER-CATEGORY                   
034300         END-IF                                                           
034400     ELSE                                                                 
034500         IF WS-UT-ROLE = 'ADMIN'                                          
034600             MOVE 'ADMIN   ' TO WS-UT-ROLE                                
034700             MOVE SPACES TO WS-UT-CUSTOMER-CATEGORY                       
034800         END-IF                                                           
034900     END-IF.                                                              
035000*                                                                         
035100******************************************************************        
035200*   220-PROCESS-UPDATE.                                                   
035300*                                                                         
035400*   REWRITES AN EXISTING USER, PROVIDED THE USER-ID IS FOUND.             
035500******************************************************************        
035600 220-PROCESS-UPDATE.                                                      
035700     PERFORM 162-SEARCH-USER-BY-ID.                                       
035800     IF WS-USR-FOUND NOT = 'Y'                                            
035900         MOVE 'USER ID NOT FOUND' TO WS-REJECT-REASON                     
036000         PERFORM 299-REPORT-TRAN-REJECT                                   
036100     ELSE                                                                 
036200         PERFORM 265-REWRITE-USER-ENTRY                                   
036300         MOVE 'UPDATE  ' TO RPT-TR-ACTION                                 
036400         PERFORM 290-WRITE-TRAN-CONFIRM                                   
036500         ADD 1 TO NUM-UPDATE-PROCESSED                                    
036600     END-IF.                                                              
036700*                                                                         
036800******************************************************************        
036900*   230-PROCESS-DELETE.                                                   
037000*                                                                         
037100*   REMOVES A USER FROM THE TABLE, PROVIDED IT IS FOUND FIRST.            
037200******************************************************************        
037300 230-PROCESS-DELETE.                                                      
037400     PERFORM 162-SEARCH-USER-BY-ID.                                       
037500     IF WS-USR-FOUND NOT = 'Y'                                            
037600         MOVE 'USER ID NOT FOUND' TO WS-REJECT-REASON                     
037700         PERFORM 299-REPORT-TRAN-REJECT                                   
037800     ELSE                                                                 
037900         MOVE 'DELETE  ' TO RPT-TR-ACTION                                 
038000         PERFORM 290-WRITE-TRAN-CONFIRM                                   
038100         PERFORM 270-REMOVE-USER-ENTRY                                    
038200         ADD 1 TO NUM-DELETE-PROCESSED                                    
038300     END-IF.                                                              
038400*                                                                         
038500* LOGIN TRANSACTION -- READS BY USER-NAME AND REJECTS WITH A              
038600* GENERIC INVALID USERNAME OR PASSWORD MESSAGE WHEN THE NAME              
038700* IS NOT ON FILE OR THE PASSWORD FAILS TO MATCH - NEVER SAYS              
038800* WHICH ONE WAS WRONG.                                                    
038900******************************************************************        
039000*   240-PROCESS-LOGIN.                                                    
039100*                                                                         
039200*   VALIDATES A LOGIN ATTEMPT BY USER NAME AND PASSWORD.                  
039300******************************************************************        
039400 240-PROCESS-LOGIN.                                                       
039500     MOVE 'N' TO WS-LOGIN-OK.                                             
039600     PERFORM 163-SEARCH-LOGIN-BY-NAME.                                    
039700     IF WS-USR-FOUND = 'Y'                                                
039800         IF WS-USR-PASSWORD(WS-USR-IX) = WS-UT-PASSWORD                   
039900             MOVE 'Y' TO WS-LOGIN-OK                                      
040000         END-IF                                                           
040100     END-IF.                                                              
040200     MOVE WS-UT-USER-NAME TO RPT-LG-NAME.                                 
040300     IF WS-LOGIN-OK = 'Y'                                                 
040400         MOVE 'LOGIN SUCCESSFUL' TO RPT-LG-RESULT                         
040500         MOVE WS-USR-USER-ID(WS-USR-IX) TO RPT-LG-USER-ID                 
040600         MOVE WS-USR-ROLE(WS-USR-IX)    TO RPT-LG-ROLE                    
040700         ADD 1 TO NUM-LOGIN-SUCCESS                                       
040800     ELSE                                                                 
040900         MOVE 'INVALID USERNAME OR PASSWORD' TO RPT-LG-RESULT             
041000         ADD 1 TO NUM-LOGIN-FAILURE                                       
041100     END-IF.                                                              
041200     WRITE USERRPT-RECORD FROM RPT-LOGIN-DETAIL1.                         
041300*                                                                         
041400******************************************************************        
041500*   260-ADD-USER-ENTRY.                                                   
041600*                                                                         
041700*   ASSIGNS THE NEXT USER-ID AND APPENDS A NEW ROW TO THE                 
041800*   IN-MEMORY USER TABLE.                                                 
041900******************************************************************        
042000 260-ADD-USER-ENTRY.                                                      
042100     ADD 1 TO WS-NEXT-USER-ID.                                            
042200     ADD 1 TO WS-USR-COUNT.                                               
042300     SET WS-USR-NDX TO WS-USR-COUNT.                                      
042400     MOVE WS-NEXT-USER-ID    TO WS-USR-USER-ID(WS-USR-NDX).               
042500     MOVE WS-UT-USER-NAME    TO WS-USR-USER-NAME(WS-USR-NDX).             
042600     MOVE WS-UT-PASSWORD     TO WS-USR-PASSWORD(WS-USR-NDX).              
042700     MOVE WS-UT-ROLE         TO WS-USR-ROLE(WS-USR-NDX).                  
042800     MOVE WS-UT-CUSTOMER-CATEGORY                                         
042900                             TO WS-USR-CUSTOMER-CATEGORY                  
043000                                                (WS-USR-NDX).             
043100     MOVE WS-UT-PHONE        TO WS-USR-PHONE(WS-USR-NDX).                 
043200     MOVE WS-UT-EMAIL-ID     TO WS-USR-EMAIL-ID(WS-USR-NDX).              
043300     MOVE WS-UT-ADDRESS1     TO WS-USR-ADDRESS1(WS-USR-NDX).              
043400     MOVE WS-UT-ADDRESS2     TO WS-USR-ADDRESS2(WS-USR-NDX).              
043500     MOVE WS-UT-CITY         TO WS-USR-CITY(WS-USR-NDX).                  
043600     MOVE WS-UT-STATE        TO WS-USR-STATE(WS-USR-NDX).                 
043700     MOVE WS-UT-ZIP-CODE     TO WS-USR-ZIP-CODE(WS-USR-NDX).              
043800     MOVE WS-UT-DOB          TO WS-USR-DOB(WS-USR-NDX).                   
043900     MOVE WS-RUN-DATE-CCYYMMDD                                            
044000                             TO WS-USR-CREATED-AT(WS-USR-NDX).            
044100     SET WS-USR-IX TO WS-USR-NDX.                                         
044200*                                                                         
044300******************************************************************        
044400*   265-REWRITE-USER-ENTRY.                                               
044500*                                                                         
044600*   OVERLAYS ONLY THE FIELDS SUPPLIED ON THE UPDATE                       
044700*   TRANSACTION -- A BLANK FIELD LEAVES THE EXISTING VALUE                
044800*   UNCHANGED.                                                            
044900******************************************************************        
045000 265-REWRITE-USER-ENTRY.                                                  
045100     IF WS-UT-USER-NAME NOT = SPACES                                      
045200         MOVE WS-UT-USER-NAME TO WS-USR-USER-NAME(WS-USR-IX)              
045300     END-IF.                                                              
045400     IF WS-UT-PASSWORD NOT = SPACES                                       
045500         MOVE WS-UT-PASSWORD TO WS-USR-PASSWORD(WS-USR-IX)                
045600     END-IF.                                                              
045700     IF WS-UT-PHONE NOT = SPACES                                          
045800         MOVE WS-UT-PHONE TO WS-USR-PHONE(WS-USR-IX)                      
045900     END-IF.                                                              
046000     IF WS-UT-EMAIL-ID NOT = SPACES                                       
046100         MOVE WS-UT-EMAIL-ID TO WS-USR-EMAIL-ID(WS-USR-IX)                
046200     END-IF.                                                              
046300     IF WS-UT-ADDRESS1 NOT = SPACES                                       
046400         MOVE WS-UT-ADDRESS1 TO WS-USR-ADDRESS1(WS-USR-IX)                
046500     END-IF.                                                              
046600     IF WS-UT-ADDRESS2 NOT = SPACES                                       
046700         MOVE WS-UT-ADDRESS2 TO WS-USR-ADDRESS2(WS-USR-IX)                
046800     END-IF.                                                              
046900     IF WS-UT-CITY NOT = SPACES                                           
047000         MOVE WS-UT-CITY TO WS-USR-CITY(WS-USR-IX)                        
047100     END-IF.                                                              
047200     IF WS-UT-STATE NOT = SPACES                                          
047300         MOVE WS-UT-STATE TO WS-USR-STATE(WS-USR-IX)                      
047400     END-IF.                                                              
047500     IF WS-UT-ZIP-CODE NOT = SPACES                                       
047600         MOVE WS-UT-ZIP-CODE TO WS-USR-ZIP-CODE(WS-USR-IX)                
047700     END-IF.                                                              
047800     IF WS-UT-CUSTOMER-CATEGORY NOT = SPACES                              
047900         MOVE WS-UT-CUSTOMER-CATEGORY                                     
048000                    TO WS-USR-CUSTOMER-CATEGORY(WS-USR-IX)                
048100     END-IF.                                                              
048200*                                                                         
048300******************************************************************        
048400*   270-REMOVE-USER-ENTRY.                                                
048500*                                                                         
048600*   CLOSES THE GAP LEFT BY A DELETED ROW BY SHIFTING EVERY                
048700*   SUBSEQUENT ROW DOWN ONE POSITION.                                     
048800******************************************************************        
048900 270-REMOVE-USER-ENTRY.                                                   
049000     PERFORM 271-SHIFT-USER-LOOP                                          
049100         VARYING WS-USR-IX FROM WS-USR-IX BY 1                            
049200         UNTIL WS-USR-IX >= WS-USR-COUNT.                                 
049300     SUBTRACT 1 FROM WS-USR-COUNT.                                        
049400*                                                                         
049500******************************************************************        
049600*   271-SHIFT-USER-LOOP.                                                  
049700*                                                                         
049800*   ONE STEP OF THE SHIFT-DOWN LOOP.                                      
049900******************************************************************        
050000 271-SHIFT-USER-LOOP.                                                     
050100     MOVE WS-USR-ENTRY(WS-USR-IX + 1) TO WS-USR-ENTRY(WS-USR-IX).         
050200*                                                                         
050300******************************************************************        
050400*   290-WRITE-TRAN-CONFIRM.                                               
050500*                                                                         
050600*   PRINTS THE MAINTENANCE CONFIRMATION DETAIL LINE.                      
050700******************************************************************        
050800 290-WRITE-TRAN-CONFIRM.                                                  
050900     MOVE WS-UT-USER-ID     TO RPT-TR-ID.                                 
051000     MOVE WS-UT-USER-NAME   TO RPT-TR-NAME.                               
051100     MOVE WS-UT-ROLE        TO RPT-TR-ROLE.                               
051200     MOVE WS-UT-CUSTOMER-CATEGORY TO RPT-TR-CAT.                          
051300     WRITE USERRPT-RECORD FROM RPT-TRAN-DETAIL1.                          
051400*                                                                         
051500******************************************************************        
051600*   299-REPORT-TRAN-REJECT.                                               
051700*                                                                         
051800*   BUMPS THE ERROR COUNT AND PRINTS THE REJECT LINE WITH ITS             
051900*   REASON TEXT.                                                          
052000******************************************************************        
052100 299-REPORT-TRAN-REJECT.                                                  
052200     ADD 1 TO NUM-TRAN-ERRORS.                                            
052300     MOVE WS-REJECT-REASON TO RPT-RJ-REASON.                              
052400     WRITE USERRPT-RECORD FROM RPT-REJECT-DETAIL1.                        
052500*                                                                         
052600*    ------------------------------------------------------               
052700*    TABLE SEARCH PARAGRAPHS                                              
052800*    ------------------------------------------------------               
052900******************************************************************        
053000*   160-SEARCH-USER-BY-NAME.                                              
053100*                                                                         
053200*   CHECKS THE USER TABLE FOR A DUPLICATE USER NAME.                      
053300******************************************************************        
053400 160-SEARCH-USER-BY-NAME.                                                 
053500     MOVE 'N' TO WS-NAME-DUP.                                             
053600     PERFORM 164-SRCH-NAME-LOOP                                           
053700         VARYING WS-USR-IX FROM 1 BY 1                                    
053800         UNTIL WS-USR-IX > WS-USR-COUNT                                   
053900            OR WS-NAME-DUP = 'Y'.                                         
054000*                                                                         
054100******************************************************************        
054200*   164-SRCH-NAME-LOOP.                                                   
054300*                                                                         
054400*   ONE PASS OF THE NAME-DUPLICATE SEARCH LOOP.                           
054500******************************************************************        
054600 164-SRCH-NAME-LOOP.                                                      
054700     IF WS-USR-USER-NAME(WS-USR-IX) = WS-UT-USER-NAME                     
054800         MOVE 'Y' TO WS-NAME-DUP                                          
054900     END-IF.                                                              
055000*                                                                         
055100******************************************************************        
055200*   161-SEARCH-USER-BY-EMAIL.                                             
055300*                                                                         
055400*   CHECKS THE USER TABLE FOR A DUPLICATE EMAIL ADDRESS.                  
055500******************************************************************        
055600 161-SEARCH-USER-BY-EMAIL.                                                
055700     MOVE 'N' TO WS-EMAIL-DUP.                                            
055800     PERFORM 165-SRCH-EMAIL-LOOP                                          
055900         VARYING WS-USR-IX FROM 1 BY 1                                    
056000         UNTIL WS-USR-IX > WS-USR-COUNT                                   
056100            OR WS-EMAIL-DUP = 'Y'.                                        
056200*                                                                         
056300******************************************************************        
056400*   165-SRCH-EMAIL-LOOP.                                                  
056500*                                                                         
056600*   ONE PASS OF THE EMAIL-DUPLICATE SEARCH LOOP.                          
056700******************************************************************        
056800 165-SRCH-EMAIL-LOOP.                                                     
056900     IF WS-USR-EMAIL-ID(WS-USR-IX) = WS-UT-EMAIL-ID                       
057000         MOVE 'Y' TO WS-EMAIL-DUP                                         
057100     END-IF.                                                              
057200*                                                                         
057300******************************************************************        
057400*   162-SEARCH-USER-BY-ID.                                                
057500*                                                                         
057600*   LINEAR SEARCH OF THE USER TABLE BY USER-ID.                           
057700******************************************************************        
057800 162-SEARCH-USER-BY-ID.                                                   
057900     MOVE 'N' TO WS-USR-FOUND.                                            
058000     PERFORM 166-SRCH-ID-LOOP                                             
058100         VARYING WS-USR-IX FROM 1 BY 1                                    
058200         UNTIL WS-USR-IX > WS-USR-COUNT                                   
058300            OR WS-USR-FOUND = 'Y'.                                        
058400*                                                                         
058500******************************************************************        
058600*   166-SRCH-ID-LOOP.                                                     
058700*                                                                         
058800*   ONE PASS OF THE USER-ID SEARCH LOOP.                                  
058900******************************************************************        
059000 166-SRCH-ID-LOOP.                                                        
059100     IF WS-USR-USER-ID(WS-USR-IX) = WS-UT-USER-ID                         
059200         MOVE 'Y' TO WS-USR-FOUND                                         
059300     END-IF.                                                              
059400*                                                                         
059500******************************************************************        
059600*   163-SEARCH-LOGIN-BY-NAME.                                             
059700*                                                                         
059800*   LINEAR SEARCH OF THE USER TABLE BY USER NAME FOR LOGIN.               
059900******************************************************************        
060000 163-SEARCH-LOGIN-BY-NAME.                                                
060100     MOVE 'N' TO WS-USR-FOUND.                                            
060200     PERFORM 167-SRCH-LOGIN-LOOP                                          
060300         VARYING WS-USR-IX FROM 1 BY 1                                    
060400         UNTIL WS-USR-IX > WS-USR-COUNT                                   
060500            OR WS-USR-FOUND = 'Y'.                                        
060600*                                                                         
060700******************************************************************        
060800*   167-SRCH-LOGIN-LOOP.                                                  
060900*                                                                         
061000*   ONE PASS OF THE LOGIN SEARCH LOOP.                                    
061100******************************************************************        
061200 167-SRCH-LOGIN-LOOP.                                                     
061300     IF WS-USR-USER-NAME(WS-USR-IX) = WS-UT-USER-NAME                     
061400         MOVE 'Y' TO WS-USR-FOUND                                         
061500     END-IF.                                                              
061600*                                                                         
061700*    ------------------------------------------------------               
061800*    FILE / TABLE HANDLING                                                
061900*    ------------------------------------------------------               
062000 700-OPEN-FILES.                                                          
062100     OPEN INPUT  USER-TRANS-FILE                                          
062200          OUTPUT USER-REPORT-FILE.                                        
062300*   EACH FILE IS CHECKED IN OPEN ORDER -- THE FIRST BAD STATUS            
062400*   ABENDS THE STEP AND SKIPS THE REMAINING CHECKS, SINCE A               
062500*   SECOND OPEN FAILURE WOULD ONLY REPEAT INFORMATION ALREADY             
062600*   ON THE JOBLOG.                                                        
062700     IF WS-USRTRAN-STATUS NOT = '00'                                      
062800         DISPLAY 'ERROR OPENING USER TRANS FILE, RC: '                    
062900             WS-USRTRAN-STATUS                                            
063000         MOVE 16 TO RETURN-CODE                                           
063100         MOVE 'Y' TO WS-TRAN-EOF                                          
063200         GO TO 700-EXIT                                                   
063300     END-IF.                                                              
063400     IF WS-USERRPT-STATUS NOT = '00'                                      
063500         DISPLAY 'ERROR OPENING USER REPORT FILE, RC: '                   
063600             WS-USERRPT-STATUS                                            
063700         MOVE 16 TO RETURN-CODE                                           
063800         MOVE 'Y' TO WS-TRAN-EOF                                          
063900         GO TO 700-EXIT                                                   
064000     END-IF.                                                              
064100     OPEN INPUT USER-FILE.                                                
064200     IF WS-USERFILE-STATUS NOT = '00'                                     
064300         DISPLAY 'ERROR OPENING USER MASTER FILE, RC: '                   
064400             WS-USERFILE-STATUS                                           
064500         MOVE 16 TO RETURN-CODE                                           
064600         MOVE 'Y' TO WS-TRAN-EOF                                          
064700     END-IF.                                                              
064800 700-EXIT.                                                                
064900     EXIT.                                                                
065000*                                                                         
065100******************************************************************        
065200*   710-LOAD-USER-TABLE.                                                  
065300*                                                                         
065400*   LOADS THE FULL USER MASTER INTO THE IN-MEMORY TABLE.                  
065500******************************************************************        
065600 710-LOAD-USER-TABLE.                                                     
065700     PERFORM 711-READ-USER-FILE.                                          
065800     PERFORM 712-ADD-USER-ENTRY                                           
065900         UNTIL WS-USR-EOF = 'Y'.                                          
066000*                                                                         
066100******************************************************************        
066200*   711-READ-USER-FILE.                                                   
066300*                                                                         
066400*   ONE READ OF USER-FILE.                                                
066500******************************************************************        
066600 711-READ-USER-FILE.                                                      
066700     READ USER-FILE                                                       
066800         AT END MOVE 'Y' TO WS-USR-EOF.                                   
066900*                                                                         
067000******************************************************************        
067100*   712-ADD-USER-ENTRY.                                                   
067200*                                                                         
067300*   APPENDS ONE USER ROW AND READS THE NEXT.                              
067400******************************************************************        
067500 712-ADD-USER-ENTRY.                                                      
067600     ADD 1 TO WS-USR-COUNT.                                               
067700     SET WS-USR-NDX TO WS-USR-COUNT.                                      
067800     MOVE FD-USR-RECORD TO WS-USR-ENTRY(WS-USR-NDX).                      
067900     IF FD-USR-USER-ID > WS-NEXT-USER-ID                                  
068000         MOVE FD-USR-USER-ID TO WS-NEXT-USER-ID                           
068100     END-IF.                                                              
068200     PERFORM 711-READ-USER-FILE.                                          
068300*                                                                         
068400******************************************************************        
068500*   010-READ-USER-TRAN.                                                   
068600*                                                                         
068700*   ONE READ OF USER-TRANS-FILE, SETTING THE EOF SWITCH AT END            
068800*   OF FILE.                                                              
068900******************************************************************        
069000 010-READ-USER-TRAN.                                                      
069100     READ USER-TRANS-FILE                                                 
069200         AT END MOVE 'Y' TO WS-TRAN-EOF.                                  
069300*                                                                         
069400******************************************************************        
069500*   760-REWRITE-USER-FILE.                                                
069600*                                                                         
069700*   REWRITES THE USER MASTER FROM THE UPDATED IN-MEMORY TABLE.            
069800******************************************************************        
069900 760-REWRITE-USER-FILE.                                                   
070000     CLOSE USER-FILE.                                                     
070100     OPEN OUTPUT USER-FILE.                                               
070200     PERFORM 761-WRITE-USER-LOOP                                          
070300         VARYING WS-USR-IX FROM 1 BY 1                                    
070400         UNTIL WS-USR-IX > WS-USR-COUNT.                                  
070500*                                                                         
070600******************************************************************        
070700*   761-WRITE-USER-LOOP.                                                  
070800*                                                                         
070900*   WRITES ONE USER ROW.                                                  
071000******************************************************************        
071100 761-WRITE-USER-LOOP.                                                     
071200     MOVE WS-USR-ENTRY(WS-USR-IX) TO FD-USR-RECORD.                       
071300     WRITE FD-USR-RECORD.                                                 
071400*                                                                         
071500******************************************************************        
071600*   790-CLOSE-FILES.                                                      
071700*                                                                         
071800*   CLOSES EVERY FILE OPENED BY 700-OPEN-FILES.                           
071900******************************************************************        
072000 790-CLOSE-FILES.                                                         
072100     CLOSE USER-TRANS-FILE                                                
072200           USER-FILE                                                      
072300           USER-REPORT-FILE.                                              
072400*                                                                         
072500*    ------------------------------------------------------               
072600*    REPORTING -- USER LISTING, CONTROL TOTALS                            
072700*    ------------------------------------------------------               
072800******************************************************************        
072900*   800-INIT-REPORT.                                                      
073000*                                                                         
073100*   PRINTS THE REPORT TITLE LINE AND ZEROES THE RUN TOTALS.               
073200******************************************************************        
073300 800-INIT-REPORT.                                                         
073400     MOVE WS-RUN-YY  TO RPT-YY.                                           
073500     MOVE WS-RUN-MM  TO RPT-MM.                                           
073600     MOVE WS-RUN-DD  TO RPT-DD.                                           
073700     MOVE WS-RUN-HH  TO RPT-HH.                                           
073800     MOVE WS-RUN-MIN TO RPT-MIN.                                          
073900     WRITE USERRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
074000*                                                                         
074100******************************************************************        
074200*   820-PRINT-USER-LISTING.                                               
074300*                                                                         
074400*   PRINTS THE FULL USER TABLE AS AN END-OF-RUN LISTING.                  
074500******************************************************************        
074600 820-PRINT-USER-LISTING.                                                  
074700     WRITE USERRPT-RECORD FROM RPT-LIST-HDR1 AFTER 2.                     
074800     PERFORM 821-LIST-USER-LOOP                                           
074900         VARYING WS-USR-IX FROM 1 BY 1                                    
075000         UNTIL WS-USR-IX > WS-USR-COUNT.                                  
075100*                                                                         
075200******************************************************************        
075300*   821-LIST-USER-LOOP.                                                   
075400*                                                                         
075500*   PRINTS ONE USER ROW.                                                  
075600******************************************************************        
075700 821-LIST-USER-LOOP.                                                      
075800     MOVE WS-USR-USER-ID(WS-USR-IX)      TO RPT-LS-ID.                    
075900     MOVE WS-USR-USER-NAME(WS-USR-IX)    TO RPT-LS-NAME.                  
076000     MOVE WS-USR-ROLE(WS-USR-IX)         TO RPT-LS-ROLE.                  
076100     MOVE WS-USR-CUSTOMER-CATEGORY(WS-USR-IX) TO RPT-LS-CAT.              
076200     MOVE WS-USR-EMAIL-ID(WS-USR-IX)     TO RPT-LS-EMAIL.                 
076300     WRITE USERRPT-RECORD FROM RPT-LIST-DETAIL1.                          
076400*                                                                         
076500******************************************************************        
076600*   850-REPORT-CONTROL-TOTALS.                                            
076700*                                                                         
076800*   PRINTS THE END-OF-RUN CONTROL TOTALS FOR BALANCING BACK TO            
076900*   THE TRANSACTION INPUT COUNT.                                          
077000******************************************************************        
077100 850-REPORT-CONTROL-TOTALS.                                               
077200     WRITE USERRPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                    
077300     WRITE USERRPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                    
077400     WRITE USERRPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.                    
077500*                                                                         
077600     MOVE 'REGISTERS   ' TO RPT-ST-TRAN.                                  
077700     MOVE NUM-REGISTER-PROCESSED TO RPT-ST-CNT.                           
077800     WRITE USERRPT-RECORD FROM RPT-STATS-DETAIL.                          
077900*                                                                         
078000     MOVE 'UPDATES     ' TO RPT-ST-TRAN.                                  
078100     MOVE NUM-UPDATE-PROCESSED TO RPT-ST-CNT.                             
078200     WRITE USERRPT-RECORD FROM RPT-STATS-DETAIL.                          
078300*                                                                         
078400     MOVE 'DELETES     ' TO RPT-ST-TRAN.                                  
078500     MOVE NUM-DELETE-PROCESSED TO RPT-ST-CNT.                             
078600     WRITE USERRPT-RECORD FROM RPT-STATS-DETAIL.                          
078700*                                                                         
078800     MOVE 'LOGIN OK    ' TO RPT-ST-TRAN.                                  
078900     MOVE NUM-LOGIN-SUCCESS TO RPT-ST-CNT.                                
079000     WRITE USERRPT-RECORD FROM RPT-STATS-DETAIL.                          
079100*                                                                         
079200     MOVE 'LOGIN FAILED' TO RPT-ST-TRAN.                                  
079300     MOVE NUM-LOGIN-FAILURE TO RPT-ST-CNT.                                
079400     WRITE USERRPT-RECORD FROM RPT-STATS-DETAIL.                          
079500*                                                                         
079600     MOVE NUM-TRAN-ERRORS TO RPT-ST-ERR.                                  
079700     WRITE USERRPT-RECORD FROM RPT-STATS-ERRORS AFTER 2.                  

000100******************************************************************        
000200*                                                                *        
000300*   BOOKCOPY  --  BOOKING MASTER RECORD                          *        
000400*                                                                *        
000500*   FIELD GROUP ONLY -- NO 01-LEVEL WRAPPER.  CALLING PROGRAM    *        
000600*   SUPPLIES THE 01 (FD RECORD) OR 02-LEVEL OCCURS GROUP THIS    *        
000700*   NESTS UNDER.  ONE ENTRY PER BOOKING, APPENDED TO BOOKING-    *        
000800*   FILE BY BOOKRUN AS BOOKING TRANSACTIONS ARE PROCESSED,       *        
000900*   REWRITTEN IN PLACE WHEN A CANCELLATION TRANSACTION FLIPS     *        
001000*   BOOKING-STATUS.                                              *        
001100*                                                                *        
001200*   MAINTENANCE                                                  *        
001300*     08/14/89  D.STOUT    ORIGINAL LAYOUT                        DS8915  
001400*     04/18/92  J.SAYLES   ADDED DISCOUNT-REASON AUDIT TRAIL      JS9204  
001500*     11/19/98  M.PHELPS   Y2K REVIEW - BOOKING-DATE REDEFINED    MP9820  
001600*                          BELOW IS ALREADY CCYYMMDD, NO CHANGE   MP9821  
001700*                                                                *        
001800******************************************************************        
001900     05  :TAG:-BOOKING-ID            PIC 9(09).                           
002000     05  :TAG:-FLIGHT-ID             PIC 9(09).                           
002100     05  :TAG:-USER-ID               PIC 9(09).                           
002200     05  :TAG:-NO-OF-SEATS           PIC 9(02) COMP.                      
002300     05  :TAG:-SEAT-CATEGORY         PIC X(09).                           
002400         88  :TAG:-CAT-ECONOMY       VALUE 'ECONOMY  '.                   
002500         88  :TAG:-CAT-BUSINESS      VALUE 'BUSINESS '.                   
002600         88  :TAG:-CAT-EXECUTIVE     VALUE 'EXECUTIVE'.                   
002700     05  :TAG:-DATE-OF-TRAVEL        PIC 9(08).                           
002800     05  :TAG:-BOOKING-AMOUNT        PIC S9(08)V9(02) COMP-3.             
002900     05  :TAG:-DISCOUNT-AMOUNT       PIC S9(08)V9(02) COMP-3.             
003000     05  :TAG:-DISCOUNT-REASON       PIC X(200).                          
003100     05  :TAG:-BOOKING-STATUS        PIC X(09).                           
003200         88  :TAG:-STATUS-BOOKED     VALUE 'BOOKED   '.                   
003300         88  :TAG:-STATUS-CANCELLED  VALUE 'CANCELLED'.                   
003400     05  :TAG:-BOOKING-DATE          PIC 9(08).                           
003500     05  :TAG:-BOOKING-DATE-R REDEFINES                                   
003600         :TAG:-BOOKING-DATE.                                              
003700         10  :TAG:-BKDT-CC           PIC 9(02).                           
003800         10  :TAG:-BKDT-YY           PIC 9(02).                           
003900         10  :TAG:-BKDT-MM           PIC 9(02).                           
004000         10  :TAG:-BKDT-DD           PIC 9(02).                           
004100     05  FILLER                      PIC X(20).                           

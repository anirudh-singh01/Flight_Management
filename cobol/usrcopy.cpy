000100******************************************************************        
000200*                                                                *        
000300*   USRCOPY  --  CUSTOMER / ADMIN USER MASTER RECORD             *        
000400*                                                                *        
000500*   FIELD GROUP ONLY -- NO 01-LEVEL WRAPPER.  CALLING PROGRAM    *        
000600*   SUPPLIES THE 01 (FD RECORD) OR 02-LEVEL OCCURS GROUP THIS    *        
000700*   NESTS UNDER.  ONE ENTRY PER REGISTERED USER ON USER-FILE.    *        
000800*   COPIED TWICE, ONCE FOR THE FD AND ONCE FOR THE IN-MEMORY     *        
000900*   USER TABLE ENTRY (WS-USR-TABLE) SEARCHED BY USERMSTR AND     *        
001000*   BOOKRUN.                                                     *        
001100*                                                                *        
001200*   MAINTENANCE                                                  *        
001300*     09/09/91  D.STOUT    ORIGINAL LAYOUT                        DS9109  
001400*     06/14/94  J.SAYLES   ADDED CUSTOMER-CATEGORY FOR LOYALTY    JS9406  
001500*                          TIER PRICING PROJECT                           
001600*     11/19/98  M.PHELPS   Y2K REVIEW - DOB/CREATED-AT REDEFINED  MP9822  
001700*                          BELOW ALREADY CCYYMMDD, NO CHANGE      MP9823  
001800*                                                                *        
001900******************************************************************        
002000     05  :TAG:-USER-ID               PIC 9(09).                           
002100     05  :TAG:-USER-NAME             PIC X(50).                           
002200     05  :TAG:-PASSWORD              PIC X(60).                           
002300     05  :TAG:-ROLE                  PIC X(08).                           
002400         88  :TAG:-ROLE-CUSTOMER     VALUE 'CUSTOMER'.                    
002500         88  :TAG:-ROLE-ADMIN        VALUE 'ADMIN   '.                    
002600     05  :TAG:-CUSTOMER-CATEGORY     PIC X(08).                           
002700         88  :TAG:-CAT-REGULAR       VALUE 'REGULAR '.                    
002800         88  :TAG:-CAT-SILVER        VALUE 'SILVER  '.                    
002900         88  :TAG:-CAT-GOLD          VALUE 'GOLD    '.                    
003000         88  :TAG:-CAT-PLATINUM      VALUE 'PLATINUM'.                    
003100         88  :TAG:-CAT-PREMIUM       VALUE 'PREMIUM '.                    
003200     05  :TAG:-PHONE                 PIC X(16).                           
003300     05  :TAG:-EMAIL-ID              PIC X(100).                          
003400     05  :TAG:-ADDRESS1              PIC X(100).                          
003500     05  :TAG:-ADDRESS2              PIC X(100).                          
003600     05  :TAG:-CITY                  PIC X(50).                           
003700     05  :TAG:-STATE                 PIC X(50).                           
003800     05  :TAG:-ZIP-CODE              PIC X(10).                           
003900     05  :TAG:-DOB                   PIC 9(08).                           
004000     05  :TAG:-DOB-R REDEFINES                                            
004100         :TAG:-DOB.                                                       
004200         10  :TAG:-DOB-CC            PIC 9(02).                           
004300         10  :TAG:-DOB-YY            PIC 9(02).                           
004400         10  :TAG:-DOB-MM            PIC 9(02).                           
004500         10  :TAG:-DOB-DD            PIC 9(02).                           
004600     05  :TAG:-CREATED-AT            PIC 9(08).                           
004700     05  FILLER                      PIC X(14).                           

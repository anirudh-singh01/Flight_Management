000100****************************************************************          
000200* PROGRAM:  FLGTMSTR                                                      
000300*                                                                         
000400* READS A SEQUENTIAL FLIGHT-MAINTENANCE TRANSACTION FILE AND              
000500* APPLIES REGISTER/UPDATE/DELETE REQUESTS AGAINST THE FLIGHT              
000600* MASTER, WHICH IS CARRIED WHOLE IN A WORKING-STORAGE TABLE AND           
000700* REWRITTEN AT END OF RUN (NO ISAM HANDLER ON THIS BOX).  THE             
000800* CARRIER MASTER IS ALSO TABLE-LOADED, READ-ONLY, TO VALIDATE             
000900* CARRIER-ID ON REGISTER/UPDATE.  PRODUCES A FLIGHT LISTING AND           
001000* A CONTROL-TOTAL REPORT.                                                 
001100*                                                                         
001200* SAME SHAPE AS BOOKRUN/CARRMSTR/SAM3ABND.                                
001300****************************************************************          
001400* CHANGE LOG                                                              
001500*   02/06/90  D.STOUT    ORIGINAL PROGRAM                         DS9002  
001600*   07/21/93  J.SAYLES   SEAT-CAP SPLIT INTO THREE CATEGORIES     JS9307  
001700*                        PER FLGTCOPY CHANGE                    *         
001800*   07/30/96  J.SAYLES   ADDED READ/INQUIRY TRANSACTION --        JS9618  
001900*                        BY-ID/ALL/ORIG-DEST/CARRIER-ID/          JS9619  
002000*                        ORIGIN/DESTINATION/CARRIER-NAME          JS9620  
002100*                        SELECTIONS FOR INQUIRY RUNS              JS9621  
002200*   11/19/98  M.PHELPS   Y2K REMEDIATION - ALL DATE FIELDS        MP9899  
002300*                        ALREADY CCYYMMDD, SIGNED OFF            *        
002400*   05/14/02  T.OKONKWO  REQUEST 02-019 - CARRIER-ID VALIDATED    TO0205  
002500*                        AGAINST CARRIER TABLE ON UPDATE TOO     *        
002600****************************************************************          
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.  FLGTMSTR.                                                   
002900 AUTHOR. DOUG STOUT.                                                      
003000 INSTALLATION. SKYBRIDGE RESERVATIONS SYSTEMS GROUP.                      
003100 DATE-WRITTEN. 02/06/90.                                                  
003200 DATE-COMPILED. 02/06/90.                                                 
003300 SECURITY. NON-CONFIDENTIAL.                                              
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-390.                                                
003800 OBJECT-COMPUTER. IBM-390.                                                
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                              
004200*                                                                         
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT FLIGHT-TRANS-FILE  ASSIGN TO FLGTTRAN                         
004600         ACCESS IS SEQUENTIAL                                             
004700         FILE STATUS IS WS-FLGTTRAN-STATUS.                               
004800     SELECT CARRIER-FILE       ASSIGN TO CARRFILE                         
004900         ACCESS IS SEQUENTIAL                                             
005000         FILE STATUS IS WS-CARRFILE-STATUS.                               
005100     SELECT FLIGHT-FILE        ASSIGN TO FLGTFILE                         
005200         ACCESS IS SEQUENTIAL                                             
005300         FILE STATUS IS WS-FLGTFILE-STATUS.                               
005400     SELECT FLIGHT-REPORT-FILE ASSIGN TO FLGTRPT                          
005500         FILE STATUS IS WS-FLGTRPT-STATUS.                                
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*                                                                         
006000 FD  FLIGHT-TRANS-FILE                                                    
006100     RECORDING MODE IS F.                                                 
006200 COPY FLTRCPY.                                                            
006300*                                                                         
006400 FD  CARRIER-FILE                                                         
006500     RECORDING MODE IS F.                                                 
006600 01  FD-CARR-RECORD.                                                      
006700     COPY CARRCOPY REPLACING ==:TAG:== BY ==FD-CARR==.                    
006800*                                                                         
006900 FD  FLIGHT-FILE                                                          
007000     RECORDING MODE IS F.                                                 
007100 01  FD-FLGT-RECORD.                                                      
007200     COPY FLGTCOPY REPLACING ==:TAG:== BY ==FD-FLGT==.                    
007300*                                                                         
007400 FD  FLIGHT-REPORT-FILE                                                   
007500     RECORDING MODE IS F.                                                 
007600 01  FLGTRPT-RECORD               PIC X(132).                             
007700*                                                                         
007800****************************************************************          
007900 WORKING-STORAGE SECTION.                                                 
008000****************************************************************          
008100*                                                                         
008200*   RUN DATE/TIME CAPTURED AT STEP START -- USED FOR Y2K                  
008300 01  WS-RUN-DATE-AND-TIME.                                                
008400     05  WS-RUN-DATE.                                                     
008500         10  WS-RUN-YY            PIC 9(02).                              
008600         10  WS-RUN-MM            PIC 9(02).                              
008700         10  WS-RUN-DD            PIC 9(02).                              
008800     05  WS-RUN-TIME.                                                     
008900         10  WS-RUN-HH            PIC 9(02).                              
009000         10  WS-RUN-MIN           PIC 9(02).                              
009100         10  WS-RUN-SS            PIC 9(02).                              
009200         10  WS-RUN-HS            PIC 9(02).                              
009300*   RUN DATE, WINDOWED TO A FOUR-DIGIT CENTURY.                           
009400 01  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.                  
009500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.                        
009600     05  WS-RUN-CC                PIC 9(02).                              
009700     05  WS-RUN-CCYY-LOW          PIC 9(02).                              
009800     05  WS-RUN-MM-R              PIC 9(02).                              
009900     05  WS-RUN-DD-R              PIC 9(02).                              
010000*                                                                         
010100*   FILE STATUS BYTES -- CHECKED IN 700-OPEN-FILES.                       
010200 01  WS-FLGTTRAN-STATUS           PIC X(02) VALUE SPACES.                 
010300 01  WS-FLGTTRAN-STATUS-N REDEFINES WS-FLGTTRAN-STATUS                    
010400         PIC 9(02).                                                       
010500 01  WS-FLGTFILE-STATUS           PIC X(02) VALUE SPACES.                 
010600 01  WS-FLGTFILE-STATUS-N REDEFINES WS-FLGTFILE-STATUS                    
010700         PIC 9(02).                                                       
010800 01  WS-CARRFILE-STATUS           PIC X(02) VALUE SPACES.                 
010900 01  WS-FLGTRPT-STATUS            PIC X(02) VALUE SPACES.                 
011000*                                                                         
011100*   END-OF-FILE AND QUERY-HIT SWITCHES.                                   
011200 01  WS-SWITCHES.                                                         
011300     05  WS-TRAN-EOF              PIC X(01) VALUE 'N'.                    
011400     05  WS-CARR-EOF              PIC X(01) VALUE 'N'.                    
011500     05  WS-FLGT-EOF              PIC X(01) VALUE 'N'.                    
011600     05  WS-CARR-FOUND            PIC X(01) VALUE 'N'.                    
011700     05  WS-FLGT-FOUND            PIC X(01) VALUE 'N'.                    
011800     05  WS-TRAN-OK               PIC X(01) VALUE 'N'.                    
011900     05  WS-FLGT-QUERY-HIT       PIC X(01) VALUE 'N'.                     
012000*                                                                         
012100* TABLE SIZES ARE SMALL-SHOP SAMPLE-DATA SIZES -- NO ISAM                 
012200* HANDLER ON THIS BOX, SEE CARRMSTR HEADER FOR THE SAME NOTE.             
012300*                                                                         
012400 77  WS-CARR-COUNT                PIC 9(05) COMP VALUE ZERO.              
012500 77  WS-CARR-IX                   PIC 9(05) COMP VALUE ZERO.              
012600*   IN-MEMORY COPY OF THE CARRIER MASTER, LOADED AT START-UP.             
012700 01  WS-CARR-TABLE.                                                       
012800     02  WS-CARR-ENTRY OCCURS 1000 TIMES                                  
012900             INDEXED BY WS-CARR-NDX.                                      
013000         COPY CARRCOPY REPLACING ==:TAG:== BY ==WS-CARR==.                
013100*                                                                         
013200 77  WS-FLGT-COUNT                PIC 9(05) COMP VALUE ZERO.              
013300 77  WS-FLGT-IX                   PIC 9(05) COMP VALUE ZERO.              
013400 77  WS-FLGT-MATCH-COUNT      PIC 9(05) COMP VALUE ZERO.                  
013500 77  WS-NEXT-FLIGHT-ID            PIC 9(09) COMP VALUE ZERO.              
013600*   IN-MEMORY COPY OF THE FLIGHT MASTER, REWRITTEN AT END OF              
013700*   RUN.                                                                  
013800 01  WS-FLGT-TABLE.                                                       
013900     02  WS-FLGT-ENTRY OCCURS 2000 TIMES                                  
014000             INDEXED BY WS-FLGT-NDX.                                      
014100         COPY FLGTCOPY REPLACING ==:TAG:== BY ==WS-FLGT==.                
014200*                                                                         
014300*   REJECT REASON TEXT FOR THE CURRENT TRANSACTION.                       
014400 01  WS-REJECT-REASON             PIC X(40) VALUE SPACES.                 
014500*                                                                         
014600*   RUN-LEVEL CONTROL COUNTS FOR BALANCING.                               
014700 01  REPORT-TOTALS.                                                       
014800     05  NUM-TRAN-READ            PIC S9(07) COMP-3 VALUE ZERO.           
014900     05  NUM-READ-PROCESSED      PIC S9(07) COMP-3 VALUE ZERO.            
015000     05  NUM-REGISTER-PROCESSED   PIC S9(07) COMP-3 VALUE ZERO.           
015100     05  NUM-UPDATE-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.           
015200     05  NUM-DELETE-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.           
015300     05  NUM-TRAN-ERRORS          PIC S9(07) COMP-3 VALUE ZERO.           
015400*                                                                         
015500*    *******************                                                  
015600*        report lines                                                     
015700*    *******************                                                  
015800*   REPORT TITLE LINE, PRINTED ONCE AT START-UP.                          
015900 01  RPT-HEADER1.                                                         
016000     05  FILLER                   PIC X(40)                               
016100             VALUE 'FLIGHT MASTER MAINTENANCE RUN   DATE: '.              
016200     05  RPT-MM                   PIC 99.                                 
016300     05  FILLER                   PIC X(01) VALUE '/'.                    
016400     05  RPT-DD                   PIC 99.                                 
016500     05  FILLER                   PIC X(01) VALUE '/'.                    
016600     05  RPT-YY                   PIC 99.                                 
016700     05  FILLER                   PIC X(20)                               
016800             VALUE ' (mm/dd/yy)   TIME: '.                                
016900     05  RPT-HH                   PIC 99.                                 
017000     05  FILLER                   PIC X(01) VALUE ':'.                    
017100     05  RPT-MIN                  PIC 99.                                 
017200     05  FILLER                   PIC X(16) VALUE SPACES.                 
017300*   MAINTENANCE CONFIRMATION DETAIL LINE.                                 
017400 01  RPT-TRAN-DETAIL1.                                                    
017500     05  RPT-TR-ACTION            PIC X(08).                              
017600     05  RPT-TR-ID                PIC Z(08)9.                             
017700     05  FILLER                   PIC X(02) VALUE SPACES.                 
017800     05  RPT-TR-ROUTE             PIC X(22).                              
017900     05  FILLER                   PIC X(02) VALUE SPACES.                 
018000     05  RPT-TR-CARR              PIC Z(08)9.                             
018100     05  FILLER                   PIC X(04) VALUE '  F:'.                 
018200     05  RPT-TR-FARE              PIC Z,ZZZ,ZZ9.99.                       
018300     05  FILLER                   PIC X(47) VALUE SPACES.                 
018400*   REJECTED-TRANSACTION DETAIL LINE.                                     
018500 01  RPT-REJECT-DETAIL1.                                                  
018600     05  FILLER                   PIC X(19)                               
018700             VALUE 'REJECTED -- REASON '.                                 
018800     05  RPT-RJ-REASON            PIC X(40).                              
018900     05  FILLER                   PIC X(73) VALUE SPACES.                 
019000*   END-OF-RUN FLIGHT LISTING COLUMN HEADINGS.                            
019100 01  RPT-LIST-HDR1.                                                       
019200     05  FILLER PIC X(28) VALUE 'FLIGHT MASTER LISTING      '.            
019300     05  FILLER PIC X(104) VALUE SPACES.                                  
019400*   END-OF-RUN FLIGHT LISTING DETAIL LINE.                                
019500 01  RPT-LIST-DETAIL1.                                                    
019600     05  RPT-LS-ID                PIC Z(08)9.                             
019700     05  FILLER                   PIC X(02) VALUE SPACES.                 
019800     05  RPT-LS-ROUTE             PIC X(22).                              
019900     05  FILLER                   PIC X(02) VALUE SPACES.                 
020000     05  RPT-LS-CARR              PIC Z(08)9.                             
020100     05  FILLER                   PIC X(04) VALUE '  F:'.                 
020200     05  RPT-LS-FARE              PIC Z,ZZZ,ZZ9.99.                       
020300     05  FILLER                   PIC X(03) VALUE '  B'.                  
020400     05  RPT-LS-CAP-BUS           PIC ZZZZ9.                              
020500     05  FILLER                   PIC X(03) VALUE '  E'.                  
020600     05  RPT-LS-CAP-ECO           PIC ZZZZ9.                              
020700     05  FILLER                   PIC X(03) VALUE '  X'.                  
020800     05  RPT-LS-CAP-EXEC          PIC ZZZZ9.                              
020900     05  FILLER                   PIC X(23) VALUE SPACES.                 
021000*   INQUIRY RESULT COLUMN HEADINGS.                                       
021100 01  RPT-QUERY-HDR1.                                                      
021200     05  FILLER PIC X(28) VALUE 'FLIGHT INQUIRY RESULTS      '.           
021300     05  FILLER PIC X(104) VALUE SPACES.                                  
021400*   PRINTED WHEN AN INQUIRY MATCHES NO FLIGHT.                            
021500 01  RPT-QUERY-NONE.                                                      
021600     05  FILLER                   PIC X(19)                               
021700         VALUE '*** NO MATCH -- '.                                        
021800     05  RPT-QR-REASON            PIC X(40).                              
021900     05  FILLER                   PIC X(73) VALUE SPACES.                 
022000*   CONTROL TOTALS BANNER, LINE 1.                                        
022100 01  RPT-STATS-HDR1.                                                      
022200     05  FILLER PIC X(28) VALUE 'RUN CONTROL TOTALS         '.            
022300     05  FILLER PIC X(104) VALUE SPACES.                                  
022400*   CONTROL TOTALS BANNER, LINE 2.                                        
022500 01  RPT-STATS-HDR2.                                                      
022600     05  FILLER PIC X(28) VALUE 'TRANSACTION          COUNT '.            
022700     05  FILLER PIC X(104) VALUE SPACES.                                  
022800*   CONTROL TOTALS COLUMN HEADINGS.                                       
022900 01  RPT-STATS-HDR3.                                                      
023000     05  FILLER PIC X(28) VALUE '-----------      ----------'.            
023100     05  FILLER PIC X(104) VALUE SPACES.                                  
023200*   CONTROL TOTALS DETAIL LINE -- COUNTS BY ACTION.                       
023300 01  RPT-STATS-DETAIL.                                                    
023400     05  RPT-ST-TRAN              PIC X(12).                              
023500     05  FILLER                   PIC X(04) VALUE SPACES.                 
023600     05  RPT-ST-CNT               PIC ZZZ,ZZ9.                            
023700     05  FILLER                   PIC X(100) VALUE SPACES.                
023800*   CONTROL TOTALS ERROR-COUNT LINE.                                      
023900 01  RPT-STATS-ERRORS.                                                    
024000     05  FILLER PIC X(28) VALUE 'TRANSACTIONS IN ERROR:     '.            
024100     05  RPT-ST-ERR               PIC ZZZ,ZZ9.                            
024200     05  FILLER                   PIC X(97) VALUE SPACES.                 
024300*                                                                         
024400****************************************************************          
024500 PROCEDURE DIVISION.                                                      
024600****************************************************************          
024700*                                                                         
024800******************************************************************        
024900*   000-MAIN.                                                             
025000*                                                                         
025100*   TOP-LEVEL CONTROL PARAGRAPH.  OPENS THE FILES, LOADS THE              
025200*   CARRIER AND FLIGHT TABLES, DRIVES THE MAINTENANCE STREAM,             
025300*   PRINTS THE LISTING AND CONTROL TOTALS, THEN REWRITES THE              
025400*   FLIGHT MASTER AND CLOSES DOWN.                                        
025500******************************************************************        
025600 000-MAIN.                                                                
025700     ACCEPT WS-RUN-DATE FROM DATE.                                        
025800     ACCEPT WS-RUN-TIME FROM TIME.                                        
025900     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.                                   
026000     MOVE WS-RUN-MM TO WS-RUN-MM-R.                                       
026100     MOVE WS-RUN-DD TO WS-RUN-DD-R.                                       
026200     IF WS-RUN-YY < 70                                                    
026300         MOVE 20 TO WS-RUN-CC                                             
026400     ELSE                                                                 
026500         MOVE 19 TO WS-RUN-CC                                             
026600     END-IF.                                                              
026700     DISPLAY 'FLGTMSTR STARTED - RUN DATE ' WS-RUN-DATE-CCYYMMDD.         
026800*                                                                         
026900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
027000     PERFORM 705-LOAD-CARRIER-TABLE.                                      
027100     PERFORM 710-LOAD-FLIGHT-TABLE.                                       
027200     PERFORM 800-INIT-REPORT.                                             
027300*                                                                         
027400     PERFORM 010-READ-FLIGHT-TRAN.                                        
027500     PERFORM 100-PROCESS-FLIGHT-TRANS                                     
027600         UNTIL WS-TRAN-EOF = 'Y'.                                         
027700*                                                                         
027800     PERFORM 820-PRINT-FLIGHT-LISTING.                                    
027900     PERFORM 850-REPORT-CONTROL-TOTALS.                                   
028000     PERFORM 760-REWRITE-FLIGHT-FILE.                                     
028100     PERFORM 790-CLOSE-FILES.                                             
028200     GOBACK.                                                              
028300*                                                                         
028400******************************************************************        
028500*   100-PROCESS-FLIGHT-TRANS.                                             
028600*                                                                         
028700*   ONE CYCLE OF THE TRANSACTION LOOP -- DISPATCH THE CURRENT             
028800*   RECORD, THEN READ THE NEXT ONE.                                       
028900******************************************************************        
029000 100-PROCESS-FLIGHT-TRANS.                                                
029100     ADD 1 TO NUM-TRAN-READ.                                              
029200     PERFORM 200-DISPATCH-FLIGHT-TRAN.                                    
029300     PERFORM 010-READ-FLIGHT-TRAN.                                        
029400*                                                                         
029500*    ------------------------------------------------------               
029600*    FLIGHT MAINTENANCE DISPATCH                                          
029700*    ------------------------------------------------------               
029800******************************************************************        
029900*   200-DISPATCH-FLIGHT-TRAN.                                             
030000*                                                                         
030100*   ROUTES THE TRANSACTION TO ITS HANDLER BY MAINTENANCE CODE.            
030200*   AN UNRECOGNIZED CODE IS REJECTED OUTRIGHT.                            
030300******************************************************************        
030400 200-DISPATCH-FLIGHT-TRAN.                                                
030500     MOVE SPACES TO WS-REJECT-REASON.                                     
030600     EVALUATE TRUE                                                        
030700         WHEN WS-FT-REGISTER                                              
030800             PERFORM 210-PROCESS-REGISTER                                 
030900         WHEN WS-FT-UPDATE                                                
031000             PERFORM 220-PROCESS-UPDATE                                   
031100         WHEN WS-FT-DELETE                                                
031200             PERFORM 230-PROCESS-DELETE                                   
031300         WHEN WS-FT-READ                                                  
031400             PERFORM 240-PROCESS-READ                                     
031500         WHEN OTHER                                                       
031600             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON          
031700             PERFORM 299-REPORT-TRAN-REJECT                               
031800     END-EVALUATE.                                                        
031900*                                                                         
032000******************************************************************        
032100*   210-PROCESS-REGISTER.                                                 
032200*                                                                         
032300*   ADDS A NEW FLIGHT, PROVIDED ITS CARRIER-ID IS ALREADY ON              
032400*   THE CARRIER MASTER.                                                   
032500******************************************************************        
032600 210-PROCESS-REGISTER.                                                    
032700     MOVE WS-FT-CARRIER-ID TO WS-CARR-CARRIER-ID.                         
032800     PERFORM 160-SEARCH-CARRIER-TABLE.                                    
032900     IF WS-CARR-FOUND NOT = 'Y'                                           
033000         MOVE 'CARRIER ID DOES NOT EXIST' TO WS-REJECT-REASON             
033100         PERFORM 299-REPORT-TRAN-REJECT                                   
033200     ELSE                                                                 
033300         PERFORM 260-ADD-FLIGHT-ENTRY                                     
033400         MOVE 'REGISTER' TO RPT-TR-ACTION                                 
033500         PERFORM 290-WRITE-TRAN-CONFIRM                                   
033600         ADD 1 TO NUM-REGISTER-PROCESSED                                  
033700     END-IF.                                                              
033800*                                                                         
033900******************************************************************        
034000*   220-PROCESS-UPDATE.                                                   
034100*                                                                         
034200*   REWRITES AN EXISTING FLIGHT, PROVIDED BOTH THE CARRIER AND            
034300*   THE FLIGHT ITSELF ARE FOUND.                                          
034400******************************************************************        
034500 220-PROCESS-UPDATE.                                                      
034600     MOVE WS-FT-CARRIER-ID TO WS-CARR-CARRIER-ID.                         
034700     PERFORM 160-SEARCH-CARRIER-TABLE.                                    
034800     IF WS-CARR-FOUND NOT = 'Y'                                           
034900         MOVE 'CARRIER ID DOES NOT EXIST' TO WS-REJECT-REASON             
035000         PERFORM 299-REPORT-TRAN-REJECT                                   
035100     ELSE                                                                 
035200         PERFORM 170-SEARCH-FLIGHT-TABLE                                  
035300         IF WS-FLGT-FOUND NOT = 'Y'                                       
035400             MOVE 'FLIGHT ID NOT FOUND' TO WS-REJECT-REASON               
035500             PERFORM 299-REPORT-TRAN-REJECT                               
035600         ELSE                                                             
035700             PERFORM 265-REWRITE-FLIGHT-ENTRY                             
035800             MOVE 'UPDATE  ' TO RPT-TR-ACTION                             
035900             PERFORM 290-WRITE-TRAN-CONFIRM                               
036000             ADD 1 TO NUM-UPDATE-PROCESSED                                
036100         END-IF                                                           
036200     END-IF.                                                              
036300*                                                                         
036400******************************************************************        
036500*   230-PROCESS-DELETE.                                                   
036600*                                                                         
036700*   REMOVES A FLIGHT FROM THE TABLE, PROVIDED IT IS FOUND                 
036800*   FIRST.                                                                
036900******************************************************************        
037000 230-PROCESS-DELETE.                                                      
037100     PERFORM 170-SEARCH-FLIGHT-TABLE.                                     
037200     IF WS-FLGT-FOUND NOT = 'Y'                                           
037300         MOVE 'FLIGHT ID NOT FOUND' TO WS-REJECT-REASON                   
037400         PERFORM 299-REPORT-TRAN-REJECT                                   
037500     ELSE                                                                 
037600         MOVE 'DELETE  ' TO RPT-TR-ACTION                                 
037700         PERFORM 290-WRITE-TRAN-CONFIRM                                   
037800         PERFORM 270-REMOVE-FLIGHT-ENTRY                                  
037900         ADD 1 TO NUM-DELETE-PROCESSED                                    
038000     END-IF.                                                              
038100*                                                                         
038200******************************************************************        
038300*   260-ADD-FLIGHT-ENTRY.                                                 
038400*                                                                         
038500*   ASSIGNS THE NEXT FLIGHT-ID AND APPENDS A NEW ROW TO THE               
038600*   IN-MEMORY FLIGHT TABLE.                                               
038700******************************************************************        
038800 260-ADD-FLIGHT-ENTRY.                                                    
038900     ADD 1 TO WS-NEXT-FLIGHT-ID.                                          
039000     ADD 1 TO WS-FLGT-COUNT.                                              
039100     SET WS-FLGT-NDX TO WS-FLGT-COUNT.                                    
039200     MOVE WS-NEXT-FLIGHT-ID                                               
039300                        TO WS-FLGT-FLIGHT-ID(WS-FLGT-NDX).                
039400     MOVE WS-FT-CARRIER-ID                                                
039500                        TO WS-FLGT-CARRIER-ID(WS-FLGT-NDX).               
039600     MOVE WS-FT-ORIGIN  TO WS-FLGT-ORIGIN(WS-FLGT-NDX).                   
039700     MOVE WS-FT-DESTINATION                                               
039800                        TO WS-FLGT-DESTINATION(WS-FLGT-NDX).              
039900     MOVE WS-FT-AIR-FARE                                                  
040000                        TO WS-FLGT-AIR-FARE(WS-FLGT-NDX).                 
040100     MOVE WS-FT-SEAT-CAP-BUSINESS                                         
040200                 TO WS-FLGT-SEAT-CAP-BUSINESS(WS-FLGT-NDX).               
040300     MOVE WS-FT-SEAT-CAP-ECONOMY                                          
040400                 TO WS-FLGT-SEAT-CAP-ECONOMY(WS-FLGT-NDX).                
040500     MOVE WS-FT-SEAT-CAP-EXEC                                             
040600                 TO WS-FLGT-SEAT-CAP-EXEC(WS-FLGT-NDX).                   
040700     SET WS-FLGT-IX TO WS-FLGT-NDX.                                       
040800*                                                                         
040900******************************************************************        
041000*   265-REWRITE-FLIGHT-ENTRY.                                             
041100*                                                                         
041200*   OVERLAYS THE EXISTING FLIGHT ROW WITH THE TRANSACTION                 
041300*   FIELDS.                                                               
041400******************************************************************        
041500 265-REWRITE-FLIGHT-ENTRY.                                                
041600     MOVE WS-FT-CARRIER-ID TO WS-FLGT-CARRIER-ID(WS-FLGT-IX).             
041700     MOVE WS-FT-ORIGIN     TO WS-FLGT-ORIGIN(WS-FLGT-IX).                 
041800     MOVE WS-FT-DESTINATION                                               
041900                           TO WS-FLGT-DESTINATION(WS-FLGT-IX).            
042000     MOVE WS-FT-AIR-FARE   TO WS-FLGT-AIR-FARE(WS-FLGT-IX).               
042100     MOVE WS-FT-SEAT-CAP-BUSINESS                                         
042200                 TO WS-FLGT-SEAT-CAP-BUSINESS(WS-FLGT-IX).                
042300     MOVE WS-FT-SEAT-CAP-ECONOMY                                          
042400                 TO WS-FLGT-SEAT-CAP-ECONOMY(WS-FLGT-IX).                 
042500     MOVE WS-FT-SEAT-CAP-EXEC                                             
042600                 TO WS-FLGT-SEAT-CAP-EXEC(WS-FLGT-IX).                    
042700*                                                                         
042800******************************************************************        
042900*   270-REMOVE-FLIGHT-ENTRY.                                              
043000*                                                                         
043100*   CLOSES THE GAP LEFT BY A DELETED ROW BY SHIFTING EVERY                
043200*   SUBSEQUENT ROW DOWN ONE POSITION.                                     
043300******************************************************************        
043400 270-REMOVE-FLIGHT-ENTRY.                                                 
043500     PERFORM 271-SHIFT-FLIGHT-LOOP                                        
043600         VARYING WS-FLGT-IX FROM WS-FLGT-IX BY 1                          
043700         UNTIL WS-FLGT-IX >= WS-FLGT-COUNT.                               
043800     SUBTRACT 1 FROM WS-FLGT-COUNT.                                       
043900*                                                                         
044000******************************************************************        
044100*   271-SHIFT-FLIGHT-LOOP.                                                
044200*                                                                         
044300*   ONE STEP OF THE SHIFT-DOWN LOOP.                                      
044400******************************************************************        
044500 271-SHIFT-FLIGHT-LOOP.                                                   
044600     MOVE WS-FLGT-ENTRY(WS-FLGT-IX + 1) TO                                
044700         WS-FLGT-ENTRY(WS-FLGT-IX).                                       
044800*                                                                         
044900******************************************************************        
045000*   290-WRITE-TRAN-CONFIRM.                                               
045100*                                                                         
045200*   PRINTS THE MAINTENANCE CONFIRMATION DETAIL LINE.                      
045300******************************************************************        
045400 290-WRITE-TRAN-CONFIRM.                                                  
045500     MOVE WS-FT-FLIGHT-ID        TO RPT-TR-ID.                            
045600     STRING WS-FT-ORIGIN DELIMITED BY SPACE                               
045700            '->'         DELIMITED BY SIZE                                
045800            WS-FT-DESTINATION DELIMITED BY SPACE                          
045900            INTO RPT-TR-ROUTE.                                            
046000     MOVE WS-FT-CARRIER-ID       TO RPT-TR-CARR.                          
046100     MOVE WS-FT-AIR-FARE         TO RPT-TR-FARE.                          
046200     WRITE FLGTRPT-RECORD FROM RPT-TRAN-DETAIL1.                          
046300*                                                                         
046400*                                                                         
046500******************************************************************        
046600*   240-PROCESS-READ.                                                     
046700*                                                                         
046800*   RUNS THE QUERY LOOP AGAINST THE FLIGHT TABLE FOR ANY OF THE           
046900*   SUPPORTED READ-MODES, THEN PRINTS A NO-MATCH LINE IF                  
047000*   NOTHING QUALIFIED.                                                    
047100******************************************************************        
047200 240-PROCESS-READ.                                                        
047300     IF WS-FT-RD-BY-ID OR WS-FT-RD-ALL OR WS-FT-RD-BY-ORIG-DEST           
047400             OR WS-FT-RD-BY-CARR-ID OR WS-FT-RD-BY-ORIGIN                 
047500             OR WS-FT-RD-BY-DEST OR WS-FT-RD-BY-CARR-NAME                 
047600         MOVE ZERO TO WS-FLGT-MATCH-COUNT                                 
047700         WRITE FLGTRPT-RECORD FROM RPT-QUERY-HDR1 AFTER 2                 
047800         PERFORM 241-QUERY-LOOP                                           
047900                 VARYING WS-FLGT-IX FROM 1 BY 1                           
048000                 UNTIL WS-FLGT-IX > WS-FLGT-COUNT                         
048100         IF WS-FLGT-MATCH-COUNT = ZERO                                    
048200             PERFORM 249-PRINT-QUERY-NO-MATCH                             
048300         END-IF                                                           
048400         ADD 1 TO NUM-READ-PROCESSED                                      
048500     ELSE                                                                 
048600         MOVE 'UNKNOWN READ-MODE ON INQUIRY TRAN' TO                      
048700             WS-REJECT-REASON                                             
048800         PERFORM 299-REPORT-TRAN-REJECT                                   
048900     END-IF.                                                              
049000*                                                                         
049100******************************************************************        
049200*   241-QUERY-LOOP.                                                       
049300*                                                                         
049400*   TESTS ONE TABLE ROW AGAINST THE SELECTED READ-MODE AND                
049500*   LISTS IT WHEN IT QUALIFIES.                                           
049600******************************************************************        
049700 241-QUERY-LOOP.                                                          
049800     MOVE 'N' TO WS-FLGT-QUERY-HIT.                                       
049900     EVALUATE TRUE                                                        
050000         WHEN WS-FT-RD-BY-ID                                              
050100             IF WS-FLGT-FLIGHT-ID(WS-FLGT-IX) = WS-FT-FLIGHT-ID           
050200                 MOVE 'Y' TO WS-FLGT-QUERY-HIT                            
050300             END-IF                                                       
050400         WHEN WS-FT-RD-ALL                                                
050500             MOVE 'Y' TO WS-FLGT-QUERY-HIT                                
050600         WHEN WS-FT-RD-BY-ORIG-DEST                                       
050700             IF WS-FLGT-ORIGIN(WS-FLGT-IX) = WS-FT-ORIGIN                 
050800                 AND WS-FLGT-DESTINATION(WS-FLGT-IX) =                    
050900                     WS-FT-DESTINATION                                    
051000                 MOVE 'Y' TO WS-FLGT-QUERY-HIT                            
051100             END-IF                                                       
051200         WHEN WS-FT-RD-BY-CARR-ID                                         
051300             IF WS-FLGT-CARRIER-ID(WS-FLGT-IX) = WS-FT-CARRIER-ID         
051400                 MOVE 'Y' TO WS-FLGT-QUERY-HIT                            
051500             END-IF                                                       
051600         WHEN WS-FT-RD-BY-ORIGIN                                          
051700             IF WS-FLGT-ORIGIN(WS-FLGT-IX) = WS-FT-ORIGIN                 
051800                 MOVE 'Y' TO WS-FLGT-QUERY-HIT                            
051900             END-IF                                                       
052000         WHEN WS-FT-RD-BY-DEST                                            
052100             IF WS-FLGT-DESTINATION(WS-FLGT-IX) =                         
052200                 WS-FT-DESTINATION                                        
052300                 MOVE 'Y' TO WS-FLGT-QUERY-HIT                            
052400             END-IF                                                       
052500         WHEN WS-FT-RD-BY-CARR-NAME                                       
052600             MOVE WS-FLGT-CARRIER-ID(WS-FLGT-IX) TO                       
052700                 WS-CARR-CARRIER-ID                                       
052800             PERFORM 160-SEARCH-CARRIER-TABLE                             
052900             IF WS-CARR-FOUND = 'Y' AND                                   
053000                 WS-CARR-CARRIER-NAME(WS-CARR-IX) =                       
053100                     WS-FT-CARRIER-NAME                                   
053200                 MOVE 'Y' TO WS-FLGT-QUERY-HIT                            
053300             END-IF                                                       
053400     END-EVALUATE.                                                        
053500     IF WS-FLGT-QUERY-HIT = 'Y'                                           
053600         ADD 1 TO WS-FLGT-MATCH-COUNT                                     
053700         PERFORM 821-LIST-FLIGHT-LOOP                                     
053800     END-IF.                                                              
053900*                                                                         
054000******************************************************************        
054100*   249-PRINT-QUERY-NO-MATCH.                                             
054200*                                                                         
054300*   PRINTED IN PLACE OF ANY DETAIL LINES WHEN AN INQUIRY                  
054400*   MATCHES NOTHING.                                                      
054500******************************************************************        
054600 249-PRINT-QUERY-NO-MATCH.                                                
054700     MOVE 'NO FLIGHT MATCHED INQUIRY CRITERIA' TO                         
054800         RPT-QR-REASON.                                                   
054900     WRITE FLGTRPT-RECORD FROM RPT-QUERY-NONE.                            
055000*                                                                         
055100******************************************************************        
055200*   299-REPORT-TRAN-REJECT.                                               
055300*                                                                         
055400*   BUMPS THE ERROR COUNT AND PRINTS THE REJECT LINE WITH ITS             
055500*   REASON TEXT.                                                          
055600******************************************************************        
055700 299-REPORT-TRAN-REJECT.                                                  
055800     ADD 1 TO NUM-TRAN-ERRORS.                                            
055900     MOVE WS-REJECT-REASON TO RPT-RJ-REASON.                              
056000     WRITE FLGTRPT-RECORD FROM RPT-REJECT-DETAIL1.                        
056100*                                                                         
056200*    ------------------------------------------------------               
056300*    TABLE SEARCH PARAGRAPHS                                              
056400*    ------------------------------------------------------               
056500******************************************************************        
056600*   160-SEARCH-CARRIER-TABLE.                                             
056700*                                                                         
056800*   LINEAR SEARCH OF THE CARRIER TABLE BY CARRIER-ID.                     
056900******************************************************************        
057000 160-SEARCH-CARRIER-TABLE.                                                
057100     MOVE 'N' TO WS-CARR-FOUND.                                           
057200     PERFORM 161-SRCH-CARRIER-LOOP                                        
057300         VARYING WS-CARR-IX FROM 1 BY 1                                   
057400         UNTIL WS-CARR-IX > WS-CARR-COUNT                                 
057500            OR WS-CARR-FOUND = 'Y'.                                       
057600*                                                                         
057700******************************************************************        
057800*   161-SRCH-CARRIER-LOOP.                                                
057900*                                                                         
058000*   ONE PASS OF THE CARRIER SEARCH LOOP.                                  
058100******************************************************************        
058200 161-SRCH-CARRIER-LOOP.                                                   
058300     IF WS-CARR-CARRIER-ID(WS-CARR-IX) = WS-CARR-CARRIER-ID               
058400         MOVE 'Y' TO WS-CARR-FOUND                                        
058500     END-IF.                                                              
058600*                                                                         
058700******************************************************************        
058800*   170-SEARCH-FLIGHT-TABLE.                                              
058900*                                                                         
059000*   LINEAR SEARCH OF THE FLIGHT TABLE BY FLIGHT-ID.                       
059100******************************************************************        
059200 170-SEARCH-FLIGHT-TABLE.                                                 
059300     MOVE 'N' TO WS-FLGT-FOUND.                                           
059400     PERFORM 171-SRCH-FLIGHT-LOOP                                         
059500         VARYING WS-FLGT-IX FROM 1 BY 1                                   
059600         UNTIL WS-FLGT-IX > WS-FLGT-COUNT                                 
059700            OR WS-FLGT-FOUND = 'Y'.                                       
059800*                                                                         
059900******************************************************************        
060000*   171-SRCH-FLIGHT-LOOP.                                                 
060100*                                                                         
060200*   ONE PASS OF THE FLIGHT SEARCH LOOP.                                   
060300******************************************************************        
060400 171-SRCH-FLIGHT-LOOP.                                                    
060500     IF WS-FLGT-FLIGHT-ID(WS-FLGT-IX) = WS-FT-FLIGHT-ID                   
060600         MOVE 'Y' TO WS-FLGT-FOUND                                        
060700     END-IF.                                                              
060800*                                                                         
060900*    ------------------------------------------------------               
061000*    FILE / TABLE HANDLING                                                
061100*    ------------------------------------------------------               
061200 700-OPEN-FILES.                                                          
061300     OPEN INPUT  FLIGHT-TRANS-FILE                                        
061400                 CARRIER-FILE                                             
061500                 FLIGHT-FILE                                              
061600          OUTPUT FLIGHT-REPORT-FILE.                                      
061700*   EACH FILE IS CHECKED IN OPEN ORDER -- THE FIRST BAD STATUS            
061800*   ABENDS THE STEP AND SKIPS THE REMAINING CHECKS, SINCE A               
061900*   SECOND OPEN FAILURE WOULD ONLY REPEAT INFORMATION ALREADY             
062000*   ON THE JOBLOG.                                                        
062100     IF WS-FLGTTRAN-STATUS NOT = '00'                                     
062200         DISPLAY 'ERROR OPENING FLIGHT TRANS FILE, RC: '                  
062300             WS-FLGTTRAN-STATUS                                           
062400         MOVE 16 TO RETURN-CODE                                           
062500         MOVE 'Y' TO WS-TRAN-EOF                                          
062600         GO TO 700-EXIT                                                   
062700     END-IF.                                                              
062800     IF WS-CARRFILE-STATUS NOT = '00'                                     
062900         DISPLAY 'ERROR OPENING CARRIER MASTER FILE, RC: '                
063000             WS-CARRFILE-STATUS                                           
063100         MOVE 16 TO RETURN-CODE                                           
063200         MOVE 'Y' TO WS-TRAN-EOF                                          
063300         GO TO 700-EXIT                                                   
063400     END-IF.                                                              
063500     IF WS-FLGTFILE-STATUS NOT = '00'                                     
063600         DISPLAY 'ERROR OPENING FLIGHT MASTER FILE, RC: '                 
063700             WS-FLGTFILE-STATUS                                           
063800         MOVE 16 TO RETURN-CODE                                           
063900         MOVE 'Y' TO WS-TRAN-EOF                                          
064000         GO TO 700-EXIT                                                   
064100     END-IF.                                                              
064200     IF WS-FLGTRPT-STATUS NOT = '00'                                      
064300         DISPLAY 'ERROR OPENING FLIGHT REPORT FILE, RC: '                 
064400             WS-FLGTRPT-STATUS                                            
064500         MOVE 16 TO RETURN-CODE                                           
064600         MOVE 'Y' TO WS-TRAN-EOF                                          
064700     END-IF.                                                              
064800 700-EXIT.                                                                
064900     EXIT.                                                                
065000*                                                                         
065100******************************************************************        
065200*   705-LOAD-CARRIER-TABLE.                                               
065300*                                                                         
065400*   LOADS THE FULL CARRIER MASTER INTO THE IN-MEMORY TABLE.               
065500******************************************************************        
065600 705-LOAD-CARRIER-TABLE.                                                  
065700     PERFORM 706-READ-CARRIER-FILE.                                       
065800     PERFORM 707-ADD-CARRIER-ENTRY                                        
065900         UNTIL WS-CARR-EOF = 'Y'.                                         
066000*                                                                         
066100******************************************************************        
066200*   706-READ-CARRIER-FILE.                                                
066300*                                                                         
066400*   ONE READ OF CARRIER-FILE.                                             
066500******************************************************************        
066600 706-READ-CARRIER-FILE.                                                   
066700     READ CARRIER-FILE                                                    
066800         AT END MOVE 'Y' TO WS-CARR-EOF.                                  
066900*                                                                         
067000******************************************************************        
067100*   707-ADD-CARRIER-ENTRY.                                                
067200*                                                                         
067300*   APPENDS ONE CARRIER ROW AND READS THE NEXT.                           
067400******************************************************************        
067500 707-ADD-CARRIER-ENTRY.                                                   
067600     ADD 1 TO WS-CARR-COUNT.                                              
067700     SET WS-CARR-NDX TO WS-CARR-COUNT.                                    
067800     MOVE FD-CARR-RECORD TO WS-CARR-ENTRY(WS-CARR-NDX).                   
067900     PERFORM 706-READ-CARRIER-FILE.                                       
068000*                                                                         
068100******************************************************************        
068200*   710-LOAD-FLIGHT-TABLE.                                                
068300*                                                                         
068400*   LOADS THE FULL FLIGHT MASTER INTO THE IN-MEMORY TABLE.                
068500******************************************************************        
068600 710-LOAD-FLIGHT-TABLE.                                                   
068700     PERFORM 711-READ-FLIGHT-FILE.                                        
068800     PERFORM 712-ADD-FLIGHT-ENTRY                                         
068900         UNTIL WS-FLGT-EOF = 'Y'.                                         
069000*                                                                         
069100******************************************************************        
069200*   711-READ-FLIGHT-FILE.                                                 
069300*                                                                         
069400*   ONE READ OF FLIGHT-FILE.                                              
069500******************************************************************        
069600 711-READ-FLIGHT-FILE.                                                    
069700     READ FLIGHT-FILE                                                     
069800         AT END MOVE 'Y' TO WS-FLGT-EOF.                                  
069900*                                                                         
070000******************************************************************        
070100*   712-ADD-FLIGHT-ENTRY.                                                 
070200*                                                                         
070300*   APPENDS ONE FLIGHT ROW AND READS THE NEXT.                            
070400******************************************************************        
070500 712-ADD-FLIGHT-ENTRY.                                                    
070600     ADD 1 TO WS-FLGT-COUNT.                                              
070700     SET WS-FLGT-NDX TO WS-FLGT-COUNT.                                    
070800     MOVE FD-FLGT-RECORD TO WS-FLGT-ENTRY(WS-FLGT-NDX).                   
070900     IF FD-FLGT-FLIGHT-ID > WS-NEXT-FLIGHT-ID                             
071000         MOVE FD-FLGT-FLIGHT-ID TO WS-NEXT-FLIGHT-ID                      
071100     END-IF.                                                              
071200     PERFORM 711-READ-FLIGHT-FILE.                                        
071300*                                                                         
071400******************************************************************        
071500*   010-READ-FLIGHT-TRAN.                                                 
071600*                                                                         
071700*   ONE READ OF FLIGHT-TRANS-FILE, SETTING THE EOF SWITCH AT              
071800*   END OF FILE.                                                          
071900******************************************************************        
072000 010-READ-FLIGHT-TRAN.                                                    
072100     READ FLIGHT-TRANS-FILE                                               
072200         AT END MOVE 'Y' TO WS-TRAN-EOF.                                  
072300*                                                                         
072400******************************************************************        
072500*   760-REWRITE-FLIGHT-FILE.                                              
072600*                                                                         
072700*   REWRITES THE FLIGHT MASTER FROM THE UPDATED IN-MEMORY                 
072800*   TABLE.                                                                
072900******************************************************************        
073000 760-REWRITE-FLIGHT-FILE.                                                 
073100     CLOSE FLIGHT-FILE.                                                   
073200     OPEN OUTPUT FLIGHT-FILE.                                             
073300     PERFORM 761-WRITE-FLIGHT-LOOP                                        
073400         VARYING WS-FLGT-IX FROM 1 BY 1                                   
073500         UNTIL WS-FLGT-IX > WS-FLGT-COUNT.                                
073600*                                                                         
073700******************************************************************        
073800*   761-WRITE-FLIGHT-LOOP.                                                
073900*                                                                         
074000*   WRITES ONE FLIGHT ROW.                                                
074100******************************************************************        
074200 761-WRITE-FLIGHT-LOOP.                                                   
074300     MOVE WS-FLGT-ENTRY(WS-FLGT-IX) TO FD-FLGT-RECORD.                    
074400     WRITE FD-FLGT-RECORD.                                                
074500*                                                                         
074600******************************************************************        
074700*   790-CLOSE-FILES.                                                      
074800*                                                                         
074900*   CLOSES EVERY FILE OPENED BY 700-OPEN-FILES.                           
075000******************************************************************        
075100 790-CLOSE-FILES.                                                         
075200     CLOSE FLIGHT-TRANS-FILE                                              
075300           CARRIER-FILE                                                   
075400           FLIGHT-FILE                                                    
075500           FLIGHT-REPORT-FILE.                                            
075600*                                                                         
075700*    ------------------------------------------------------               
075800*    REPORTING -- FLIGHT LISTING, CONTROL TOTALS                          
075900*    ------------------------------------------------------               
076000******************************************************************        
076100*   800-INIT-REPORT.                                                      
076200*                                                                         
076300*   PRINTS THE REPORT TITLE LINE AND ZEROES THE RUN TOTALS.               
076400******************************************************************        
076500 800-INIT-REPORT.                                                         
076600     MOVE WS-RUN-YY  TO RPT-YY.                                           
076700     MOVE WS-RUN-MM  TO RPT-MM.                                           
076800     MOVE WS-RUN-DD  TO RPT-DD.                                           
076900     MOVE WS-RUN-HH  TO RPT-HH.                                           
077000     MOVE WS-RUN-MIN TO RPT-MIN.                                          
077100     WRITE FLGTRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
077200*                                                                         
077300******************************************************************        
077400*   820-PRINT-FLIGHT-LISTING.                                             
077500*                                                                         
077600*   PRINTS THE FULL FLIGHT TABLE AS AN END-OF-RUN LISTING.                
077700******************************************************************        
077800 820-PRINT-FLIGHT-LISTING.                                                
077900     WRITE FLGTRPT-RECORD FROM RPT-LIST-HDR1 AFTER 2.                     
078000     PERFORM 821-LIST-FLIGHT-LOOP                                         
078100         VARYING WS-FLGT-IX FROM 1 BY 1                                   
078200         UNTIL WS-FLGT-IX > WS-FLGT-COUNT.                                
078300*                                                                         
078400******************************************************************        
078500*   821-LIST-FLIGHT-LOOP.                                                 
078600*                                                                         
078700*   PRINTS ONE FLIGHT ROW.                                                
078800******************************************************************        
078900 821-LIST-FLIGHT-LOOP.                                                    
079000     MOVE WS-FLGT-FLIGHT-ID(WS-FLGT-IX)    TO RPT-LS-ID.                  
079100     STRING WS-FLGT-ORIGIN(WS-FLGT-IX) DELIMITED BY SPACE                 
079200            '->'                        DELIMITED BY SIZE                 
079300            WS-FLGT-DESTINATION(WS-FLGT-IX) DELIMITED BY SPACE            
079400            INTO RPT-LS-ROUTE.                                            
079500     MOVE WS-FLGT-CARRIER-ID(WS-FLGT-IX)   TO RPT-LS-CARR.                
079600     MOVE WS-FLGT-AIR-FARE(WS-FLGT-IX)     TO RPT-LS-FARE.                
079700     MOVE WS-FLGT-SEAT-CAP-BUSINESS(WS-FLGT-IX)                           
079800                                            TO RPT-LS-CAP-BUS.            
079900     MOVE WS-FLGT-SEAT-CAP-ECONOMY(WS-FLGT-IX)                            
080000                                            TO RPT-LS-CAP-ECO.            
080100     MOVE WS-FLGT-SEAT-CAP-EXEC(WS-FLGT-IX) TO RPT-LS-CAP-EXEC.           
080200     WRITE FLGTRPT-RECORD FROM RPT-LIST-DETAIL1.                          
080300*                                                                         
080400******************************************************************        
080500*   850-REPORT-CONTROL-TOTALS.                                            
080600*                                                                         
080700*   PRINTS THE END-OF-RUN CONTROL TOTALS FOR BALANCING BACK TO            
080800*   THE TRANSACTION INPUT COUNT.                                          
080900******************************************************************        
081000 850-REPORT-CONTROL-TOTALS.                                               
081100     WRITE FLGTRPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                    
081200     WRITE FLGTRPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                    
081300     WRITE FLGTRPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.                    
081400*                                                                         
081500     MOVE 'REGISTERS   ' TO RPT-ST-TRAN.                                  
081600     MOVE NUM-REGISTER-PROCESSED TO RPT-ST-CNT.                           
081700     WRITE FLGTRPT-RECORD FROM RPT-STATS-DETAIL.                          
081800*                                                                         
081900     MOVE 'UPDATES     ' TO RPT-ST-TRAN.                                  
082000     MOVE NUM-UPDATE-PROCESSED TO RPT-ST-CNT.                             
082100     WRITE FLGTRPT-RECORD FROM RPT-STATS-DETAIL.                          
082200*                                                                         
082300     MOVE 'DELETES     ' TO RPT-ST-TRAN.                                  
082400     MOVE NUM-DELETE-PROCESSED TO RPT-ST-CNT.                             
082500     WRITE FLGTRPT-RECORD FROM RPT-STATS-DETAIL.                          
082600*                                                                         
082700     MOVE 'INQUIRIES   ' TO RPT-ST-TRAN.                                  
082800     MOVE NUM-READ-PROCESSED TO RPT-ST-CNT.                               
082900     WRITE FLGTRPT-RECORD FROM RPT-STATS-DETAIL.                          
083000*                                                                         
083100     MOVE NUM-TRAN-ERRORS TO RPT-ST-ERR.                                  
083200     WRITE FLGTRPT-RECORD FROM RPT-STATS-ERRORS AFTER 2.                  

000100****************************************************************          
000200* PROGRAM:  BOOKRUN                                                       
000300*                                                                         
000400* READS A SEQUENTIAL BOOKING-REQUEST TRANSACTION FILE AGAINST             
000500* THE CARRIER/FLIGHT/USER REFERENCE MASTERS, PRICES AND BOOKS             
000600* EACH REQUEST, THEN READS A SEQUENTIAL CANCEL-REQUEST                    
000700* TRANSACTION FILE AND REFUNDS/RELEASES EACH CANCELLED BOOKING.           
000800* MAINTAINS THE RUNNING PER-FLIGHT/PER-DATE BOOKED-SEAT TOTALS            
000900* ON THE FLIGHT-SCHEDULE FILE AND PRODUCES A COLUMNAR                     
001000* CONFIRMATION/CONTROL-TOTAL REPORT.                                      
001100*                                                                         
001200* DESCENDS FROM THE OLD SAM3ABND TRANSACTION-AGAINST-MASTER JOB           
001300* -- SAME SHAPE, DIFFERENT BUSINESS.                                      
001400****************************************************************          
001500* CHANGE LOG                                                              
001600*   08/14/89  D.STOUT    ORIGINAL PROGRAM, BOOKING SIDE ONLY      DS8914  
001700*   08/30/89  D.STOUT    ADDED CANCEL-TRANS-FILE PROCESSING       DS8920  
001800*   03/11/90  D.STOUT    TABLE-LOAD CARRIER/FLIGHT MASTERS        DS9003  
001900*                        INSTEAD OF RANDOM READ, NO ISAM ON      *        
002000*                        THIS BOX                                *        
002100*   07/21/93  J.SAYLES   BULK-SEAT DISCOUNT RULE ADDED PER        JS9307  
002200*                        MARKETING REQUEST 93-118                *        
002300*   09/30/95  R.ENOS     SEAT-AVAILABILITY CHECK NOW USES         RE9509  
002400*                        SCHEDULE CAP SNAPSHOT, NOT FLIGHT REREAD*        
002500*   06/14/96  R.ENOS     CUSTOMER LOYALTY TIER DISCOUNT ADDED     RE9606  
002600*   11/19/98  M.PHELPS   Y2K REMEDIATION - ALL DATE FIELDS        MP9898  
002700*                        ALREADY CCYYMMDD, CONFIRMED WINDOWED    *        
002800*                        ROUTINES NOT NEEDED.  SIGNED OFF.       *        
002900*   02/02/99  M.PHELPS   Y2K - CENTURY WINDOW CHECK ON            MP9902  
003000*                        DATE-OF-TRAVEL VS RUN DATE REMOVED,     *        
003100*                        FIELD IS ALREADY 4-DIGIT YEAR                    
003200*   04/09/01  T.OKONKWO  REQUEST 01-226 - PREMIUM LOYALTY TIER    TO0104  
003300*                        ADDED ABOVE PLATINUM                    *        
003400*   10/15/03  T.OKONKWO  REQUEST 03-390 - REFUND NOW COMPUTED     TO0310  
003500*                        OFF BOOKING-AMOUNT NOT ORIGINAL FARE    *        
003600****************************************************************          
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.  BOOKRUN.                                                    
003900 AUTHOR. DOUG STOUT.                                                      
004000 INSTALLATION. SKYBRIDGE RESERVATIONS SYSTEMS GROUP.                      
004100 DATE-WRITTEN. 08/14/89.                                                  
004200 DATE-COMPILED. 08/14/89.                                                 
004300 SECURITY. NON-CONFIDENTIAL.                                              
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-390.                                                
004800 OBJECT-COMPUTER. IBM-390.                                                
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.                              
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT BOOKING-TRANS-FILE ASSIGN TO BOOKTRAN                         
005600         ACCESS IS SEQUENTIAL                                             
005700         FILE STATUS IS WS-BOOKTRAN-STATUS.                               
005800     SELECT CANCEL-TRANS-FILE  ASSIGN TO CANCTRAN                         
005900         ACCESS IS SEQUENTIAL                                             
006000         FILE STATUS IS WS-CANCTRAN-STATUS.                               
006100     SELECT CARRIER-FILE       ASSIGN TO CARRFILE                         
006200         ACCESS IS SEQUENTIAL                                             
006300         FILE STATUS IS WS-CARRFILE-STATUS.                               
006400     SELECT FLIGHT-FILE        ASSIGN TO FLGTFILE                         
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS IS WS-FLGTFILE-STATUS.                               
006700     SELECT USER-FILE          ASSIGN TO USERFILE                         
006800         ACCESS IS SEQUENTIAL                                             
006900         FILE STATUS IS WS-USRFILE-STATUS.                                
007000     SELECT FLIGHT-SCHEDULE-FILE ASSIGN TO SCHDFILE                       
007100         ACCESS IS SEQUENTIAL                                             
007200         FILE STATUS IS WS-SCHDFILE-STATUS.                               
007300     SELECT BOOKING-FILE       ASSIGN TO BOOKFILE                         
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS IS WS-BOOKFILE-STATUS.                               
007600     SELECT BOOKING-REPORT-FILE ASSIGN TO BOOKRPT                         
007700         FILE STATUS IS WS-BOOKRPT-STATUS.                                
007800*                                                                         
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100*                                                                         
008200 FD  BOOKING-TRANS-FILE                                                   
008300     RECORDING MODE IS F.                                                 
008400 COPY BKTRCOPY.                                                           
008500*                                                                         
008600 FD  CANCEL-TRANS-FILE                                                    
008700     RECORDING MODE IS F.                                                 
008800 COPY CNTRCOPY.                                                           
008900*                                                                         
009000 FD  CARRIER-FILE                                                         
009100     RECORDING MODE IS F.                                                 
009200 01  FD-CARR-RECORD.                                                      
009300     COPY CARRCOPY REPLACING ==:TAG:== BY ==FD-CARR==.                    
009400*                                                                         
009500 FD  FLIGHT-FILE                                                          
009600     RECORDING MODE IS F.                                                 
009700 01  FD-FLGT-RECORD.                                                      
009800     COPY FLGTCOPY REPLACING ==:TAG:== BY ==FD-FLGT==.                    
009900*                                                                         
010000 FD  USER-FILE                                                            
010100     RECORDING MODE IS F.                                                 
010200 01  FD-USR-RECORD.                                                       
010300     COPY USRCOPY REPLACING ==:TAG:== BY ==FD-USR==.                      
010400*                                                                         
010500 FD  FLIGHT-SCHEDULE-FILE                                                 
010600     RECORDING MODE IS F.                                                 
010700 01  FD-SCHD-RECORD.                                                      
010800     COPY SCHDCOPY REPLACING ==:TAG:== BY ==FD-SCHD==.                    
010900*                                                                         
011000 FD  BOOKING-FILE                                                         
011100     RECORDING MODE IS F.                                                 
011200 01  FD-BOOK-RECORD.                                                      
011300     COPY BOOKCOPY REPLACING ==:TAG:== BY ==FD-BOOK==.                    
011400*                                                                         
011500 FD  BOOKING-REPORT-FILE                                                  
011600     RECORDING MODE IS F.                                                 
011700 01  BOOKRPT-RECORD              PIC X(132).                              
011800*                                                                         
011900****************************************************************          
012000 WORKING-STORAGE SECTION.                                                 
012100****************************************************************          
012200*                                                                         
012300*   RUN DATE/TIME CAPTURED AT STEP START -- USED FOR Y2K                  
012400 01  WS-RUN-DATE-AND-TIME.                                                
012500     05  WS-RUN-DATE.                                                     
012600         10  WS-RUN-YY            PIC 9(02).                              
012700         10  WS-RUN-MM            PIC 9(02).                              
012800         10  WS-RUN-DD            PIC 9(02).                              
012900     05  WS-RUN-TIME.                                                     
013000         10  WS-RUN-HH            PIC 9(02).                              
013100         10  WS-RUN-MIN           PIC 9(02).                              
013200         10  WS-RUN-SS            PIC 9(02).                              
013300         10  WS-RUN-HS            PIC 9(02).                              
013400*   RUN DATE, WINDOWED TO A FOUR-DIGIT CENTURY.                           
013500 01  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.                  
013600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.                        
013700     05  WS-RUN-CC                PIC 9(02).                              
013800     05  WS-RUN-CCYY-LOW          PIC 9(02).                              
013900     05  WS-RUN-MM-R              PIC 9(02).                              
014000     05  WS-RUN-DD-R              PIC 9(02).                              
014100*                                                                         
014200*   FILE STATUS BYTES -- CHECKED IN 700-OPEN-FILES.                       
014300 01  WS-BOOKTRAN-STATUS           PIC X(02) VALUE SPACES.                 
014400 01  WS-BOOKTRAN-STATUS-N REDEFINES WS-BOOKTRAN-STATUS                    
014500         PIC 9(02).                                                       
014600*                                                                         
014700*   REMAINING FILE STATUS BYTES FOR THE OTHER OPEN FILES.                 
014800 01  WS-FILE-STATUSES.                                                    
014900     05  WS-CANCTRAN-STATUS       PIC X(02) VALUE SPACES.                 
015000     05  WS-CARRFILE-STATUS       PIC X(02) VALUE SPACES.                 
015100     05  WS-FLGTFILE-STATUS       PIC X(02) VALUE SPACES.                 
015200     05  WS-USRFILE-STATUS        PIC X(02) VALUE SPACES.                 
015300     05  WS-SCHDFILE-STATUS       PIC X(02) VALUE SPACES.                 
015400     05  WS-BOOKFILE-STATUS       PIC X(02) VALUE SPACES.                 
015500     05  WS-BOOKRPT-STATUS        PIC X(02) VALUE SPACES.                 
015600*                                                                         
015700*   END-OF-FILE AND TRANSACTION-OUTCOME SWITCHES.                         
015800 01  WS-SWITCHES.                                                         
015900     05  WS-BOOK-EOF              PIC X(01) VALUE 'N'.                    
016000     05  WS-CANCEL-EOF            PIC X(01) VALUE 'N'.                    
016100     05  WS-CARR-EOF              PIC X(01) VALUE 'N'.                    
016200     05  WS-FLGT-EOF              PIC X(01) VALUE 'N'.                    
016300     05  WS-USR-EOF               PIC X(01) VALUE 'N'.                    
016400     05  WS-SCHD-EOF              PIC X(01) VALUE 'N'.                    
016500     05  WS-BOOKM-EOF             PIC X(01) VALUE 'N'.                    
016600     05  WS-CARR-FOUND            PIC X(01) VALUE 'N'.                    
016700     05  WS-FLGT-FOUND            PIC X(01) VALUE 'N'.                    
016800     05  WS-USR-FOUND             PIC X(01) VALUE 'N'.                    
016900     05  WS-SCHD-FOUND            PIC X(01) VALUE 'N'.                    
017000     05  WS-BOOKM-FOUND           PIC X(01) VALUE 'N'.                    
017100     05  WS-TRAN-OK               PIC X(01) VALUE 'N'.                    
017200*                                                                         
017300* TABLE SIZES ARE SMALL-SHOP SAMPLE-DATA SIZES, SEE DESIGN NOTE           
017400* IN BOOKRUN HEADER -- NO ISAM HANDLER ON THIS BOX SO MASTERS             
017500* ARE CARRIED WHOLE IN CORE AND SEARCHED.                                 
017600*                                                                         
017700 77  WS-CARR-COUNT                PIC 9(05) COMP VALUE ZERO.              
017800 77  WS-CARR-IX                   PIC 9(05) COMP VALUE ZERO.              
017900*   IN-MEMORY COPY OF THE CARRIER MASTER, LOADED AT START-UP.             
018000 01  WS-CARR-TABLE.                                                       
018100     02  WS-CARR-ENTRY OCCURS 500 TIMES                                   
018200             INDEXED BY WS-CARR-NDX.                                      
018300         COPY CARRCOPY REPLACING ==:TAG:== BY ==WS-CARR==.                
018400*                                                                         
018500 77  WS-FLGT-COUNT                PIC 9(05) COMP VALUE ZERO.              
018600 77  WS-FLGT-IX                   PIC 9(05) COMP VALUE ZERO.              
018700*   IN-MEMORY COPY OF THE FLIGHT MASTER, LOADED AT START-UP.              
018800 01  WS-FLGT-TABLE.                                                       
018900     02  WS-FLGT-ENTRY OCCURS 2000 TIMES                                  
019000             INDEXED BY WS-FLGT-NDX.                                      
019100         COPY FLGTCOPY REPLACING ==:TAG:== BY ==WS-FLGT==.                
019200*                                                                         
019300 77  WS-USR-COUNT                 PIC 9(05) COMP VALUE ZERO.              
019400 77  WS-USR-IX                    PIC 9(05) COMP VALUE ZERO.              
019500*   IN-MEMORY COPY OF THE USER MASTER, LOADED AT START-UP.                
019600 01  WS-USR-TABLE.                                                        
019700     02  WS-USR-ENTRY OCCURS 5000 TIMES                                   
019800             INDEXED BY WS-USR-NDX.                                       
019900         COPY USRCOPY REPLACING ==:TAG:== BY ==WS-USR==.                  
020000*                                                                         
020100 77  WS-SCHD-COUNT                PIC 9(05) COMP VALUE ZERO.              
020200 77  WS-SCHD-IX                   PIC 9(05) COMP VALUE ZERO.              
020300 77  WS-NEXT-SCHEDULE-ID          PIC 9(09) COMP VALUE ZERO.              
020400*   IN-MEMORY COPY OF THE FLIGHT SCHEDULE FILE, REWRITTEN AT              
020500*   END OF RUN.                                                           
020600 01  WS-SCHD-TABLE.                                                       
020700     02  WS-SCHD-ENTRY OCCURS 5000 TIMES                                  
020800             INDEXED BY WS-SCHD-NDX.                                      
020900         COPY SCHDCOPY REPLACING ==:TAG:== BY ==WS-SCHD==.                
021000*                                                                         
021100 77  WS-BOOKM-COUNT               PIC 9(05) COMP VALUE ZERO.              
021200 77  WS-BOOKM-IX                  PIC 9(05) COMP VALUE ZERO.              
021300 77  WS-NEXT-BOOKING-ID           PIC 9(09) COMP VALUE ZERO.              
021400*   IN-MEMORY COPY OF THE BOOKING MASTER, REWRITTEN AT END OF             
021500*   RUN.                                                                  
021600 01  WS-BOOKM-TABLE.                                                      
021700     02  WS-BOOKM-ENTRY OCCURS 9000 TIMES                                 
021800             INDEXED BY WS-BOOKM-NDX.                                     
021900         COPY BOOKCOPY REPLACING ==:TAG:== BY ==WS-BOOKM==.               
022000*                                                                         
022100* MANUAL DAYS-BETWEEN-DATES WORK AREA -- NO INTRINSIC FUNCTIONS           
022200* ON THIS COMPILER, SEE 405-CALC-ABS-DAYS.                                
022300*   CUMULATIVE DAYS PER MONTH, USED BY 405-CALC-ABS-DAYS.                 
022400 01  WS-MONTH-CUM-DAYS-TABLE.                                             
022500     05  FILLER  PIC X(36)                                                
022600         VALUE '000031059090120151181212243273304334'.                    
022700 01  WS-MONTH-CUM-DAYS-R REDEFINES WS-MONTH-CUM-DAYS-TABLE.               
022800     05  WS-CUM-DAYS         PIC 9(03) OCCURS 12 TIMES.                   
022900 77  WS-DATE-CALC-CCYY       PIC 9(04) COMP VALUE ZERO.                   
023000 77  WS-DATE-CALC-MM         PIC 9(02) COMP VALUE ZERO.                   
023100 77  WS-DATE-CALC-DD         PIC 9(02) COMP VALUE ZERO.                   
023200 77  WS-DATE-CALC-LEAP-ADJ   PIC S9(03) COMP VALUE ZERO.                  
023300 77  WS-DATE-CALC-REM-4      PIC S9(05) COMP VALUE ZERO.                  
023400 77  WS-DATE-CALC-REM-100    PIC S9(05) COMP VALUE ZERO.                  
023500 77  WS-DATE-CALC-REM-400    PIC S9(05) COMP VALUE ZERO.                  
023600 77  WS-DATE-CALC-RESULT     PIC S9(08) COMP VALUE ZERO.                  
023700 77  WS-TRAVEL-ABS-DAYS      PIC S9(08) COMP VALUE ZERO.                  
023800 77  WS-RUN-ABS-DAYS         PIC S9(08) COMP VALUE ZERO.                  
023900*                                                                         
024000*   SCRATCH FIELDS FOR THE FARE AND DISCOUNT ARITHMETIC.                  
024100 01  WS-PRICING-WORK.                                                     
024200     05  WS-DAYS-ADVANCE          PIC S9(05) COMP VALUE ZERO.             
024300     05  WS-ORIGINAL-AMOUNT  PIC S9(08)V9(02) COMP-3 VALUE ZERO.          
024400     05  WS-DISCOUNT-AMOUNT  PIC S9(08)V9(02) COMP-3 VALUE ZERO.          
024500     05  WS-BOOKING-AMOUNT   PIC S9(08)V9(02) COMP-3 VALUE ZERO.          
024600     05  WS-ADV-PCT          PIC S9(03)V9(02) COMP-3 VALUE ZERO.          
024700     05  WS-TIER-PCT         PIC S9(03)V9(02) COMP-3 VALUE ZERO.          
024800     05  WS-BULK-PCT         PIC S9(03)V9(02) COMP-3 VALUE ZERO.          
024900     05  WS-PERSEAT-PCT      PIC S9(03)V9(02) COMP-3 VALUE ZERO.          
025000     05  WS-MAX-DISCOUNT     PIC S9(08)V9(02) COMP-3 VALUE ZERO.          
025100     05  WS-REFUND-AMOUNT    PIC S9(08)V9(02) COMP-3 VALUE ZERO.          
025200*                                                                         
025300*   PLAIN-TEXT DISCOUNT REASON PRINTED ON THE CONFIRMATION.               
025400 01  WS-DISCOUNT-REASON           PIC X(200) VALUE SPACES.                
025500 01  WS-REASON-LEN                PIC 9(03)  COMP VALUE ZERO.             
025600 01  WS-TIER-PCT-DISP             PIC 99     VALUE ZERO.                  
025700*                                                                         
025800*   ASSEMBLED BOOKING CONFIRMATION DATA, BUILT BEFORE PRINT.              
025900 01  WS-BOOK-RESPONSE.                                                    
026000     05  WS-BR-BOOKING-ID         PIC 9(09).                              
026100     05  WS-BR-FLIGHT-ID          PIC 9(09).                              
026200     05  WS-BR-USER-ID            PIC 9(09).                              
026300     05  WS-BR-NO-OF-SEATS        PIC 9(02).                              
026400     05  WS-BR-SEAT-CATEGORY      PIC X(09).                              
026500     05  WS-BR-DATE-OF-TRAVEL     PIC 9(08).                              
026600     05  WS-BR-ORIGIN             PIC X(50).                              
026700     05  WS-BR-DESTINATION        PIC X(50).                              
026800     05  WS-BR-CARRIER-NAME       PIC X(100).                             
026900     05  WS-BR-ORIGINAL-FARE      PIC S9(08)V9(02) COMP-3.                
027000     05  WS-BR-ORIGINAL-AMOUNT    PIC S9(08)V9(02) COMP-3.                
027100     05  WS-BR-DISCOUNT-AMOUNT    PIC S9(08)V9(02) COMP-3.                
027200     05  WS-BR-BOOKING-AMOUNT     PIC S9(08)V9(02) COMP-3.                
027300     05  WS-BR-STATUS             PIC X(09).                              
027400*                                                                         
027500*   ASSEMBLED CANCEL CONFIRMATION DATA, BUILT BEFORE PRINT.               
027600 01  WS-CANCEL-RESPONSE.                                                  
027700     05  WS-CR-BOOKING-ID         PIC 9(09).                              
027800     05  WS-CR-FLIGHT-ID          PIC 9(09).                              
027900     05  WS-CR-USER-ID            PIC 9(09).                              
028000     05  WS-CR-NO-OF-SEATS        PIC 9(02).                              
028100     05  WS-CR-SEAT-CATEGORY      PIC X(09).                              
028200     05  WS-CR-DATE-OF-TRAVEL     PIC 9(08).                              
028300     05  WS-CR-ORIGIN             PIC X(50).                              
028400     05  WS-CR-DESTINATION        PIC X(50).                              
028500     05  WS-CR-CARRIER-NAME       PIC X(100).                             
028600     05  WS-CR-ORIGINAL-AMOUNT    PIC S9(08)V9(02) COMP-3.                
028700     05  WS-CR-REFUND-PCT         PIC S9(03)V9(02) COMP-3.                
028800     05  WS-CR-REFUND-AMOUNT      PIC S9(08)V9(02) COMP-3.                
028900     05  WS-CR-STATUS             PIC X(09).                              
029000*                                                                         
029100*   REJECT REASON TEXT, SHARED BY BOTH TRANSACTION STREAMS.               
029200 01  WS-REJECT-REASON             PIC X(40) VALUE SPACES.                 
029300*                                                                         
029400*   RUN-LEVEL CONTROL COUNTS AND DOLLAR TOTALS FOR BALANCING.             
029500 01  REPORT-TOTALS.                                                       
029600     05  NUM-BOOK-REQUESTS        PIC S9(07) COMP-3 VALUE ZERO.           
029700     05  NUM-BOOK-PROCESSED       PIC S9(07) COMP-3 VALUE ZERO.           
029800     05  NUM-CANCEL-REQUESTS      PIC S9(07) COMP-3 VALUE ZERO.           
029900     05  NUM-CANCEL-PROCESSED     PIC S9(07) COMP-3 VALUE ZERO.           
030000     05  NUM-TRAN-ERRORS          PIC S9(07) COMP-3 VALUE ZERO.           
030100     05  TOT-BOOKING-AMOUNT   PIC S9(09)V9(02) COMP-3 VALUE ZERO.         
030200     05  TOT-REFUND-AMOUNT    PIC S9(09)V9(02) COMP-3 VALUE ZERO.         
030300     05  TOT-DISCOUNT-AMOUNT  PIC S9(09)V9(02) COMP-3 VALUE ZERO.         
030400*                                                                         
030500*    *******************                                                  
030600*        report lines                                                     
030700*    *******************                                                  
030800*   REPORT TITLE LINE, PRINTED ONCE AT START-UP.                          
030900 01  RPT-HEADER1.                                                         
031000     05  FILLER                   PIC X(40)                               
031100             VALUE 'BOOKING / CANCELLATION RUN REPORT DATE:'.             
031200     05  RPT-MM                   PIC 99.                                 
031300     05  FILLER                   PIC X(01) VALUE '/'.                    
031400     05  RPT-DD                   PIC 99.                                 
031500     05  FILLER                   PIC X(01) VALUE '/'.                    
031600     05  RPT-YY                   PIC 99.                                 
031700     05  FILLER                   PIC X(20)                               
031800             VALUE ' (mm/dd/yy)   TIME: '.                                
031900     05  RPT-HH                   PIC 99.                                 
032000     05  FILLER                   PIC X(01) VALUE ':'.                    
032100     05  RPT-MIN                  PIC 99.                                 
032200     05  FILLER                   PIC X(16) VALUE SPACES.                 
032300*   BOOKING CONFIRMATION, LINE 1 OF 3 -- ROUTE AND PARTY.                 
032400 01  RPT-BOOK-DETAIL1.                                                    
032500     05  FILLER                   PIC X(10) VALUE 'BOOKING  '.            
032600     05  RPT-BK-ID                PIC Z(08)9.                             
032700     05  FILLER                   PIC X(02) VALUE SPACES.                 
032800     05  RPT-BK-ROUTE             PIC X(22).                              
032900     05  RPT-BK-USER              PIC Z(08)9.                             
033000     05  FILLER                   PIC X(02) VALUE SPACES.                 
033100     05  RPT-BK-CAT               PIC X(09).                              
033200     05  RPT-BK-SEATS             PIC Z9.                                 
033300     05  FILLER                   PIC X(45) VALUE SPACES.                 
033400*   BOOKING CONFIRMATION, LINE 2 OF 3 -- FARE AND DISCOUNT.               
033500 01  RPT-BOOK-DETAIL2.                                                    
033600     05  FILLER                   PIC X(12) VALUE '  ORIG AMT: '.         
033700     05  RPT-BK-ORIG-AMT          PIC Z,ZZZ,ZZ9.99.                       
033800     05  FILLER                   PIC X(08) VALUE '  DISC: '.             
033900     05  RPT-BK-DISC-AMT          PIC Z,ZZZ,ZZ9.99.                       
034000     05  FILLER                   PIC X(08) VALUE '  FARE: '.             
034100     05  RPT-BK-FARE-AMT          PIC Z,ZZZ,ZZ9.99.                       
034200     05  FILLER                   PIC X(30) VALUE SPACES.                 
034300*   BOOKING CONFIRMATION, LINE 3 OF 3 -- REASON AND STATUS.               
034400 01  RPT-BOOK-DETAIL3.                                                    
034500     05  FILLER                   PIC X(10) VALUE '  REASON: '.           
034600     05  RPT-BK-REASON            PIC X(100).                             
034700     05  RPT-BK-STATUS            PIC X(09).                              
034800     05  FILLER                   PIC X(13) VALUE SPACES.                 
034900*   CANCEL CONFIRMATION DETAIL LINE.                                      
035000 01  RPT-CANCEL-DETAIL1.                                                  
035100     05  FILLER                   PIC X(10) VALUE 'CANCEL   '.            
035200     05  RPT-CN-ID                PIC Z(08)9.                             
035300     05  FILLER                   PIC X(10) VALUE '  ORIG: '.             
035400     05  RPT-CN-ORIG-AMT          PIC Z,ZZZ,ZZ9.99.                       
035500     05  FILLER                   PIC X(10) VALUE '  REFPCT: '.           
035600     05  RPT-CN-REF-PCT           PIC ZZ9.99.                             
035700     05  FILLER                   PIC X(10) VALUE '  REFUND: '.           
035800     05  RPT-CN-REF-AMT           PIC Z,ZZZ,ZZ9.99.                       
035900     05  RPT-CN-STATUS            PIC X(09).                              
036000     05  FILLER                   PIC X(06) VALUE SPACES.                 
036100*   REJECTED-TRANSACTION DETAIL LINE, EITHER STREAM.                      
036200 01  RPT-REJECT-DETAIL1.                                                  
036300     05  FILLER                   PIC X(19)                               
036400             VALUE 'REJECTED -- REASON '.                                 
036500     05  RPT-RJ-REASON            PIC X(40).                              
036600     05  FILLER                   PIC X(73) VALUE SPACES.                 
036700*   CONTROL TOTALS BANNER, LINE 1.                                        
036800 01  RPT-STATS-HDR1.                                                      
036900     05  FILLER PIC X(28) VALUE 'RUN CONTROL TOTALS         '.            
037000     05  FILLER PIC X(104) VALUE SPACES.                                  
037100*   CONTROL TOTALS BANNER, LINE 2.                                        
037200 01  RPT-STATS-HDR2.                                                      
037300     05  FILLER PIC X(28) VALUE 'TRANSACTION       REQUESTED'.            
037400     05  FILLER PIC X(26) VALUE '    PROCESSED       AMOUNT'.             
037500     05  FILLER PIC X(78) VALUE SPACES.                                   
037600*   CONTROL TOTALS COLUMN HEADINGS.                                       
037700 01  RPT-STATS-HDR3.                                                      
037800     05  FILLER PIC X(28) VALUE '-----------      ----------'.            
037900     05  FILLER PIC X(26) VALUE '   ----------  ------------'.            
038000     05  FILLER PIC X(78) VALUE SPACES.                                   
038100*   CONTROL TOTALS DETAIL LINE -- COUNTS AND DOLLARS.                     
038200 01  RPT-STATS-DETAIL.                                                    
038300     05  RPT-ST-TRAN              PIC X(12).                              
038400     05  FILLER                   PIC X(04) VALUE SPACES.                 
038500     05  RPT-ST-REQ               PIC ZZZ,ZZ9.                            
038600     05  FILLER                   PIC X(04) VALUE SPACES.                 
038700     05  RPT-ST-PROC              PIC ZZZ,ZZ9.                            
038800     05  FILLER                   PIC X(04) VALUE SPACES.                 
038900     05  RPT-ST-AMT               PIC Z,ZZZ,ZZZ,ZZ9.99.                   
039000     05  FILLER                   PIC X(67) VALUE SPACES.                 
039100*   CONTROL TOTALS ERROR-COUNT LINE.                                      
039200 01  RPT-STATS-ERRORS.                                                    
039300     05  FILLER PIC X(28) VALUE 'TRANSACTIONS IN ERROR:     '.            
039400     05  RPT-ST-ERR               PIC ZZZ,ZZ9.                            
039500     05  FILLER                   PIC X(97) VALUE SPACES.                 
039600*                                                                         
039700****************************************************************          
039800 PROCEDURE DIVISION.                                                      
039900****************************************************************          
040000*                                                                         
040100******************************************************************        
040200*   000-MAIN.                                                             
040300*                                                                         
040400*   TOP-LEVEL CONTROL PARAGRAPH.  OPENS THE FILES, LOADS THE              
040500*   CARRIER/FLIGHT/USER/SCHEDULE/BOOKING TABLES, DRIVES THE               
040600*   BOOKING AND CANCEL TRANSACTION STREAMS, THEN REWRITES THE             
040700*   SCHEDULE AND BOOKING MASTERS AND CLOSES DOWN.                         
040800******************************************************************        
040900 000-MAIN.                                                                
041000     ACCEPT WS-RUN-DATE FROM DATE.                                        
041100     ACCEPT WS-RUN-TIME FROM TIME.                                        
041200     MOVE WS-RUN-YY TO WS-RUN-CCYY-LOW.                                   
041300     MOVE WS-RUN-MM TO WS-RUN-MM-R.                                       
041400     MOVE WS-RUN-DD TO WS-RUN-DD-R.                                       
041500*   Y2K WINDOW -- YEARS BELOW '70' ARE 20XX, ELSE 19XX.                   
041600     IF WS-RUN-YY < 70                                                    
041700         MOVE 20 TO WS-RUN-CC                                             
041800     ELSE                                                                 
041900         MOVE 19 TO WS-RUN-CC                                             
042000     END-IF.                                                              
042100     DISPLAY 'BOOKRUN STARTED - RUN DATE ' WS-RUN-DATE-CCYYMMDD.          
042200*                                                                         
042300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
042400     PERFORM 710-LOAD-CARRIER-TABLE.                                      
042500     PERFORM 720-LOAD-FLIGHT-TABLE.                                       
042600     PERFORM 730-LOAD-USER-TABLE.                                         
042700     PERFORM 740-LOAD-SCHEDULE-TABLE.                                     
042800     PERFORM 745-LOAD-BOOKING-TABLE.                                      
042900     PERFORM 800-INIT-REPORT.                                             
043000*                                                                         
043100     PERFORM 010-READ-BOOK-TRAN.                                          
043200     PERFORM 100-PROCESS-BOOK-TRANS                                       
043300         UNTIL WS-BOOK-EOF = 'Y'.                                         
043400*                                                                         
043500     PERFORM 020-READ-CANCEL-TRAN.                                        
043600     PERFORM 105-PROCESS-CANCEL-TRANS                                     
043700         UNTIL WS-CANCEL-EOF = 'Y'.                                       
043800*                                                                         
043900     PERFORM 850-REPORT-CONTROL-TOTALS.                                   
044000     PERFORM 760-REWRITE-SCHEDULE-FILE.                                   
044100     PERFORM 765-REWRITE-BOOKING-FILE.                                    
044200     PERFORM 790-CLOSE-FILES.                                             
044300     GOBACK.                                                              
044400*                                                                         
044500******************************************************************        
044600*   100-PROCESS-BOOK-TRANS.                                               
044700*                                                                         
044800*   ONE CYCLE OF THE BOOKING TRANSACTION LOOP -- PROCESS THE              
044900*   CURRENT RECORD, THEN READ THE NEXT ONE.                               
045000******************************************************************        
045100 100-PROCESS-BOOK-TRANS.                                                  
045200     ADD 1 TO NUM-BOOK-REQUESTS.                                          
045300     PERFORM 200-PROCESS-BOOKING-TRAN.                                    
045400     PERFORM 010-READ-BOOK-TRAN.                                          
045500*                                                                         
045600******************************************************************        
045700*   105-PROCESS-CANCEL-TRANS.                                             
045800*                                                                         
045900*   ONE CYCLE OF THE CANCEL TRANSACTION LOOP -- PROCESS THE               
046000*   CURRENT RECORD, THEN READ THE NEXT ONE.                               
046100******************************************************************        
046200 105-PROCESS-CANCEL-TRANS.                                                
046300     ADD 1 TO NUM-CANCEL-REQUESTS.                                        
046400     PERFORM 300-PROCESS-CANCEL-TRAN.                                     
046500     PERFORM 020-READ-CANCEL-TRAN.                                        
046600*                                                                         
046700*    ------------------------------------------------------               
046800*    BOOKING ENGINE                                                       
046900*    ------------------------------------------------------               
047000******************************************************************        
047100*   200-PROCESS-BOOKING-TRAN.                                             
047200*                                                                         
047300*   VALIDATES A BOOKING REQUEST AGAINST THE FLIGHT, USER AND              
047400*   SEAT-AVAILABILITY TABLES IN TURN.  THE FIRST FAILURE                  
047500*   REJECTS THE TRANSACTION; A CLEAN PASS PRICES THE BOOKING              
047600*   AND POSTS IT TO THE BOOKING MASTER.                                   
047700******************************************************************        
047800 200-PROCESS-BOOKING-TRAN.                                                
047900     MOVE 'N' TO WS-TRAN-OK.                                              
048000     MOVE SPACES TO WS-REJECT-REASON.                                     
048100     PERFORM 170-SEARCH-FLIGHT-TABLE.                                     
048200*   NO SUCH FLIGHT -- REJECT THE BOOKING.                                 
048300     IF WS-FLGT-FOUND NOT = 'Y'                                           
048400         MOVE 'FLIGHT NOT FOUND' TO WS-REJECT-REASON                      
048500         PERFORM 299-REPORT-BOOK-REJECT                                   
048600     ELSE                                                                 
048700         PERFORM 180-SEARCH-USER-TABLE                                    
048800*   NO SUCH USER -- REJECT THE BOOKING.                                   
048900         IF WS-USR-FOUND NOT = 'Y'                                        
049000             MOVE 'USER NOT FOUND' TO WS-REJECT-REASON                    
049100             PERFORM 299-REPORT-BOOK-REJECT                               
049200         ELSE                                                             
049300             PERFORM 150-CHECK-SEAT-AVAIL                                 
049400*   VALIDATION FAILED -- REJECT THE CANCEL.                               
049500             IF WS-TRAN-OK NOT = 'Y'                                      
049600                 MOVE 'SEAT CAPACITY EXCEEDED' TO WS-REJECT-REASON        
049700                 PERFORM 299-REPORT-BOOK-REJECT                           
049800             ELSE                                                         
049900                 PERFORM 240-CALC-AMOUNTS                                 
050000                 PERFORM 260-WRITE-BOOKING-RECORD                         
050100                 PERFORM 270-INCREMENT-SCHEDULE                           
050200                 PERFORM 280-BUILD-BOOK-RESPONSE                          
050300                 PERFORM 290-WRITE-BOOK-CONFIRM                           
050400                 ADD 1 TO NUM-BOOK-PROCESSED                              
050500                 ADD WS-BOOKING-AMOUNT  TO TOT-BOOKING-AMOUNT             
050600                 ADD WS-DISCOUNT-AMOUNT TO TOT-DISCOUNT-AMOUNT            
050700             END-IF                                                       
050800         END-IF                                                           
050900     END-IF.                                                              
051000*                                                                         
051100******************************************************************        
051200*   150-CHECK-SEAT-AVAIL.                                                 
051300*                                                                         
051400*   CHECKS THE REQUESTED SEAT CATEGORY AGAINST WHATEVER                   
051500*   CAPACITY IS ON RECORD -- THE SCHEDULE TABLE IF THE FLIGHT/            
051600*   DATE PAIR IS ALREADY OPEN, OTHERWISE THE FLIGHT MASTER                
051700*   CAPACITY AS THE DAY'S STARTING POINT.                                 
051800******************************************************************        
051900 150-CHECK-SEAT-AVAIL.                                                    
052000     MOVE 'N' TO WS-TRAN-OK.                                              
052100     PERFORM 190-SEARCH-SCHEDULE-TABLE.                                   
052200*   A SCHEDULE ROW ALREADY EXISTS FOR THIS DATE.                          
052300     IF WS-SCHD-FOUND = 'Y'                                               
052400*   CHECK CAPACITY FOR THE REQUESTED SEAT CLASS.                          
052500         EVALUATE WS-BT-SEAT-CATEGORY                                     
052600*   ECONOMY CLASS.                                                        
052700             WHEN 'ECONOMY'                                               
052800*   WOULD THIS SALE OVERBOOK ECONOMY?                                     
052900                 IF WS-SCHD-BOOKED-ECONOMY + WS-BT-NO-OF-SEATS            
053000                         NOT > WS-SCHD-CAP-ECONOMY(WS-SCHD-IX)            
053100                     MOVE 'Y' TO WS-TRAN-OK                               
053200                 END-IF                                                   
053300*   BUSINESS CLASS.                                                       
053400             WHEN 'BUSINESS'                                              
053500*   WOULD THIS SALE OVERBOOK BUSINESS?                                    
053600                 IF WS-SCHD-BOOKED-BUSINESS + WS-BT-NO-OF-SEATS           
053700                         NOT > WS-SCHD-CAP-BUSINESS(WS-SCHD-IX)           
053800                     MOVE 'Y' TO WS-TRAN-OK                               
053900                 END-IF                                                   
054000*   EXECUTIVE CLASS.                                                      
054100             WHEN 'EXECUTIVE'                                             
054200*   WOULD THIS SALE OVERBOOK EXECUTIVE?                                   
054300                 IF WS-SCHD-BOOKED-EXEC + WS-BT-NO-OF-SEATS               
054400                         NOT > WS-SCHD-CAP-EXEC(WS-SCHD-IX)               
054500                     MOVE 'Y' TO WS-TRAN-OK                               
054600                 END-IF                                                   
054700         END-EVALUATE                                                     
054800     ELSE                                                                 
054900*   CHECK CAPACITY FOR THE REQUESTED SEAT CLASS.                          
055000         EVALUATE WS-BT-SEAT-CATEGORY                                     
055100*   ECONOMY CLASS.                                                        
055200             WHEN 'ECONOMY'                                               
055300*   NO SCHEDULE ROW YET -- CHECK AGAINST FLIGHT CAPACITY.                 
055400                 IF WS-BT-NO-OF-SEATS                                     
055500                       NOT > WS-FLGT-SEAT-CAP-ECONOMY(WS-FLGT-IX)         
055600                     MOVE 'Y' TO WS-TRAN-OK                               
055700                 END-IF                                                   
055800*   BUSINESS CLASS.                                                       
055900             WHEN 'BUSINESS'                                              
056000*   NO SCHEDULE ROW YET -- CHECK AGAINST FLIGHT CAPACITY.                 
056100                 IF WS-BT-NO-OF-SEATS                                     
056200                       NOT > WS-FLGT-SEAT-CAP-BUSINESS(WS-FLGT-IX)        
056300                     MOVE 'Y' TO WS-TRAN-OK                               
056400                 END-IF                                                   
056500*   EXECUTIVE CLASS.                                                      
056600             WHEN 'EXECUTIVE'                                             
056700*   NO SCHEDULE ROW YET -- CHECK AGAINST FLIGHT CAPACITY.                 
056800                 IF WS-BT-NO-OF-SEATS                                     
056900                       NOT > WS-FLGT-SEAT-CAP-EXEC(WS-FLGT-IX)            
057000                     MOVE 'Y' TO WS-TRAN-OK                               
057100                 END-IF                                                   
057200         END-EVALUATE                                                     
057300     END-IF.                                                              
057400*                                                                         
057500******************************************************************        
057600*   240-CALC-AMOUNTS.                                                     
057700*                                                                         
057800*   PRICES THE BOOKING AT THE PUBLISHED FARE, APPLIES THE                 
057900*   DISCOUNT ENGINE, AND NETS THE TWO INTO THE AMOUNT DUE.                
058000******************************************************************        
058100 240-CALC-AMOUNTS.                                                        
058200     COMPUTE WS-ORIGINAL-AMOUNT ROUNDED =                                 
058300         WS-FLGT-AIR-FARE(WS-FLGT-IX) * WS-BT-NO-OF-SEATS.                
058400     PERFORM 400-CALC-DISCOUNTS.                                          
058500     COMPUTE WS-BOOKING-AMOUNT ROUNDED =                                  
058600         WS-ORIGINAL-AMOUNT - WS-DISCOUNT-AMOUNT.                         
058700*                                                                         
058800******************************************************************        
058900*   260-WRITE-BOOKING-RECORD.                                             
059000*                                                                         
059100*   ASSIGNS THE NEXT BOOKING-ID AND APPENDS A NEW ROW TO THE              
059200*   IN-MEMORY BOOKING TABLE FOR LATER REWRITE TO BOOKMSTR.                
059300******************************************************************        
059400 260-WRITE-BOOKING-RECORD.                                                
059500     ADD 1 TO WS-NEXT-BOOKING-ID.                                         
059600     SET WS-BOOKM-NDX TO WS-BOOKM-COUNT.                                  
059700     SET WS-BOOKM-NDX UP BY 1.                                            
059800     ADD 1 TO WS-BOOKM-COUNT.                                             
059900     MOVE WS-NEXT-BOOKING-ID TO WS-BOOKM-BOOKING-ID(WS-BOOKM-NDX).        
060000     MOVE WS-FLGT-FLIGHT-ID(WS-FLGT-IX) TO                                
060100         WS-BOOKM-FLIGHT-ID(WS-BOOKM-NDX).                                
060200     MOVE WS-USR-USER-ID(WS-USR-IX) TO                                    
060300         WS-BOOKM-USER-ID(WS-BOOKM-NDX).                                  
060400     MOVE WS-BT-NO-OF-SEATS TO WS-BOOKM-NO-OF-SEATS(WS-BOOKM-NDX).        
060500     MOVE WS-BT-SEAT-CATEGORY TO                                          
060600         WS-BOOKM-SEAT-CATEGORY(WS-BOOKM-NDX).                            
060700     MOVE WS-BT-DATE-OF-TRAVEL TO                                         
060800         WS-BOOKM-DATE-OF-TRAVEL(WS-BOOKM-NDX).                           
060900     MOVE WS-BOOKING-AMOUNT TO                                            
061000         WS-BOOKM-BOOKING-AMOUNT(WS-BOOKM-NDX).                           
061100     MOVE WS-DISCOUNT-AMOUNT TO                                           
061200         WS-BOOKM-DISCOUNT-AMOUNT(WS-BOOKM-NDX).                          
061300     MOVE WS-DISCOUNT-REASON TO                                           
061400         WS-BOOKM-DISCOUNT-REASON(WS-BOOKM-NDX).                          
061500     MOVE 'BOOKED   ' TO WS-BOOKM-BOOKING-STATUS(WS-BOOKM-NDX).           
061600     MOVE WS-RUN-DATE-CCYYMMDD TO                                         
061700         WS-BOOKM-BOOKING-DATE(WS-BOOKM-NDX).                             
061800 *                                                                        
061900******************************************************************        
062000*   270-INCREMENT-SCHEDULE.                                               
062100*                                                                         
062200*   ADDS THE SEATS JUST SOLD TO THE FLIGHT/DATE SCHEDULE ROW,             
062300*   CREATING THE ROW FIRST IF THIS IS THE FIRST SALE FOR THAT             
062400*   DATE.                                                                 
062500******************************************************************        
062600 270-INCREMENT-SCHEDULE.                                                  
062700*   FIRST SALE FOR THIS DATE -- OPEN A SCHEDULE ROW.                      
062800     IF WS-SCHD-FOUND NOT = 'Y'                                           
062900         PERFORM 255-CREATE-SCHEDULE-ENTRY                                
063000     END-IF.                                                              
063100*   CHECK CAPACITY FOR THE REQUESTED SEAT CLASS.                          
063200     EVALUATE WS-BT-SEAT-CATEGORY                                         
063300*   ECONOMY CLASS.                                                        
063400         WHEN 'ECONOMY'                                                   
063500             ADD WS-BT-NO-OF-SEATS TO                                     
063600                 WS-SCHD-BOOKED-ECONOMY(WS-SCHD-NDX)                      
063700*   BUSINESS CLASS.                                                       
063800         WHEN 'BUSINESS'                                                  
063900             ADD WS-BT-NO-OF-SEATS TO                                     
064000                 WS-SCHD-BOOKED-BUSINESS(WS-SCHD-NDX)                     
064100*   EXECUTIVE CLASS.                                                      
064200         WHEN 'EXECUTIVE'                                                 
064300             ADD WS-BT-NO-OF-SEATS TO                                     
064400                 WS-SCHD-BOOKED-EXEC(WS-SCHD-NDX)                         
064500     END-EVALUATE.                                                        
064600 *                                                                        
064700******************************************************************        
064800*   255-CREATE-SCHEDULE-ENTRY.                                            
064900*                                                                         
065000*   OPENS A NEW FLIGHT/DATE SCHEDULE ROW, SEEDING ITS SEAT                
065100*   CAPACITIES FROM THE FLIGHT MASTER AND ZEROING THE BOOKED              
065200*   COUNTS.                                                               
065300******************************************************************        
065400 255-CREATE-SCHEDULE-ENTRY.                                               
065500     ADD 1 TO WS-NEXT-SCHEDULE-ID.                                        
065600     SET WS-SCHD-NDX TO WS-SCHD-COUNT.                                    
065700     SET WS-SCHD-NDX UP BY 1.                                             
065800     ADD 1 TO WS-SCHD-COUNT.                                              
065900     MOVE WS-NEXT-SCHEDULE-ID TO WS-SCHD-SCHEDULE-ID(WS-SCHD-NDX).        
066000     MOVE WS-FLGT-FLIGHT-ID(WS-FLGT-IX) TO                                
066100         WS-SCHD-FLIGHT-ID(WS-SCHD-NDX).                                  
066200     MOVE WS-BT-DATE-OF-TRAVEL TO                                         
066300         WS-SCHD-DATE-OF-TRAVEL(WS-SCHD-NDX).                             
066400     MOVE ZERO TO WS-SCHD-BOOKED-ECONOMY(WS-SCHD-NDX)                     
066500             WS-SCHD-BOOKED-BUSINESS(WS-SCHD-NDX)                         
066600             WS-SCHD-BOOKED-EXEC(WS-SCHD-NDX).                            
066700     MOVE WS-FLGT-SEAT-CAP-ECONOMY(WS-FLGT-IX) TO                         
066800         WS-SCHD-CAP-ECONOMY(WS-SCHD-NDX).                                
066900     MOVE WS-FLGT-SEAT-CAP-BUSINESS(WS-FLGT-IX) TO                        
067000         WS-SCHD-CAP-BUSINESS(WS-SCHD-NDX).                               
067100     MOVE WS-FLGT-SEAT-CAP-EXEC(WS-FLGT-IX) TO                            
067200         WS-SCHD-CAP-EXEC(WS-SCHD-NDX).                                   
067300     SET WS-SCHD-NDX TO WS-SCHD-COUNT.                                    
067400*                                                                         
067500******************************************************************        
067600*   280-BUILD-BOOK-RESPONSE.                                              
067700*                                                                         
067800*   ASSEMBLES THE BOOKING RESPONSE AREA FROM THE FLIGHT,                  
067900*   CARRIER, USER AND PRICING WORK FIELDS.                                
068000******************************************************************        
068100 280-BUILD-BOOK-RESPONSE.                                                 
068200     MOVE WS-NEXT-BOOKING-ID       TO WS-BR-BOOKING-ID.                   
068300     MOVE WS-FLGT-FLIGHT-ID(WS-FLGT-IX)  TO WS-BR-FLIGHT-ID.              
068400     MOVE WS-USR-USER-ID(WS-USR-IX)      TO WS-BR-USER-ID.                
068500     MOVE WS-BT-NO-OF-SEATS         TO WS-BR-NO-OF-SEATS.                 
068600     MOVE WS-BT-SEAT-CATEGORY       TO WS-BR-SEAT-CATEGORY.               
068700     MOVE WS-BT-DATE-OF-TRAVEL      TO WS-BR-DATE-OF-TRAVEL.              
068800     MOVE WS-FLGT-ORIGIN(WS-FLGT-IX)      TO WS-BR-ORIGIN.                
068900     MOVE WS-FLGT-DESTINATION(WS-FLGT-IX) TO WS-BR-DESTINATION.           
069000     MOVE WS-CARR-CARRIER-NAME(WS-CARR-IX) TO WS-BR-CARRIER-NAME.         
069100     MOVE WS-FLGT-AIR-FARE(WS-FLGT-IX)    TO WS-BR-ORIGINAL-FARE.         
069200     MOVE WS-ORIGINAL-AMOUNT        TO WS-BR-ORIGINAL-AMOUNT.             
069300     MOVE WS-DISCOUNT-AMOUNT        TO WS-BR-DISCOUNT-AMOUNT.             
069400     MOVE WS-BOOKING-AMOUNT         TO WS-BR-BOOKING-AMOUNT.              
069500     MOVE 'BOOKED   '                TO WS-BR-STATUS.                     
069600*                                                                         
069700******************************************************************        
069800*   290-WRITE-BOOK-CONFIRM.                                               
069900*                                                                         
070000*   PRINTS THE THREE-LINE BOOKING CONFIRMATION DETAIL ON THE              
070100*   BOOKING REPORT.                                                       
070200******************************************************************        
070300 290-WRITE-BOOK-CONFIRM.                                                  
070400     MOVE WS-BR-BOOKING-ID       TO RPT-BK-ID.                            
070500     STRING WS-BR-ORIGIN DELIMITED BY SPACE                               
070600            '->'              DELIMITED BY SIZE                           
070700            WS-BR-DESTINATION DELIMITED BY SPACE                          
070800            INTO RPT-BK-ROUTE.                                            
070900     MOVE WS-BR-USER-ID          TO RPT-BK-USER.                          
071000     MOVE WS-BR-SEAT-CATEGORY    TO RPT-BK-CAT.                           
071100     MOVE WS-BR-NO-OF-SEATS      TO RPT-BK-SEATS.                         
071200     WRITE BOOKRPT-RECORD FROM RPT-BOOK-DETAIL1.                          
071300     MOVE WS-BR-ORIGINAL-AMOUNT  TO RPT-BK-ORIG-AMT.                      
071400     MOVE WS-BR-DISCOUNT-AMOUNT  TO RPT-BK-DISC-AMT.                      
071500     MOVE WS-BR-BOOKING-AMOUNT   TO RPT-BK-FARE-AMT.                      
071600     WRITE BOOKRPT-RECORD FROM RPT-BOOK-DETAIL2.                          
071700     MOVE WS-DISCOUNT-REASON     TO RPT-BK-REASON.                        
071800     MOVE WS-BR-STATUS           TO RPT-BK-STATUS.                        
071900     WRITE BOOKRPT-RECORD FROM RPT-BOOK-DETAIL3.                          
072000*                                                                         
072100******************************************************************        
072200*   299-REPORT-BOOK-REJECT.                                               
072300*                                                                         
072400*   BUMPS THE ERROR COUNT AND PRINTS THE REJECT LINE WITH ITS             
072500*   REASON TEXT.                                                          
072600******************************************************************        
072700 299-REPORT-BOOK-REJECT.                                                  
072800     ADD 1 TO NUM-TRAN-ERRORS.                                            
072900     MOVE WS-REJECT-REASON TO RPT-RJ-REASON.                              
073000     WRITE BOOKRPT-RECORD FROM RPT-REJECT-DETAIL1.                        
073100*                                                                         
073200*    ------------------------------------------------------               
073300*    DISCOUNT CALCULATOR                                                  
073400*    ------------------------------------------------------               
073500******************************************************************        
073600*   400-CALC-DISCOUNTS.                                                   
073700*                                                                         
073800*   WORKS OUT THE DAYS BETWEEN RUN DATE AND TRAVEL DATE, THEN             
073900*   ADDS UP THE ADVANCE-BOOKING, CUSTOMER-TIER AND BULK-SEAT              
074000*   DISCOUNT PERCENTAGES, CAPPED AT 100% OF THE FARE.                     
074100******************************************************************        
074200 400-CALC-DISCOUNTS.                                                      
074300     MOVE SPACES TO WS-DISCOUNT-REASON.                                   
074400     MOVE ZERO TO WS-ADV-PCT WS-TIER-PCT WS-BULK-PCT.                     
074500     COMPUTE WS-DATE-CALC-CCYY = WS-BT-DATE-OF-TRAVEL / 10000.            
074600     COMPUTE WS-DATE-CALC-MM =                                            
074700         (WS-BT-DATE-OF-TRAVEL / 100) - (WS-DATE-CALC-CCYY * 100).        
074800     COMPUTE WS-DATE-CALC-DD =                                            
074900         WS-BT-DATE-OF-TRAVEL - ((WS-BT-DATE-OF-TRAVEL / 100) *           
075000             100).                                                        
075100     PERFORM 405-CALC-ABS-DAYS.                                           
075200     MOVE WS-DATE-CALC-RESULT TO WS-TRAVEL-ABS-DAYS.                      
075300     COMPUTE WS-DATE-CALC-CCYY = WS-RUN-DATE-CCYYMMDD / 10000.            
075400     COMPUTE WS-DATE-CALC-MM =                                            
075500         (WS-RUN-DATE-CCYYMMDD / 100) - (WS-DATE-CALC-CCYY * 100).        
075600     COMPUTE WS-DATE-CALC-DD =                                            
075700         WS-RUN-DATE-CCYYMMDD - ((WS-RUN-DATE-CCYYMMDD / 100) *           
075800             100).                                                        
075900     PERFORM 405-CALC-ABS-DAYS.                                           
076000     MOVE WS-DATE-CALC-RESULT TO WS-RUN-ABS-DAYS.                         
076100     COMPUTE WS-DAYS-ADVANCE = WS-TRAVEL-ABS-DAYS -                       
076200         WS-RUN-ABS-DAYS.                                                 
076300     PERFORM 410-CALC-ADVANCE-DISCOUNT.                                   
076400     PERFORM 415-CALC-TIER-DISCOUNT.                                      
076500     PERFORM 420-CALC-BULK-DISCOUNT.                                      
076600     COMPUTE WS-PERSEAT-PCT =                                             
076700         WS-ADV-PCT + WS-TIER-PCT + WS-BULK-PCT.                          
076800     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =                                 
076900         WS-FLGT-AIR-FARE(WS-FLGT-IX) * WS-PERSEAT-PCT / 100              
077000             * WS-BT-NO-OF-SEATS.                                         
077100     COMPUTE WS-MAX-DISCOUNT =                                            
077200         WS-FLGT-AIR-FARE(WS-FLGT-IX) * WS-BT-NO-OF-SEATS.                
077300*   NEVER DISCOUNT BELOW ZERO FARE.                                       
077400     IF WS-DISCOUNT-AMOUNT > WS-MAX-DISCOUNT                              
077500         MOVE WS-MAX-DISCOUNT TO WS-DISCOUNT-AMOUNT                       
077600     END-IF.                                                              
077700     PERFORM 430-BUILD-DISCOUNT-REASON.                                   
077800*                                                                         
077900* CONVERTS WS-DATE-CALC-CCYY/MM/DD INTO A PROLEPTIC-GREGORIAN             
078000* DAY COUNT IN WS-DATE-CALC-RESULT.  NO FUNCTION MOD/DATE VERBS           
078100* ON THE SHOP'S 1989-VINTAGE COMPILER, SO LEAP-YEAR REMAINDERS            
078200* ARE WORKED BY HAND WITH MULTIPLY/SUBTRACT.                              
078300******************************************************************        
078400*   405-CALC-ABS-DAYS.                                                    
078500*                                                                         
078600*   CONVERTS A CCYY/MM/DD DATE INTO A PROLEPTIC-GREGORIAN DAY             
078700*   COUNT.  THE SHOP HAS NO FUNCTION MOD/DATE VERBS ON THIS               
078800*   COMPILER, SO LEAP-YEAR REMAINDERS ARE WORKED BY HAND.                 
078900******************************************************************        
079000 405-CALC-ABS-DAYS.                                                       
079100     COMPUTE WS-DATE-CALC-REM-4 =                                         
079200         WS-DATE-CALC-CCYY - ((WS-DATE-CALC-CCYY / 4) * 4).               
079300     COMPUTE WS-DATE-CALC-REM-100 =                                       
079400         WS-DATE-CALC-CCYY - ((WS-DATE-CALC-CCYY / 100) * 100).           
079500     COMPUTE WS-DATE-CALC-REM-400 =                                       
079600         WS-DATE-CALC-CCYY - ((WS-DATE-CALC-CCYY / 400) * 400).           
079700     MOVE ZERO TO WS-DATE-CALC-LEAP-ADJ.                                  
079800*   LEAP-YEAR TEST.                                                       
079900     IF WS-DATE-CALC-REM-4 = ZERO                                         
080000         AND (WS-DATE-CALC-REM-100 NOT = ZERO                             
080100              OR WS-DATE-CALC-REM-400 = ZERO)                             
080200*   FEB 29 ONLY COUNTS FOR MARCH ONWARD.                                  
080300         IF WS-DATE-CALC-MM > 2                                           
080400             MOVE 1 TO WS-DATE-CALC-LEAP-ADJ                              
080500         END-IF                                                           
080600     END-IF.                                                              
080700     COMPUTE WS-DATE-CALC-RESULT =                                        
080800         (WS-DATE-CALC-CCYY * 365)                                        
080900       + (WS-DATE-CALC-CCYY / 4)                                          
081000       - (WS-DATE-CALC-CCYY / 100)                                        
081100       + (WS-DATE-CALC-CCYY / 400)                                        
081200       + WS-CUM-DAYS(WS-DATE-CALC-MM)                                     
081300       + WS-DATE-CALC-LEAP-ADJ                                            
081400       + WS-DATE-CALC-DD.                                                 
081500*                                                                         
081600******************************************************************        
081700*   410-CALC-ADVANCE-DISCOUNT.                                            
081800*                                                                         
081900*   SETS THE ADVANCE-BOOKING PERCENTAGE BY DAYS-OUT BRACKET --            
082000*   30+/14+/7+ DAYS.                                                      
082100******************************************************************        
082200 410-CALC-ADVANCE-DISCOUNT.                                               
082300*   BRACKET TEST, HIGHEST QUALIFYING BRACKET WINS.                        
082400     EVALUATE TRUE                                                        
082500*   30 OR MORE DAYS OUT.                                                  
082600         WHEN WS-DAYS-ADVANCE >= 30                                       
082700             MOVE 15 TO WS-ADV-PCT                                        
082800*   14 TO 29 DAYS OUT.                                                    
082900         WHEN WS-DAYS-ADVANCE >= 14                                       
083000             MOVE 10 TO WS-ADV-PCT                                        
083100*   7 TO 13 DAYS OUT.                                                     
083200         WHEN WS-DAYS-ADVANCE >= 7                                        
083300             MOVE 5  TO WS-ADV-PCT                                        
083400*   NO BRACKET QUALIFIES.                                                 
083500         WHEN OTHER                                                       
083600             MOVE 0  TO WS-ADV-PCT                                        
083700     END-EVALUATE.                                                        
083800*                                                                         
083900******************************************************************        
084000*   415-CALC-TIER-DISCOUNT.                                               
084100*                                                                         
084200*   SETS THE DISCOUNT PERCENTAGE FOR THE USER'S CUSTOMER                  
084300*   CATEGORY.                                                             
084400******************************************************************        
084500 415-CALC-TIER-DISCOUNT.                                                  
084600*   DISCOUNT PERCENTAGE BY CUSTOMER CATEGORY.                             
084700     EVALUATE WS-USR-CUSTOMER-CATEGORY(WS-USR-IX)                         
084800*   PLATINUM TIER.                                                        
084900         WHEN 'PLATINUM'                                                  
085000             MOVE 20 TO WS-TIER-PCT                                       
085100*   PREMIUM TIER.                                                         
085200         WHEN 'PREMIUM '                                                  
085300             MOVE 25 TO WS-TIER-PCT                                       
085400*   GOLD TIER.                                                            
085500         WHEN 'GOLD    '                                                  
085600             MOVE 15 TO WS-TIER-PCT                                       
085700*   SILVER TIER.                                                          
085800         WHEN 'SILVER  '                                                  
085900             MOVE 10 TO WS-TIER-PCT                                       
086000*   NO BRACKET QUALIFIES.                                                 
086100         WHEN OTHER                                                       
086200             MOVE 0  TO WS-TIER-PCT                                       
086300     END-EVALUATE.                                                        
086400*                                                                         
086500******************************************************************        
086600*   420-CALC-BULK-DISCOUNT.                                               
086700*                                                                         
086800*   GRANTS A BULK DISCOUNT WHEN FIVE OR MORE SEATS ARE BOOKED             
086900*   ON ONE TRANSACTION.                                                   
087000******************************************************************        
087100 420-CALC-BULK-DISCOUNT.                                                  
087200*   FIVE OR MORE SEATS QUALIFIES FOR BULK DISCOUNT.                       
087300     IF WS-BT-NO-OF-SEATS >= 5                                            
087400         MOVE 10 TO WS-BULK-PCT                                           
087500     ELSE                                                                 
087600         MOVE 0  TO WS-BULK-PCT                                           
087700     END-IF.                                                              
087800*                                                                         
087900******************************************************************        
088000*   430-BUILD-DISCOUNT-REASON.                                            
088100*                                                                         
088200*   BUILDS THE PLAIN-ENGLISH DISCOUNT REASON TEXT PRINTED ON              
088300*   THE CONFIRMATION FOR AUDIT/CUSTOMER-SERVICE FOLLOW-UP.                
088400******************************************************************        
088500 430-BUILD-DISCOUNT-REASON.                                               
088600*   NO DISCOUNTS EARNED -- PLAIN REASON TEXT.                             
088700     IF WS-DISCOUNT-AMOUNT = ZERO                                         
088800         MOVE 'No discounts applied' TO WS-DISCOUNT-REASON                
088900     ELSE                                                                 
089000         MOVE SPACES TO WS-DISCOUNT-REASON                                
089100*   TOP ADVANCE-BOOKING BRACKET.                                          
089200         IF WS-ADV-PCT = 15                                               
089300             STRING 'Advance booking (30+ days): 15%'                     
089400                 DELIMITED BY SIZE INTO WS-DISCOUNT-REASON                
089500         ELSE                                                             
089600*   MIDDLE ADVANCE-BOOKING BRACKET.                                       
089700             IF WS-ADV-PCT = 10                                           
089800                 STRING 'Advance booking (14+ days): 10%'                 
089900                     DELIMITED BY SIZE INTO WS-DISCOUNT-REASON            
090000             ELSE                                                         
090100*   BOTTOM ADVANCE-BOOKING BRACKET.                                       
090200                 IF WS-ADV-PCT = 5                                        
090300                     STRING 'Advance booking (7+ days): 5%'               
090400                         DELIMITED BY SIZE INTO WS-DISCOUNT-REASON        
090500                 END-IF                                                   
090600             END-IF                                                       
090700         END-IF                                                           
090800*   APPEND THE CUSTOMER-TIER CLAUSE IF EARNED.                            
090900         IF WS-TIER-PCT NOT = ZERO                                        
091000             PERFORM 435-APPEND-TIER-REASON                               
091100         END-IF                                                           
091200*   APPEND THE BULK-BOOKING CLAUSE IF EARNED.                             
091300         IF WS-BULK-PCT NOT = ZERO                                        
091400             PERFORM 436-APPEND-BULK-REASON                               
091500         END-IF                                                           
091600     END-IF.                                                              
091700*                                                                         
091800******************************************************************        
091900*   435-APPEND-TIER-REASON.                                               
092000*                                                                         
092100*   APPENDS THE CUSTOMER-CATEGORY CLAUSE TO THE REASON TEXT               
092200*   ALREADY BUILT.                                                        
092300******************************************************************        
092400 435-APPEND-TIER-REASON.                                                  
092500     MOVE WS-TIER-PCT             TO WS-TIER-PCT-DISP.                    
092600     UNSTRING WS-DISCOUNT-REASON DELIMITED BY '  '                        
092700         INTO WS-DISCOUNT-REASON.                                         
092800*   ALREADY HAS TEXT -- APPEND WITH A COMMA.                              
092900     IF WS-DISCOUNT-REASON NOT = SPACES                                   
093000         STRING WS-DISCOUNT-REASON DELIMITED BY '  '                      
093100                ', '              DELIMITED BY SIZE                       
093200                'Customer category ('                                     
093300                                  DELIMITED BY SIZE                       
093400                WS-USR-CUSTOMER-CATEGORY(WS-USR-IX)                       
093500                                  DELIMITED BY SPACE                      
093600                '): '             DELIMITED BY SIZE                       
093700                WS-TIER-PCT-DISP DELIMITED BY SIZE                        
093800                '%'               DELIMITED BY SIZE                       
093900                INTO WS-DISCOUNT-REASON                                   
094000     ELSE                                                                 
094100         STRING 'Customer category ('                                     
094200                                  DELIMITED BY SIZE                       
094300                WS-USR-CUSTOMER-CATEGORY(WS-USR-IX)                       
094400                                  DELIMITED BY SPACE                      
094500                '): '             DELIMITED BY SIZE                       
094600                WS-TIER-PCT-DISP DELIMITED BY SIZE                        
094700                '%'               DELIMITED BY SIZE                       
094800                INTO WS-DISCOUNT-REASON                                   
094900     END-IF.                                                              
095000*                                                                         
095100******************************************************************        
095200*   436-APPEND-BULK-REASON.                                               
095300*                                                                         
095400*   APPENDS THE BULK-BOOKING CLAUSE TO THE REASON TEXT ALREADY            
095500*   BUILT.                                                                
095600******************************************************************        
095700 436-APPEND-BULK-REASON.                                                  
095800*   ALREADY HAS TEXT -- APPEND WITH A COMMA.                              
095900     IF WS-DISCOUNT-REASON NOT = SPACES                                   
096000         STRING WS-DISCOUNT-REASON DELIMITED BY '  '                      
096100                ', Bulk booking (5+ seats): 10%'                          
096200                                  DELIMITED BY SIZE                       
096300                INTO WS-DISCOUNT-REASON                                   
096400     ELSE                                                                 
096500         MOVE 'Bulk booking (5+ seats): 10%' TO WS-DISCOUNT-REASON        
096600     END-IF.                                                              
096700*                                                                         
096800*    ------------------------------------------------------               
096900*    CANCELLATION / REFUND ENGINE                                         
097000*    ------------------------------------------------------               
097100******************************************************************        
097200*   300-PROCESS-CANCEL-TRAN.                                              
097300*                                                                         
097400*   VALIDATES A CANCEL REQUEST, THEN COMPUTES THE REFUND,                 
097500*   FLIPS THE BOOKING TO CANCELLED, GIVES BACK THE SCHEDULE               
097600*   SEATS AND CONFIRMS.                                                   
097700******************************************************************        
097800 300-PROCESS-CANCEL-TRAN.                                                 
097900     MOVE SPACES TO WS-REJECT-REASON.                                     
098000     PERFORM 310-VALIDATE-CANCEL.                                         
098100*   VALIDATION FAILED -- REJECT THE CANCEL.                               
098200     IF WS-TRAN-OK NOT = 'Y'                                              
098300         PERFORM 399-REPORT-CANCEL-REJECT                                 
098400     ELSE                                                                 
098500         PERFORM 320-FIND-FLIGHT-FOR-CANCEL.                              
098600         PERFORM 330-FIND-CARRIER-FOR-CANCEL.                             
098700         PERFORM 350-CALC-REFUND.                                         
098800         PERFORM 355-REWRITE-BOOKING-CANCELLED.                           
098900         PERFORM 360-DECREMENT-SCHEDULE.                                  
099000         PERFORM 380-BUILD-CANCEL-RESPONSE.                               
099100         PERFORM 390-WRITE-CANCEL-CONFIRM.                                
099200         ADD 1 TO NUM-CANCEL-PROCESSED.                                   
099300         ADD WS-REFUND-AMOUNT TO TOT-REFUND-AMOUNT.                       
099400     END-IF.                                                              
099500*                                                                         
099600******************************************************************        
099700*   310-VALIDATE-CANCEL.                                                  
099800*                                                                         
099900*   A CANCEL IS ONLY GOOD AGAINST A BOOKING ON FILE THAT IS               
100000*   STILL IN 'BOOKED' STATUS.                                             
100100******************************************************************        
100200 310-VALIDATE-CANCEL.                                                     
100300     MOVE 'N' TO WS-TRAN-OK.                                              
100400     PERFORM 185-SEARCH-BOOKING-TABLE.                                    
100500*   NO SUCH BOOKING ON FILE.                                              
100600     IF WS-BOOKM-FOUND NOT = 'Y'                                          
100700         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON                     
100800     ELSE                                                                 
100900*   ONLY A BOOKED ROW MAY BE CANCELLED.                                   
101000         IF WS-BOOKM-BOOKING-STATUS(WS-BOOKM-IX) = 'BOOKED   '            
101100             MOVE 'Y' TO WS-TRAN-OK                                       
101200         ELSE                                                             
101300             MOVE 'BOOKING NOT IN BOOKED STATUS' TO WS-REJECT-REAS        
101400         END-IF                                                           
101500     END-IF.                                                              
101600*                                                                         
101700******************************************************************        
101800*   320-FIND-FLIGHT-FOR-CANCEL.                                           
101900*                                                                         
102000*   LOOKS UP THE FLIGHT TIED TO THE BOOKING BEING CANCELLED.              
102100******************************************************************        
102200 320-FIND-FLIGHT-FOR-CANCEL.                                              
102300     MOVE WS-BOOKM-FLIGHT-ID(WS-BOOKM-IX) TO WS-BT-FLIGHT-ID.             
102400     PERFORM 170-SEARCH-FLIGHT-TABLE.                                     
102500*                                                                         
102600******************************************************************        
102700*   330-FIND-CARRIER-FOR-CANCEL.                                          
102800*                                                                         
102900*   LOOKS UP THE FLIGHT'S CARRIER TO GET ITS REFUND PERCENTAGE.           
103000******************************************************************        
103100 330-FIND-CARRIER-FOR-CANCEL.                                             
103200     IF WS-FLGT-FOUND = 'Y'                                               
103300         MOVE WS-FLGT-CARRIER-ID(WS-FLGT-IX) TO WS-CARR-CARRIER-ID        
103400         PERFORM 160-SEARCH-CARRIER-TABLE                                 
103500     END-IF.                                                              
103600*                                                                         
103700******************************************************************        
103800*   350-CALC-REFUND.                                                      
103900*                                                                         
104000*   APPLIES THE CARRIER'S REFUND PERCENTAGE TO THE ORIGINAL               
104100*   BOOKING AMOUNT.                                                       
104200******************************************************************        
104300 350-CALC-REFUND.                                                         
104400     COMPUTE WS-REFUND-AMOUNT ROUNDED =                                   
104500         WS-BOOKM-BOOKING-AMOUNT(WS-BOOKM-IX)                             
104600             * WS-CARR-REFUND-PCT(WS-CARR-IX) / 100.                      
104700*                                                                         
104800******************************************************************        
104900*   355-REWRITE-BOOKING-CANCELLED.                                        
105000*                                                                         
105100*   FLIPS THE BOOKING TABLE ROW'S STATUS TO CANCELLED.                    
105200******************************************************************        
105300 355-REWRITE-BOOKING-CANCELLED.                                           
105400     MOVE 'CANCELLED' TO WS-BOOKM-BOOKING-STATUS(WS-BOOKM-IX).            
105500*                                                                         
105600******************************************************************        
105700*   360-DECREMENT-SCHEDULE.                                               
105800*                                                                         
105900*   GIVES THE CANCELLED SEATS BACK TO THE FLIGHT/DATE SCHEDULE            
106000*   ROW, NEVER LETTING THE BOOKED COUNT GO NEGATIVE.                      
106100******************************************************************        
106200 360-DECREMENT-SCHEDULE.                                                  
106300     MOVE WS-BOOKM-FLIGHT-ID(WS-BOOKM-IX) TO WS-BT-FLIGHT-ID.             
106400     MOVE WS-BOOKM-DATE-OF-TRAVEL(WS-BOOKM-IX) TO                         
106500         WS-BT-DATE-OF-TRAVEL.                                            
106600     PERFORM 190-SEARCH-SCHEDULE-TABLE.                                   
106700*   A SCHEDULE ROW ALREADY EXISTS FOR THIS DATE.                          
106800     IF WS-SCHD-FOUND = 'Y'                                               
106900         EVALUATE WS-BOOKM-SEAT-CATEGORY(WS-BOOKM-IX)                     
107000*   ECONOMY CLASS.                                                        
107100             WHEN 'ECONOMY'                                               
107200                 SUBTRACT WS-BOOKM-NO-OF-SEATS(WS-BOOKM-IX)               
107300                     FROM WS-SCHD-BOOKED-ECONOMY(WS-SCHD-IX)              
107400                 IF WS-SCHD-BOOKED-ECONOMY(WS-SCHD-IX) < ZERO             
107500                     MOVE ZERO TO                                         
107600                         WS-SCHD-BOOKED-ECONOMY(WS-SCHD-IX)               
107700                 END-IF                                                   
107800*   BUSINESS CLASS.                                                       
107900             WHEN 'BUSINESS'                                              
108000                 SUBTRACT WS-BOOKM-NO-OF-SEATS(WS-BOOKM-IX)               
108100                     FROM WS-SCHD-BOOKED-BUSINESS(WS-SCHD-IX)             
108200                 IF WS-SCHD-BOOKED-BUSINESS(WS-SCHD-IX) < ZERO            
108300                     MOVE ZERO TO                                         
108400                         WS-SCHD-BOOKED-BUSINESS(WS-SCHD-IX)              
108500                 END-IF                                                   
108600*   EXECUTIVE CLASS.                                                      
108700             WHEN 'EXECUTIVE'                                             
108800                 SUBTRACT WS-BOOKM-NO-OF-SEATS(WS-BOOKM-IX)               
108900                     FROM WS-SCHD-BOOKED-EXEC(WS-SCHD-IX)                 
109000                 IF WS-SCHD-BOOKED-EXEC(WS-SCHD-IX) < ZERO                
109100                     MOVE ZERO TO WS-SCHD-BOOKED-EXEC(WS-SCHD-IX)         
109200                 END-IF                                                   
109300         END-EVALUATE                                                     
109400     END-IF.                                                              
109500 *                                                                        
109600******************************************************************        
109700*   380-BUILD-CANCEL-RESPONSE.                                            
109800*                                                                         
109900*   ASSEMBLES THE CANCEL RESPONSE AREA FOR THE CONFIRMATION               
110000*   LINE.                                                                 
110100******************************************************************        
110200 380-BUILD-CANCEL-RESPONSE.                                               
110300     MOVE WS-BOOKM-BOOKING-ID(WS-BOOKM-IX) TO WS-CR-BOOKING-ID.           
110400     MOVE WS-BOOKM-FLIGHT-ID(WS-BOOKM-IX) TO WS-CR-FLIGHT-ID.             
110500     MOVE WS-BOOKM-USER-ID(WS-BOOKM-IX) TO WS-CR-USER-ID.                 
110600     MOVE WS-BOOKM-NO-OF-SEATS(WS-BOOKM-IX) TO WS-CR-NO-OF-SEATS.         
110700     MOVE WS-BOOKM-SEAT-CATEGORY(WS-BOOKM-IX) TO                          
110800         WS-CR-SEAT-CATEGORY.                                             
110900     MOVE WS-BOOKM-DATE-OF-TRAVEL(WS-BOOKM-IX) TO                         
111000         WS-CR-DATE-OF-TRAVEL.                                            
111100     IF WS-FLGT-FOUND = 'Y'                                               
111200         MOVE WS-FLGT-ORIGIN(WS-FLGT-IX) TO WS-CR-ORIGIN                  
111300         MOVE WS-FLGT-DESTINATION(WS-FLGT-IX) TO WS-CR-DESTINATION        
111400     END-IF.                                                              
111500     IF WS-CARR-FOUND = 'Y'                                               
111600         MOVE WS-CARR-CARRIER-NAME(WS-CARR-IX) TO                         
111700             WS-CR-CARRIER-NAME                                           
111800         MOVE WS-CARR-REFUND-PCT(WS-CARR-IX) TO WS-CR-REFUND-PCT          
111900     END-IF.                                                              
112000     MOVE WS-BOOKM-BOOKING-AMOUNT(WS-BOOKM-IX) TO                         
112100         WS-CR-ORIGINAL-AMOUNT.                                           
112200     MOVE WS-REFUND-AMOUNT TO WS-CR-REFUND-AMOUNT.                        
112300     MOVE 'CANCELLED' TO WS-CR-STATUS.                                    
112400*                                                                         
112500******************************************************************        
112600*   390-WRITE-CANCEL-CONFIRM.                                             
112700*                                                                         
112800*   PRINTS THE CANCEL CONFIRMATION DETAIL LINE.                           
112900******************************************************************        
113000 390-WRITE-CANCEL-CONFIRM.                                                
113100     MOVE WS-CR-BOOKING-ID       TO RPT-CN-ID.                            
113200     MOVE WS-CR-ORIGINAL-AMOUNT  TO RPT-CN-ORIG-AMT.                      
113300     MOVE WS-CR-REFUND-PCT       TO RPT-CN-REF-PCT.                       
113400     MOVE WS-CR-REFUND-AMOUNT    TO RPT-CN-REF-AMT.                       
113500     MOVE WS-CR-STATUS           TO RPT-CN-STATUS.                        
113600     WRITE BOOKRPT-RECORD FROM RPT-CANCEL-DETAIL1.                        
113700*                                                                         
113800******************************************************************        
113900*   399-REPORT-CANCEL-REJECT.                                             
114000*                                                                         
114100*   BUMPS THE ERROR COUNT AND PRINTS THE REJECT LINE WITH ITS             
114200*   REASON TEXT.                                                          
114300******************************************************************        
114400 399-REPORT-CANCEL-REJECT.                                                
114500     ADD 1 TO NUM-TRAN-ERRORS.                                            
114600     MOVE WS-REJECT-REASON TO RPT-RJ-REASON.                              
114700     WRITE BOOKRPT-RECORD FROM RPT-REJECT-DETAIL1.                        
114800*                                                                         
114900*    ------------------------------------------------------               
115000*    TABLE SEARCH PARAGRAPHS                                              
115100*    ------------------------------------------------------               
115200******************************************************************        
115300*   160-SEARCH-CARRIER-TABLE.                                             
115400*                                                                         
115500*   LINEAR SEARCH OF THE CARRIER TABLE BY CARRIER-ID.                     
115600******************************************************************        
115700 160-SEARCH-CARRIER-TABLE.                                                
115800     MOVE 'N' TO WS-CARR-FOUND.                                           
115900     PERFORM 161-SRCH-CARRIER-LOOP                                        
116000         VARYING WS-CARR-IX FROM 1 BY 1                                   
116100         UNTIL WS-CARR-IX > WS-CARR-COUNT                                 
116200            OR WS-CARR-FOUND = 'Y'.                                       
116300*                                                                         
116400******************************************************************        
116500*   161-SRCH-CARRIER-LOOP.                                                
116600*                                                                         
116700*   ONE PASS OF THE CARRIER SEARCH LOOP.                                  
116800******************************************************************        
116900 161-SRCH-CARRIER-LOOP.                                                   
117000     IF WS-CARR-CARRIER-ID(WS-CARR-IX) = WS-CARR-CARRIER-ID               
117100         MOVE 'Y' TO WS-CARR-FOUND                                        
117200     END-IF.                                                              
117300*                                                                         
117400******************************************************************        
117500*   170-SEARCH-FLIGHT-TABLE.                                              
117600*                                                                         
117700*   LINEAR SEARCH OF THE FLIGHT TABLE BY FLIGHT-ID.                       
117800******************************************************************        
117900 170-SEARCH-FLIGHT-TABLE.                                                 
118000     MOVE 'N' TO WS-FLGT-FOUND.                                           
118100     PERFORM 171-SRCH-FLIGHT-LOOP                                         
118200         VARYING WS-FLGT-IX FROM 1 BY 1                                   
118300         UNTIL WS-FLGT-IX > WS-FLGT-COUNT                                 
118400            OR WS-FLGT-FOUND = 'Y'.                                       
118500*                                                                         
118600******************************************************************        
118700*   171-SRCH-FLIGHT-LOOP.                                                 
118800*                                                                         
118900*   ONE PASS OF THE FLIGHT SEARCH LOOP.                                   
119000******************************************************************        
119100 171-SRCH-FLIGHT-LOOP.                                                    
119200     IF WS-FLGT-FLIGHT-ID(WS-FLGT-IX) = WS-BT-FLIGHT-ID                   
119300         MOVE 'Y' TO WS-FLGT-FOUND                                        
119400     END-IF.                                                              
119500*                                                                         
119600******************************************************************        
119700*   180-SEARCH-USER-TABLE.                                                
119800*                                                                         
119900*   LINEAR SEARCH OF THE USER TABLE BY USER-ID.                           
120000******************************************************************        
120100 180-SEARCH-USER-TABLE.                                                   
120200     MOVE 'N' TO WS-USR-FOUND.                                            
120300     PERFORM 181-SRCH-USER-LOOP                                           
120400         VARYING WS-USR-IX FROM 1 BY 1                                    
120500         UNTIL WS-USR-IX > WS-USR-COUNT                                   
120600            OR WS-USR-FOUND = 'Y'.                                        
120700*                                                                         
120800******************************************************************        
120900*   181-SRCH-USER-LOOP.                                                   
121000*                                                                         
121100*   ONE PASS OF THE USER SEARCH LOOP.                                     
121200******************************************************************        
121300 181-SRCH-USER-LOOP.                                                      
121400     IF WS-USR-USER-ID(WS-USR-IX) = WS-BT-USER-ID                         
121500         MOVE 'Y' TO WS-USR-FOUND                                         
121600     END-IF.                                                              
121700*                                                                         
121800******************************************************************        
121900*   185-SEARCH-BOOKING-TABLE.                                             
122000*                                                                         
122100*   LINEAR SEARCH OF THE BOOKING TABLE BY BOOKING-ID.                     
122200******************************************************************        
122300 185-SEARCH-BOOKING-TABLE.                                                
122400     MOVE 'N' TO WS-BOOKM-FOUND.                                          
122500     PERFORM 186-SRCH-BOOKING-LOOP                                        
122600         VARYING WS-BOOKM-IX FROM 1 BY 1                                  
122700         UNTIL WS-BOOKM-IX > WS-BOOKM-COUNT                               
122800            OR WS-BOOKM-FOUND = 'Y'.                                      
122900*                                                                         
123000******************************************************************        
123100*   186-SRCH-BOOKING-LOOP.                                                
123200*                                                                         
123300*   ONE PASS OF THE BOOKING SEARCH LOOP.                                  
123400******************************************************************        
123500 186-SRCH-BOOKING-LOOP.                                                   
123600     IF WS-BOOKM-BOOKING-ID(WS-BOOKM-IX) = WS-CT-BOOKING-ID               
123700         MOVE 'Y' TO WS-BOOKM-FOUND                                       
123800     END-IF.                                                              
123900*                                                                         
124000******************************************************************        
124100*   190-SEARCH-SCHEDULE-TABLE.                                            
124200*                                                                         
124300*   LINEAR SEARCH OF THE SCHEDULE TABLE BY FLIGHT-ID AND DATE             
124400*   OF TRAVEL TOGETHER.                                                   
124500******************************************************************        
124600 190-SEARCH-SCHEDULE-TABLE.                                               
124700     MOVE 'N' TO WS-SCHD-FOUND.                                           
124800     PERFORM 191-SRCH-SCHEDULE-LOOP                                       
124900         VARYING WS-SCHD-IX FROM 1 BY 1                                   
125000         UNTIL WS-SCHD-IX > WS-SCHD-COUNT                                 
125100            OR WS-SCHD-FOUND = 'Y'.                                       
125200*                                                                         
125300******************************************************************        
125400*   191-SRCH-SCHEDULE-LOOP.                                               
125500*                                                                         
125600*   ONE PASS OF THE SCHEDULE SEARCH LOOP.                                 
125700******************************************************************        
125800 191-SRCH-SCHEDULE-LOOP.                                                  
125900     IF WS-SCHD-FLIGHT-ID(WS-SCHD-IX) = WS-BT-FLIGHT-ID                   
126000        AND WS-SCHD-DATE-OF-TRAVEL(WS-SCHD-IX) = WS-BT-DATE-OF-TRA        
126100         MOVE 'Y' TO WS-SCHD-FOUND                                        
126200     END-IF.                                                              
126300*                                                                         
126400*    ------------------------------------------------------               
126500*    FILE / TABLE HANDLING                                                
126600*    ------------------------------------------------------               
126700 700-OPEN-FILES.                                                          
126800     OPEN INPUT  BOOKING-TRANS-FILE                                       
126900                 CANCEL-TRANS-FILE                                        
127000                 CARRIER-FILE                                             
127100                 FLIGHT-FILE                                              
127200                 USER-FILE                                                
127300                 FLIGHT-SCHEDULE-FILE                                     
127400                 BOOKING-FILE                                             
127500          OUTPUT BOOKING-REPORT-FILE.                                     
127600*   EACH FILE IS CHECKED IN OPEN ORDER -- THE FIRST BAD STATUS            
127700*   ABENDS THE STEP AND SKIPS THE REMAINING CHECKS, SINCE A               
127800*   SECOND OPEN FAILURE WOULD ONLY REPEAT INFORMATION ALREADY             
127900*   ON THE JOBLOG.                                                        
128000     IF WS-BOOKTRAN-STATUS NOT = '00'                                     
128100         DISPLAY 'ERROR OPENING BOOKING TRANS FILE, RC: '                 
128200             WS-BOOKTRAN-STATUS                                           
128300         MOVE 16 TO RETURN-CODE                                           
128400         MOVE 'Y' TO WS-BOOK-EOF                                          
128500         GO TO 700-EXIT                                                   
128600     END-IF.                                                              
128700     IF WS-CANCTRAN-STATUS NOT = '00'                                     
128800         DISPLAY 'ERROR OPENING CANCEL TRANS FILE, RC: '                  
128900             WS-CANCTRAN-STATUS                                           
129000         MOVE 16 TO RETURN-CODE                                           
129100         MOVE 'Y' TO WS-BOOK-EOF                                          
129200     END-IF.                                                              
129300 700-EXIT.                                                                
129400     EXIT.                                                                
129500*                                                                         
129600******************************************************************        
129700*   710-LOAD-CARRIER-TABLE.                                               
129800*                                                                         
129900*   LOADS THE FULL CARRIER MASTER INTO THE IN-MEMORY TABLE.               
130000******************************************************************        
130100 710-LOAD-CARRIER-TABLE.                                                  
130200     PERFORM 711-READ-CARRIER-FILE.                                       
130300     PERFORM 712-ADD-CARRIER-ENTRY                                        
130400         UNTIL WS-CARR-EOF = 'Y'.                                         
130500*                                                                         
130600******************************************************************        
130700*   711-READ-CARRIER-FILE.                                                
130800*                                                                         
130900*   ONE READ OF CARRIER-FILE.                                             
131000******************************************************************        
131100 711-READ-CARRIER-FILE.                                                   
131200     READ CARRIER-FILE                                                    
131300         AT END MOVE 'Y' TO WS-CARR-EOF.                                  
131400*                                                                         
131500******************************************************************        
131600*   712-ADD-CARRIER-ENTRY.                                                
131700*                                                                         
131800*   APPENDS ONE CARRIER ROW AND READS THE NEXT.                           
131900******************************************************************        
132000 712-ADD-CARRIER-ENTRY.                                                   
132100     ADD 1 TO WS-CARR-COUNT.                                              
132200     SET WS-CARR-NDX TO WS-CARR-COUNT.                                    
132300     MOVE FD-CARR-RECORD TO WS-CARR-ENTRY(WS-CARR-NDX).                   
132400     PERFORM 711-READ-CARRIER-FILE.                                       
132500*                                                                         
132600******************************************************************        
132700*   720-LOAD-FLIGHT-TABLE.                                                
132800*                                                                         
132900*   LOADS THE FULL FLIGHT MASTER INTO THE IN-MEMORY TABLE.                
133000******************************************************************        
133100 720-LOAD-FLIGHT-TABLE.                                                   
133200     PERFORM 721-READ-FLIGHT-FILE.                                        
133300     PERFORM 722-ADD-FLIGHT-ENTRY                                         
133400         UNTIL WS-FLGT-EOF = 'Y'.                                         
133500*                                                                         
133600******************************************************************        
133700*   721-READ-FLIGHT-FILE.                                                 
133800*                                                                         
133900*   ONE READ OF FLIGHT-FILE.                                              
134000******************************************************************        
134100 721-READ-FLIGHT-FILE.                                                    
134200     READ FLIGHT-FILE                                                     
134300         AT END MOVE 'Y' TO WS-FLGT-EOF.                                  
134400*                                                                         
134500******************************************************************        
134600*   722-ADD-FLIGHT-ENTRY.                                                 
134700*                                                                         
134800*   APPENDS ONE FLIGHT ROW AND READS THE NEXT.                            
134900******************************************************************        
135000 722-ADD-FLIGHT-ENTRY.                                                    
135100     ADD 1 TO WS-FLGT-COUNT.                                              
135200     SET WS-FLGT-NDX TO WS-FLGT-COUNT.                                    
135300     MOVE FD-FLGT-RECORD TO WS-FLGT-ENTRY(WS-FLGT-NDX).                   
135400     PERFORM 721-READ-FLIGHT-FILE.                                        
135500*                                                                         
135600******************************************************************        
135700*   730-LOAD-USER-TABLE.                                                  
135800*                                                                         
135900*   LOADS THE FULL USER MASTER INTO THE IN-MEMORY TABLE.                  
136000******************************************************************        
136100 730-LOAD-USER-TABLE.                                                     
136200     PERFORM 731-READ-USER-FILE.                                          
136300     PERFORM 732-ADD-USER-ENTRY                                           
136400         UNTIL WS-USR-EOF = 'Y'.                                          
136500*                                                                         
136600******************************************************************        
136700*   731-READ-USER-FILE.                                                   
136800*                                                                         
136900*   ONE READ OF USER-FILE.                                                
137000******************************************************************        
137100 731-READ-USER-FILE.                                                      
137200     READ USER-FILE                                                       
137300         AT END MOVE 'Y' TO WS-USR-EOF.                                   
137400*                                                                         
137500******************************************************************        
137600*   732-ADD-USER-ENTRY.                                                   
137700*                                                                         
137800*   APPENDS ONE USER ROW AND READS THE NEXT.                              
137900******************************************************************        
138000 732-ADD-USER-ENTRY.                                                      
138100     ADD 1 TO WS-USR-COUNT.                                               
138200     SET WS-USR-NDX TO WS-USR-COUNT.                                      
138300     MOVE FD-USR-RECORD TO WS-USR-ENTRY(WS-USR-NDX).                      
138400     PERFORM 731-READ-USER-FILE.                                          
138500*                                                                         
138600******************************************************************        
138700*   740-LOAD-SCHEDULE-TABLE.                                              
138800*                                                                         
138900*   LOADS THE FLIGHT SCHEDULE FILE INTO THE IN-MEMORY TABLE.              
139000******************************************************************        
139100 740-LOAD-SCHEDULE-TABLE.                                                 
139200     PERFORM 741-READ-SCHEDULE-FILE.                                      
139300     PERFORM 742-ADD-SCHEDULE-ENTRY                                       
139400         UNTIL WS-SCHD-EOF = 'Y'.                                         
139500*                                                                         
139600******************************************************************        
139700*   741-READ-SCHEDULE-FILE.                                               
139800*                                                                         
139900*   ONE READ OF FLIGHT-SCHEDULE-FILE.                                     
140000******************************************************************        
140100 741-READ-SCHEDULE-FILE.                                                  
140200     READ FLIGHT-SCHEDULE-FILE                                            
140300         AT END MOVE 'Y' TO WS-SCHD-EOF.                                  
140400*                                                                         
140500******************************************************************        
140600*   742-ADD-SCHEDULE-ENTRY.                                               
140700*                                                                         
140800*   APPENDS ONE SCHEDULE ROW AND READS THE NEXT.                          
140900******************************************************************        
141000 742-ADD-SCHEDULE-ENTRY.                                                  
141100     ADD 1 TO WS-SCHD-COUNT.                                              
141200     SET WS-SCHD-NDX TO WS-SCHD-COUNT.                                    
141300     MOVE FD-SCHD-RECORD TO WS-SCHD-ENTRY(WS-SCHD-NDX).                   
141400     IF FD-SCHD-SCHEDULE-ID > WS-NEXT-SCHEDULE-ID                         
141500         MOVE FD-SCHD-SCHEDULE-ID TO WS-NEXT-SCHEDULE-ID                  
141600     END-IF.                                                              
141700     PERFORM 741-READ-SCHEDULE-FILE.                                      
141800*                                                                         
141900******************************************************************        
142000*   745-LOAD-BOOKING-TABLE.                                               
142100*                                                                         
142200*   LOADS THE BOOKING MASTER INTO THE IN-MEMORY TABLE.                    
142300******************************************************************        
142400 745-LOAD-BOOKING-TABLE.                                                  
142500     PERFORM 746-READ-BOOKING-FILE.                                       
142600     PERFORM 747-ADD-BOOKING-ENTRY                                        
142700         UNTIL WS-BOOKM-EOF = 'Y'.                                        
142800*                                                                         
142900******************************************************************        
143000*   746-READ-BOOKING-FILE.                                                
143100*                                                                         
143200*   ONE READ OF BOOKING-FILE.                                             
143300******************************************************************        
143400 746-READ-BOOKING-FILE.                                                   
143500     READ BOOKING-FILE                                                    
143600         AT END MOVE 'Y' TO WS-BOOKM-EOF.                                 
143700*                                                                         
143800******************************************************************        
143900*   747-ADD-BOOKING-ENTRY.                                                
144000*                                                                         
144100*   APPENDS ONE BOOKING ROW AND READS THE NEXT.                           
144200******************************************************************        
144300 747-ADD-BOOKING-ENTRY.                                                   
144400     ADD 1 TO WS-BOOKM-COUNT.                                             
144500     SET WS-BOOKM-NDX TO WS-BOOKM-COUNT.                                  
144600     MOVE FD-BOOK-RECORD TO WS-BOOKM-ENTRY(WS-BOOKM-NDX).                 
144700     IF FD-BOOK-BOOKING-ID > WS-NEXT-BOOKING-ID                           
144800         MOVE FD-BOOK-BOOKING-ID TO WS-NEXT-BOOKING-ID                    
144900     END-IF.                                                              
145000     PERFORM 746-READ-BOOKING-FILE.                                       
145100*                                                                         
145200******************************************************************        
145300*   010-READ-BOOK-TRAN.                                                   
145400*                                                                         
145500*   ONE READ OF BOOKING-TRANS-FILE, SETTING THE EOF SWITCH AT             
145600*   END OF FILE.                                                          
145700******************************************************************        
145800 010-READ-BOOK-TRAN.                                                      
145900     READ BOOKING-TRANS-FILE                                              
146000         AT END MOVE 'Y' TO WS-BOOK-EOF.                                  
146100*                                                                         
146200******************************************************************        
146300*   020-READ-CANCEL-TRAN.                                                 
146400*                                                                         
146500*   ONE READ OF CANCEL-TRANS-FILE, SETTING THE EOF SWITCH AT              
146600*   END OF FILE.                                                          
146700******************************************************************        
146800 020-READ-CANCEL-TRAN.                                                    
146900     READ CANCEL-TRANS-FILE                                               
147000         AT END MOVE 'Y' TO WS-CANCEL-EOF.                                
147100*                                                                         
147200******************************************************************        
147300*   760-REWRITE-SCHEDULE-FILE.                                            
147400*                                                                         
147500*   REWRITES THE FLIGHT SCHEDULE FILE FROM THE UPDATED                    
147600*   IN-MEMORY TABLE SO THE NEXT RUN SEES TODAY/TOMORROW IN THE            
147700*   BOOKED COUNTS.                                                        
147800******************************************************************        
147900 760-REWRITE-SCHEDULE-FILE.                                               
148000     CLOSE FLIGHT-SCHEDULE-FILE.                                          
148100     OPEN OUTPUT FLIGHT-SCHEDULE-FILE.                                    
148200     PERFORM 761-WRITE-SCHEDULE-LOOP                                      
148300         VARYING WS-SCHD-IX FROM 1 BY 1                                   
148400         UNTIL WS-SCHD-IX > WS-SCHD-COUNT.                                
148500*                                                                         
148600******************************************************************        
148700*   761-WRITE-SCHEDULE-LOOP.                                              
148800*                                                                         
148900*   WRITES ONE SCHEDULE ROW.                                              
149000******************************************************************        
149100 761-WRITE-SCHEDULE-LOOP.                                                 
149200     MOVE WS-SCHD-ENTRY(WS-SCHD-IX) TO FD-SCHD-RECORD.                    
149300     WRITE FD-SCHD-RECORD.                                                
149400*                                                                         
149500******************************************************************        
149600*   765-REWRITE-BOOKING-FILE.                                             
149700*                                                                         
149800*   REWRITES THE BOOKING MASTER FROM THE UPDATED IN-MEMORY                
149900*   TABLE, INCLUDING NEW BOOKINGS AND CANCELLATIONS POSTED                
150000*   DURING THIS RUN.                                                      
150100******************************************************************        
150200 765-REWRITE-BOOKING-FILE.                                                
150300     CLOSE BOOKING-FILE.                                                  
150400     OPEN OUTPUT BOOKING-FILE.                                            
150500     PERFORM 766-WRITE-BOOKING-LOOP                                       
150600         VARYING WS-BOOKM-IX FROM 1 BY 1                                  
150700         UNTIL WS-BOOKM-IX > WS-BOOKM-COUNT.                              
150800*                                                                         
150900******************************************************************        
151000*   766-WRITE-BOOKING-LOOP.                                               
151100*                                                                         
151200*   WRITES ONE BOOKING ROW.                                               
151300******************************************************************        
151400 766-WRITE-BOOKING-LOOP.                                                  
151500     MOVE WS-BOOKM-ENTRY(WS-BOOKM-IX) TO FD-BOOK-RECORD.                  
151600     WRITE FD-BOOK-RECORD.                                                
151700*                                                                         
151800******************************************************************        
151900*   790-CLOSE-FILES.                                                      
152000*                                                                         
152100*   CLOSES EVERY FILE OPENED BY 700-OPEN-FILES.                           
152200******************************************************************        
152300 790-CLOSE-FILES.                                                         
152400     CLOSE BOOKING-TRANS-FILE                                             
152500           CANCEL-TRANS-FILE                                              
152600           CARRIER-FILE                                                   
152700           FLIGHT-FILE                                                    
152800           USER-FILE                                                      
152900           FLIGHT-SCHEDULE-FILE                                           
153000           BOOKING-FILE                                                   
153100           BOOKING-REPORT-FILE.                                           
153200*                                                                         
153300*    ------------------------------------------------------               
153400*    REPORTING                                                            
153500*    ------------------------------------------------------               
153600******************************************************************        
153700*   800-INIT-REPORT.                                                      
153800*                                                                         
153900*   PRINTS THE REPORT TITLE LINE AND ZEROES THE RUN TOTALS.               
154000******************************************************************        
154100 800-INIT-REPORT.                                                         
154200     MOVE WS-RUN-YY  TO RPT-YY.                                           
154300     MOVE WS-RUN-MM  TO RPT-MM.                                           
154400     MOVE WS-RUN-DD  TO RPT-DD.                                           
154500     MOVE WS-RUN-HH  TO RPT-HH.                                           
154600     MOVE WS-RUN-MIN TO RPT-MIN.                                          
154700     WRITE BOOKRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
154800*                                                                         
154900******************************************************************        
155000*   850-REPORT-CONTROL-TOTALS.                                            
155100*                                                                         
155200*   PRINTS THE END-OF-RUN CONTROL TOTALS -- REQUESTS,                     
155300*   PROCESSED COUNTS, REJECTS AND DOLLAR TOTALS -- FOR BALANCING          
155400*   BACK TO THE TRANSACTION INPUT COUNTS.                                 
155500******************************************************************        
155600 850-REPORT-CONTROL-TOTALS.                                               
155700     WRITE BOOKRPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                    
155800     WRITE BOOKRPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                    
155900     WRITE BOOKRPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.                    
156000*                                                                         
156100     MOVE 'BOOKINGS    ' TO RPT-ST-TRAN.                                  
156200     MOVE NUM-BOOK-REQUESTS TO RPT-ST-REQ.                                
156300     MOVE NUM-BOOK-PROCESSED TO RPT-ST-PROC.                              
156400     MOVE TOT-BOOKING-AMOUNT TO RPT-ST-AMT.                               
156500     WRITE BOOKRPT-RECORD FROM RPT-STATS-DETAIL.                          
156600*                                                                         
156700     MOVE 'CANCELS     ' TO RPT-ST-TRAN.                                  
156800     MOVE NUM-CANCEL-REQUESTS TO RPT-ST-REQ.                              
156900     MOVE NUM-CANCEL-PROCESSED TO RPT-ST-PROC.                            
157000     MOVE TOT-REFUND-AMOUNT TO RPT-ST-AMT.                                
157100     WRITE BOOKRPT-RECORD FROM RPT-STATS-DETAIL.                          
157200*                                                                         
157300     MOVE 'DISCOUNTS   ' TO RPT-ST-TRAN.                                  
157400     MOVE ZERO TO RPT-ST-REQ.                                             
157500     MOVE ZERO TO RPT-ST-PROC.                                            
157600     MOVE TOT-DISCOUNT-AMOUNT TO RPT-ST-AMT.                              
157700     WRITE BOOKRPT-RECORD FROM RPT-STATS-DETAIL.                          
157800*                                                                         
157900     MOVE NUM-TRAN-ERRORS TO RPT-ST-ERR.                                  
158000     WRITE BOOKRPT-RECORD FROM RPT-STATS-ERRORS AFTER 2.                  

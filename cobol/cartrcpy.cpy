000100******************************************************************        
000200*                                                                *        
000300*   CARTRCPY  --  CARRIER MAINTENANCE TRANSACTION RECORD         *        
000400*                                                                *        
000500*   ONE TRANSACTION PER CARRIER ADD/CHANGE/DEACTIVATE REQUEST ON *        
000600*   CARRIER-TRANS-FILE, READ BY CARRMSTR.                        *        
000700*                                                                *        
000800*   MAINTENANCE                                                  *        
000900*     01/22/90  D.STOUT    ORIGINAL LAYOUT                        DS9001  
001000*     07/30/96  J.SAYLES   ADDED READ TRAN FOR CARRIER           JS9614   
001100*                          INQUIRY RUNS (SEE 240-PROCESS-READ)   JS9615   
001200*                                                                *        
001300******************************************************************        
001400 01  WS-CARRIER-TRAN.                                                     
001500     05  WS-CA-TRAN-CODE             PIC X(10).                           
001600         88  WS-CA-REGISTER          VALUE 'REGISTER  '.                  
001700         88  WS-CA-UPDATE            VALUE 'UPDATE    '.                  
001800         88  WS-CA-DEACTIVATE        VALUE 'DEACTIVATE'.                  
001900         88  WS-CA-READ              VALUE 'READ      '.                  
002000     05  WS-CA-READ-MODE             PIC X(12).                           
002100         88  WS-CA-RD-BY-ID          VALUE 'BY-ID       '.                
002200         88  WS-CA-RD-BY-NAME        VALUE 'BY-NAME     '.                
002300         88  WS-CA-RD-ALL            VALUE 'ALL         '.                
002400         88  WS-CA-RD-ACTIVE-ONLY    VALUE 'ACTIVE-ONLY '.                
002500         88  WS-CA-RD-BY-DISC-TYPE   VALUE 'BY-DISC-TYPE'.                
002600         88  WS-CA-RD-BY-REF-TYPE    VALUE 'BY-REF-TYPE '.                
002700     05  WS-CA-CARRIER-ID            PIC 9(09).                           
002800     05  WS-CA-CARRIER-NAME          PIC X(100).                          
002900     05  WS-CA-DISCOUNT-PCT          PIC S9(03)V9(02).                    
003000     05  WS-CA-REFUND-PCT            PIC S9(03)V9(02).                    
003100     05  WS-CA-DISCOUNT-TYPE         PIC X(12).                           
003200     05  WS-CA-REFUND-TYPE           PIC X(12).                           
003300     05  WS-CA-DESCRIPTION           PIC X(500).                          
003400     05  FILLER                      PIC X(08).                           

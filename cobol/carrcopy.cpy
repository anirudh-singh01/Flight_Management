000100******************************************************************        
000200*                                                                *        
000300*   CARRCOPY  --  AIR CARRIER MASTER RECORD                      *        
000400*                                                                *        
000500*   FIELD GROUP ONLY -- NO 01-LEVEL WRAPPER.  THE CALLING        *        
000600*   PROGRAM SUPPLIES THE 01 (FD RECORD) OR 02-LEVEL OCCURS       *        
000700*   GROUP (IN-MEMORY CARRIER TABLE ENTRY) THIS NESTS UNDER.      *        
000800*   COPIED TWICE -- ONCE REPLACING :TAG: BY THE FD PREFIX FOR    *        
000900*   THE LINE-SEQUENTIAL DISK IMAGE AND ONCE BY THE WORKING-      *        
001000*   STORAGE PREFIX FOR THE IN-MEMORY TABLE ENTRY (SEE            *        
001100*   WS-CARR-TABLE IN CARRMSTR/BOOKRUN/FLGTMSTR) -- THIS SHOP HAS *        
001200*   NO ISAM HANDLER ON THIS BOX SO THE MASTER IS LOADED WHOLE    *        
001300*   AND SEARCHED.                                                *        
001400*                                                                *        
001500*   MAINTENANCE                                                  *        
001600*     08/14/89  D.STOUT    ORIGINAL LAYOUT                        DS8914  
001700*     03/02/94  J.SAYLES   ADDED REFUND-TYPE, DESCRIPTION         JS9402  
001800*     11/19/98  M.PHELPS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    MP9898  
001900*                          FOUND ON THIS RECORD, NO CHANGE REQD   MP9899  
002000*                                                                *        
002100******************************************************************        
002200     05  :TAG:-CARRIER-ID            PIC 9(09).                           
002300     05  :TAG:-CARRIER-NAME          PIC X(100).                          
002400     05  :TAG:-DISCOUNT-PCT          PIC S9(03)V9(02) COMP-3.             
002500     05  :TAG:-REFUND-PCT            PIC S9(03)V9(02) COMP-3.             
002600     05  :TAG:-DISCOUNT-TYPE         PIC X(12).                           
002700         88  :TAG:-DISC-30-DAY       VALUE 'THIRTY_DAYS '.                
002800         88  :TAG:-DISC-60-DAY       VALUE 'SIXTY_DAYS  '.                
002900         88  :TAG:-DISC-90-DAY       VALUE 'NINETY_DAYS '.                
003000         88  :TAG:-DISC-BULK         VALUE 'BULK        '.                
003100         88  :TAG:-DISC-SILVER       VALUE 'SILVER      '.                
003200         88  :TAG:-DISC-GOLD         VALUE 'GOLD        '.                
003300         88  :TAG:-DISC-PLATINUM     VALUE 'PLATINUM    '.                
003400     05  :TAG:-REFUND-TYPE           PIC X(12).                           
003500         88  :TAG:-REFND-2-DAY       VALUE 'TWO_DAYS    '.                
003600         88  :TAG:-REFND-10-DAY      VALUE 'TEN_DAYS    '.                
003700         88  :TAG:-REFND-20-DAY      VALUE 'TWENTY_DAYS '.                
003800     05  :TAG:-DESCRIPTION           PIC X(500).                          
003900     05  :TAG:-STATUS-BYTES.                                              
004000         10  :TAG:-ACTIVE-SW         PIC X(01).                           
004100             88  :TAG:-ACTIVE-CARRIER        VALUE 'Y'.                   
004200             88  :TAG:-INACTIVE-CARRIER      VALUE 'N'.                   
004300     05  FILLER                      PIC X(09).                           

000100******************************************************************        
000200*                                                                *        
000300*   CNTRCOPY  --  CANCELLATION REQUEST TRANSACTION RECORD        *        
000400*                                                                *        
000500*   ONE TRANSACTION PER REQUESTED CANCELLATION ON CANCEL-TRANS-  *        
000600*   FILE.  READ AND PROCESSED IN FILE ORDER BY BOOKRUN AFTER THE *        
000700*   BOOKING-TRANS-FILE HAS BEEN EXHAUSTED.                       *        
000800*                                                                *        
000900*   MAINTENANCE                                                  *        
001000*     08/14/89  D.STOUT    ORIGINAL LAYOUT                        DS8917  
001100*                                                                *        
001200******************************************************************        
001300 01  WS-CANCEL-TRAN.                                                      
001400     05  WS-CT-BOOKING-ID            PIC 9(09).                           
001500     05  FILLER                      PIC X(27).                           
